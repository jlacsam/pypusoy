000100*****************************************************************
000200* PUSOYSIM                                                      *
000300*                                                                *
000400* CHINESE POKER (PUSOY) RULE ENGINE AND BATCH SIMULATOR         *
000500*                                                                *
000600* DEALS FOUR 13-CARD PUSOY HANDS FROM A SEEDED SHUFFLE, ARRANGES *
000700* EACH HAND INTO A FRONT/MIDDLE/BACK SET UNDER A GREEDY OR A     *
000800* BALANCED STRATEGY, SCORES ALL FOUR HANDS HEAD TO HEAD, AND     *
000900* REPLAYS MANY SEEDED DEALS UNDER FIXED STRATEGY LINEUPS TO      *
001000* REPORT AGGREGATE STATISTICS.                                  *
001100*                                                                *
001200* RUN MODE IS CARRIED ON THE GAME-PARMS INPUT CARD:             *
001300*    BENCH  - ARRANGEMENT-VALIDITY BENCHMARK (5 BENCH LINEUPS)  *
001400*    SCORE  - SCORING / WIN-RATE SIMULATION (5 SCORE LINEUPS)   *
001500*    BSTAT  - BALANCED-CANDIDATE-COUNT STATISTICS               *
001600*****************************************************************
001700* CHANGE LOG                                                    *
001800*                                                                *
001900* 1987-03-02 RJT 0001  ORIGINAL CODING PER GAME-RULES MEMO GR-17 *
002000* 1987-03-16 RJT 0004  ADDED BALANCED ARRANGEMENT STRATEGY       *
002100* 1987-04-09 RJT 0009  FIX FLUSH EXTRACTOR WINDOW COMPARE        *
002200* 1987-06-01 DLH 0014  ADDED WIN-RATE DRIVER AND GAME-RESULTS    *
002300* 1987-06-22 DLH 0015  WIN-RATE DENOMINATOR FLOOR OF 1           *
002400* 1988-01-11 RJT 0021  ADDED BALANCED-STATS (BSTAT) MODE         *
002500* 1988-02-19 DLH 0023  FRONT-VS-MIDDLE COMPARISON RULE CORRECTED *
002600* 1988-05-04 RJT 0030  SUMMARY-RPT CONTROL BREAK ON LINEUP       *
002700* 1989-09-27 CPW 0041  ROYAL-STRAIGHT VS STRAIGHT-FLUSH ORDERING *
002800* 1990-02-14 CPW 0044  HANDS-BEATEN FORMULAS PER STAT MEMO ST-3  *
002900* 1991-07-08 RJT 0052  JOKER BACK-FILL LOGIC IN GREEDY ARRANGER  *
003000* 1992-11-30 DLH 0058  FIVE-LINEUP TABLE REPLACES HARD-CODED IF  *
003100* 1994-03-21 CPW 0066  TIGHTENED GREEDY CEILING LOOP             *
003200* 1995-08-15 RJT 0071  ADDED REMARKS TO COMBINATION PARAGRAPH    *
003300* 1997-01-06 DLH 0079  CLEANED UP DANGLING PERFORM RANGES        *
003400* 1998-11-02 CPW 0088  Y2K - GR-SEED AND PARM DATES NOW 4-DIGIT  *
003500* 1999-01-19 CPW 0089  Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS     *
003600* 2001-05-30 DLH 0094  BALANCED SCORE FORMULA DENOMINATOR FIX    *
003700* 2003-09-18 RJT 0101  GAME-RESULTS RECORD WIDENED FOR LINEUP    *
003800* 2006-04-02 CPW 0110  SUMMARY-RPT HEADER REALIGNED FOR PRINTER  *
003900* 2010-10-12 DLH 0118  BENCH LINEUP TABLE ADDED 3G1B/1G3B ENTRIES*
004000* 2013-06-04 RJT 0126  MATCH-HANDS/SCORE-GAME REWRITTEN TO USE   *
004100*                      DEDICATED WS-SG-/WS-MH- COUNTERS AFTER   *
004200*                      A NESTED-PERFORM SUBSCRIPT STOMP TRACED  *
004300*                      TO WS-I REUSE IN THE OLD SCORING LOOP    *
004400* 2014-02-11 CPW 0129  SUMMARY-RPT WRITER AND BSTAT REPORT LINE *
004500*                      SPLIT OUT OF THE DRIVER PARAGRAPHS       *
004600* 2015-09-21 RJT 0133  ONE-GAME DRIVER WAS MISSING ITS RANK STEP*
004700*                      ADDED 5950-RANK-PLAYERS/LEADER-SEAT PER  *
004800*                      RULES-REVIEW FINDING RR-07               *
004900* 2015-11-03 RJT 0134  COMMENT DENSITY BROUGHT UP TO STANDARD   *
005000*                      PER DP SHOP PRACTICE SP-12 (SEE PARA     *
005100*                      BANNERS THROUGHOUT); NO LOGIC CHANGED    *
005200*****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     PUSOYSIM.
005500 AUTHOR.         R J TREADWAY.
005600 INSTALLATION.   DATA PROCESSING - GAMES & SIMULATION UNIT.
005700 DATE-WRITTEN.   03/02/87.
005800 DATE-COMPILED.  03/02/87.
005900 SECURITY.       UNCLASSIFIED - INTERNAL SIMULATION USE ONLY.
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-3090.
006400 OBJECT-COMPUTER. IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERIC-DIGIT IS "0" THRU "9"
006800     UPSI-0 ON STATUS IS BSTAT-REQUESTED
006900            OFF STATUS IS BSTAT-NOT-REQUESTED.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT GAME-PARMS   ASSIGN TO GMPARMS
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600     SELECT GAME-RESULTS ASSIGN TO GMRESLT
007700         ORGANIZATION IS SEQUENTIAL
007800         RECORD CONTAINS 40 CHARACTERS.
007900*
008000     SELECT SUMMARY-RPT  ASSIGN TO SUMMRPT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600* GAME-PARMS CARRIES ONE LINE: GAMES-COUNT,BASE-SEED,MODE
008700 FD  GAME-PARMS
008800     RECORDING MODE IS F.
008900 01  GAME-PARMS-REC.
009000     05  GP-TEXT                 PIC X(39).
009100     05  FILLER                  PIC X(01).
009200*
009300* ONE GAME-RESULT PER PLAYER PER GAME, SCORE-SIM ONLY.
009400 FD  GAME-RESULTS
009500     RECORDING MODE IS F.
009600 01  GAME-RESULT-REC.
009700     05  GR-GAME-NO              PIC 9(05).
009800     05  GR-SEED                 PIC 9(09).
009900     05  GR-LINEUP               PIC X(12).
010000     05  GR-SEAT                 PIC 9(01).
010100     05  GR-STRATEGY             PIC X(08).
010200     05  GR-SCORE                PIC S9(03).
010300     05  GR-IS-WINNER            PIC 9(01).
010400     05  FILLER                  PIC X(01).
010500*
010600 FD  SUMMARY-RPT
010700     RECORDING MODE IS F.
010800 01  SUMMARY-RPT-REC.
010900     05  SR-LINE                 PIC X(79).
011000     05  FILLER                  PIC X(01).
011100*
011200 WORKING-STORAGE SECTION.
011300*****************************************************************
011400* STANDALONE COUNTERS AND SWITCHES - 77-LEVEL, GROUPED HERE      *
011500* AHEAD OF THE 01-LEVEL RECORDS PER SHOP CONVENTION.             *
011600*****************************************************************
011700 77  WS-MATCH-RESULT             PIC S9        COMP.
011800 77  WS-RPT-BLANK-LINE           PIC X(80)   VALUE SPACES.
011900 77  WS-RPT-TOTAL-GAMES          PIC 9(06)   COMP VALUE 0.
012000 77  WS-SORT-MODE-SW             PIC X(01)   VALUE SPACE.
012100     88  WS-SORT-BY-CARD-ID                  VALUE "I".
012200     88  WS-SORT-BY-SUIT-ALT                 VALUE "S".
012300     88  WS-SORT-BY-VALUE                    VALUE "V".
012400     88  WS-SORT-BY-ALT-VALUE                VALUE "A".
012500*
012600*****************************************************************
012700* PROGRAM CONSTANTS AND SWITCHES                                *
012800*****************************************************************
012900 01  WS-CONSTANTS.
013000     05  WS-C-ZERO               PIC 9       COMP VALUE 0.
013100     05  WS-C-ONE                PIC 9       COMP VALUE 1.
013200     05  WS-C-FOUR               PIC 9       COMP VALUE 4.
013300     05  WS-C-FIVE               PIC 9       COMP VALUE 5.
013400     05  WS-C-THIRTEEN           PIC 99      COMP VALUE 13.
013500     05  WS-C-FIFTYTWO           PIC 99      COMP VALUE 52.
013600     05  WS-C-HIGH-CARD-5        PIC 99      COMP VALUE 08.
013700     05  WS-C-HIGH-TRIPLE-3      PIC 99      COMP VALUE 01.
013800     05  WS-C-ROYAL-FLUSH-5      PIC 99      COMP VALUE 17.
013900     05  WS-C-NINE               PIC 99      COMP VALUE 09.
014000     05  WS-C-EIGHT              PIC 99      COMP VALUE 08.
014100     05  WS-C-SEVENTEEN          PIC 99      COMP VALUE 17.
014200     05  FILLER                  PIC X(20)   VALUE SPACES.
014300*
014400 01  WS-SWITCHES.
014500     05  WS-PARMS-EOF-SW         PIC X       VALUE 'N'.
014600         88  WS-PARMS-EOF                    VALUE 'Y'.
014700     05  WS-MODE-SW              PIC X(05)   VALUE SPACES.
014800         88  WS-MODE-BENCH                   VALUE 'BENCH'.
014900         88  WS-MODE-SCORE                   VALUE 'SCORE'.
015000         88  WS-MODE-BSTAT                   VALUE 'BSTAT'.
015100     05  WS-VALID-SW             PIC X       VALUE 'Y'.
015200         88  WS-ARRANGEMENT-VALID            VALUE 'Y'.
015300         88  WS-ARRANGEMENT-INVALID          VALUE 'N'.
015400     05  FILLER                  PIC X(10)   VALUE SPACES.
015500*
015600*****************************************************************
015700* SEEDED PSEUDO-RANDOM GENERATOR - PARK/MILLER MINIMAL STANDARD *
015800* NEXT-SEED = (SEED * 16807) MOD 2147483647.  NO INTRINSIC      *
015900* FUNCTIONS ARE USED PER DP STANDARDS MEMO DP-55.               *
016000*****************************************************************
016100 01  WS-RANDOM-STATE.
016200     05  WS-RND-SEED             PIC 9(10)   COMP.
016300     05  WS-RND-PRODUCT          PIC 9(18)   COMP.
016400     05  WS-RND-QUOTIENT         PIC 9(10)   COMP.
016500     05  WS-RND-MODULUS          PIC 9(10)   COMP VALUE 2147483647.
016600     05  WS-RND-MULTIPLIER       PIC 9(05)   COMP VALUE 16807.
016700     05  WS-RND-FRACTION         PIC V9(09).
016800     05  FILLER                  PIC X(06)   VALUE SPACES.
016900*
017000*****************************************************************
017100* THE 52-CARD DECK.  REDEFINED AS A 4 X 13 PACK VIEW SO THE     *
017200* DEAL STEP CAN ADDRESS CARD (I MOD 4, I / 4) DIRECTLY.         *
017300*****************************************************************
017400 01  WS-DECK-TBL.
017500     05  WS-DECK-CARD OCCURS 52 TIMES INDEXED BY DX.
017600         10  DC-SUIT             PIC 9.
017700         10  DC-VALUE            PIC 99.
017800         10  DC-ALTVAL           PIC 99.
017900         10  DC-ID               PIC X(03).
018000         10  DC-SORT-ID          PIC X(11).
018100         10  DC-CODE             PIC 999.
018200         10  DC-LABEL            PIC X(02).
018300         10  DC-RANDKEY          PIC V9(09).
018400         10  FILLER              PIC X(05)   VALUE SPACES.
018500*
018600 01  WS-PACK-VIEW REDEFINES WS-DECK-TBL.
018700     05  WS-PACK OCCURS 4 TIMES INDEXED BY PX.
018800         10  WS-PACK-CARD OCCURS 13 TIMES INDEXED BY PCX.
018900             15  PC-SUIT         PIC 9.
019000             15  PC-VALUE        PIC 99.
019100             15  PC-ALTVAL       PIC 99.
019200             15  PC-ID           PIC X(03).
019300             15  PC-SORT-ID      PIC X(11).
019400             15  PC-CODE         PIC 999.
019500             15  PC-LABEL        PIC X(02).
019600             15  PC-RANDKEY      PIC V9(09).
019700             15  FILLER          PIC X(05).
019800*
019900* SCRATCH CARD USED BY THE INSERTION SORTS AND BY THE EXTRACTORS
020000* WHEN A CARD MUST BE LIFTED OUT OF ONE TABLE AND MOVED TO ANOTHER
020100 01  WS-SCRATCH-CARD.
020200     05  SC-SUIT                 PIC 9.
020300     05  SC-VALUE                PIC 99.
020400     05  SC-ALTVAL               PIC 99.
020500     05  SC-ID                   PIC X(03).
020600     05  SC-SORT-ID              PIC X(11).
020700     05  SC-CODE                 PIC 999.
020800     05  SC-LABEL                PIC X(02).
020900     05  SC-RANDKEY              PIC V9(09).
021000     05  FILLER                  PIC X(05)   VALUE SPACES.
021100*
021200* THE JOKER PLACEHOLDER, USED ONLY WITHIN THE GREEDY ARRANGER.
021300 01  WS-JOKER-CARD.
021400     05  JK-SUIT                 PIC 9       VALUE 4.
021500     05  JK-VALUE                PIC 99      VALUE 0.
021600     05  JK-ALTVAL               PIC 99      VALUE 0.
021700     05  JK-ID                   PIC X(03)   VALUE "JOK".
021800     05  JK-SORT-ID              PIC X(11)   VALUE SPACES.
021900     05  JK-CODE                 PIC 999     VALUE 0.
022000     05  JK-LABEL                PIC X(02)   VALUE "U ".
022100     05  JK-RANDKEY              PIC V9(09)  VALUE 0.
022200     05  FILLER                  PIC X(05)   VALUE SPACES.
022300*
022400*****************************************************************
022500* WORKING POOL - UP TO 13 CARDS, USED BY THE GREEDY EXTRACTORS  *
022600* AND BY THE BALANCED ARRANGER'S GREEDY SUB-CALLS.              *
022700*****************************************************************
022800 01  WS-POOL-TBL.
022900     05  WS-POOL-COUNT           PIC 99      COMP.
023000     05  WS-POOL-CARD OCCURS 13 TIMES INDEXED BY WPX.
023100         10  WP-SUIT             PIC 9.
023200         10  WP-VALUE            PIC 99.
023300         10  WP-ALTVAL           PIC 99.
023400         10  WP-ID               PIC X(03).
023500         10  WP-SORT-ID          PIC X(11).
023600         10  WP-CODE             PIC 999.
023700         10  WP-LABEL            PIC X(02).
023800         10  WP-RANDKEY          PIC V9(09).
023900         10  FILLER              PIC X(05).
024000*
024100* THE 13-SLOT ARRANGED RESULT BUILT BY THE GREEDY ARRANGER,
024200* BEFORE IT IS COPIED OUT TO THE PLAYER'S PL-ARRANGED TABLE.
024300 01  WS-ARRANGE-TBL.
024400     05  WS-ARRANGE-COUNT        PIC 99      COMP.
024500     05  WS-ARRANGE-CARD OCCURS 13 TIMES INDEXED BY WAX WAY.
024600         10  WA-SUIT             PIC 9.
024700         10  WA-VALUE            PIC 99.
024800         10  WA-ALTVAL           PIC 99.
024900         10  WA-ID               PIC X(03).
025000         10  WA-SORT-ID          PIC X(11).
025100         10  WA-CODE             PIC 999.
025200         10  WA-LABEL            PIC X(02).
025300         10  WA-RANDKEY          PIC V9(09).
025400         10  FILLER              PIC X(05).
025500*
025600* BEST-ARRANGEMENT HOLDING AREA, USED WHILE THE GREEDY CEILING
025700* LOOP TRIES SUCCESSIVE CEILINGS AND KEEPS THE BEST ONE SEEN.
025800 01  WS-BEST-ARRANGE-TBL.
025900     05  WS-BEST-COUNT           PIC 99      COMP.
026000     05  WS-BEST-CARD OCCURS 13 TIMES INDEXED BY WBX.
026100         10  WB-SUIT             PIC 9.
026200         10  WB-VALUE            PIC 99.
026300         10  WB-ALTVAL           PIC 99.
026400         10  WB-ID               PIC X(03).
026500         10  WB-SORT-ID          PIC X(11).
026600         10  WB-CODE             PIC 999.
026700         10  WB-LABEL            PIC X(02).
026800         10  WB-RANDKEY          PIC V9(09).
026900         10  FILLER              PIC X(05).
027000*
027100* BEST REMAINDER POOL THAT GOES WITH WS-BEST-ARRANGE-TBL.
027200 01  WS-BEST-POOL-TBL.
027300     05  WS-BEST-POOL-COUNT      PIC 99      COMP.
027400     05  WS-BEST-POOL-CARD OCCURS 13 TIMES INDEXED BY WPBX.
027500         10  WPB-SUIT            PIC 9.
027600         10  WPB-VALUE           PIC 99.
027700         10  WPB-ALTVAL          PIC 99.
027800         10  WPB-ID              PIC X(03).
027900         10  WPB-SORT-ID         PIC X(11).
028000         10  WPB-CODE            PIC 999.
028100         10  WPB-LABEL           PIC X(02).
028200         10  WPB-RANDKEY         PIC V9(09).
028300         10  FILLER              PIC X(05).
028400*
028500*****************************************************************
028600* GREEDY-ARRANGE WORKING FIELDS                                 *
028700*****************************************************************
028800 01  WS-GREEDY-WORK.
028900     05  WS-GR-CEILING           PIC 99      COMP.
029000     05  WS-GR-TYPE-WALK         PIC 99      COMP.
029100     05  WS-GR-BEST-TYPE-1       PIC 99      COMP.
029200     05  WS-GR-BEST-TYPE-2       PIC 99      COMP.
029300     05  WS-GR-BEST-HAND         PIC 99      COMP.
029400     05  WS-GR-TT-TYPE-1         PIC 99      COMP.
029500     05  WS-GR-TT-TYPE-2         PIC 99      COMP.
029600     05  WS-GR-EXTRACT-COUNT     PIC 9       COMP.
029700     05  WS-GR-FOUND-SW          PIC X       VALUE 'N'.
029800         88  WS-GR-FOUND                     VALUE 'Y'.
029900     05  WS-GR-ADOPT-SW          PIC X       VALUE 'N'.
030000         88  WS-GR-ADOPT                     VALUE 'Y'.
030100     05  FILLER                  PIC X(10)   VALUE SPACES.
030200*
030300*****************************************************************
030400* BALANCED-ARRANGE CANDIDATE TABLE                              *
030500*****************************************************************
030600 01  WS-CANDIDATE-TBL.
030700     05  WS-CAND-COUNT           PIC 9       COMP.
030800     05  WS-CAND-ENTRY OCCURS 9 TIMES INDEXED BY CDX.
030900         10  CD-BEST-HAND        PIC 99      COMP.
031000         10  CD-SCORE            PIC 9(03)V9(06).          
031100         10  CD-CARD OCCURS 13 TIMES.
031200             15  CDC-SUIT        PIC 9.
031300             15  CDC-VALUE       PIC 99.
031400             15  CDC-ALTVAL      PIC 99.
031500             15  CDC-ID          PIC X(03).
031600             15  CDC-SORT-ID     PIC X(11).
031700             15  CDC-CODE        PIC 999.
031800             15  CDC-LABEL       PIC X(02).
031900             15  CDC-RANDKEY     PIC V9(09).
032000             15  FILLER          PIC X(05).
032100 01  WS-BALANCED-WORK.
032200     05  WS-BAL-I                PIC 99      COMP.
032300     05  WS-BAL-CUR-BEST         PIC 99      COMP.
032400     05  WS-BAL-WIN-IDX          PIC 9       COMP.
032500     05  WS-BAL-HI-SCORE         PIC 9(03)V9(06).      
032600     05  WS-BAL-FRONT-TYPE       PIC 99      COMP.
032700     05  WS-BAL-MID-TYPE         PIC 99      COMP.
032800     05  WS-BAL-BACK-TYPE        PIC 99      COMP.
032900     05  FILLER                  PIC X(08)   VALUE SPACES.
033000*
033100*****************************************************************
033200* HAND-INFO SCRATCH RECORDS (RESULT OF ANALYZE-HAND)            *
033300*****************************************************************
033400 01  WS-HAND-INFO-1.
033500     05  HI1-HAND-TYPE           PIC 99      COMP.
033600     05  HI1-HANDS-BEATEN        PIC 9(07)   COMP.
033700     05  HI1-PERCENTILE          PIC V9(09).
033800     05  HI1-FREQUENCY           PIC 9(07)   COMP.
033900     05  HI1-PROBABILITY         PIC V9(09).
034000     05  HI1-VALUES OCCURS 5 TIMES PIC 99     COMP.
034100     05  FILLER                  PIC X(06)   VALUE SPACES.
034200*
034300 01  WS-HAND-INFO-2.
034400     05  HI2-HAND-TYPE           PIC 99      COMP.
034500     05  HI2-HANDS-BEATEN        PIC 9(07)   COMP.
034600     05  HI2-PERCENTILE          PIC V9(09).
034700     05  HI2-FREQUENCY           PIC 9(07)   COMP.
034800     05  HI2-PROBABILITY         PIC V9(09).
034900     05  HI2-VALUES OCCURS 5 TIMES PIC 99     COMP.
035000     05  FILLER                  PIC X(06)   VALUE SPACES.
035100*
035200* SCRATCH SORT COPY OF THE HAND BEING ANALYZED (3 OR 5 CARDS)
035300 01  WS-ANALYZE-WORK.
035400     05  WS-AW-SIZE              PIC 9       COMP.
035500     05  WS-AW-CARD OCCURS 5 TIMES INDEXED BY AWX.
035600         10  AW-SUIT             PIC 9.
035700         10  AW-VALUE            PIC 99.
035800         10  AW-ALTVAL           PIC 99.
035900         10  AW-ID               PIC X(03).
036000         10  AW-SORT-ID          PIC X(11).
036100         10  AW-CODE             PIC 999.
036200         10  AW-LABEL            PIC X(02).
036300         10  AW-RANDKEY          PIC V9(09).
036400         10  FILLER              PIC X(05).
036500     05  WS-AH-FOUND-SW          PIC X       VALUE 'N'.
036600         88  WS-AH-FOUND                     VALUE 'Y'.
036700     05  WS-AH-START             PIC 99      COMP.
036800     05  FILLER                  PIC X(06)   VALUE SPACES.
036900*
037000* COMBINATION(N,K) SUBROUTINE FIELDS.
037100 01  WS-COMB-WORK.
037200     05  WS-COMB-N               PIC S9(05)  COMP.
037300     05  WS-COMB-K               PIC S9(03)  COMP.
037400     05  WS-COMB-R               PIC 9(09)   COMP.
037500     05  WS-COMB-D               PIC S9(03)  COMP.
037600     05  FILLER                  PIC X(06)   VALUE SPACES.
037700*
037800* HANDS-BEATEN SCRATCH PRODUCTS.
037900 01  WS-HANDSTAT-WORK.
038000     05  WS-HB-A                 PIC 9(09)   COMP.
038100     05  WS-HB-B                 PIC 9(09)   COMP.
038200     05  FILLER                  PIC X(06)   VALUE SPACES.
038300*
038400* MATCH-HANDS / SCORE-GAME WORKING FIELDS, KEPT SEPARATE
038500* FROM THE GENERIC WS-I/WS-J LOOP COUNTERS SINCE THESE PARAGRAPHS
038600* ARE CALLED FROM INSIDE OTHER LOOPS.
038700 01  WS-MATCH-WORK.
038800     05  WS-MH-LIMIT             PIC 9       COMP.
038900     05  WS-MH-N                 PIC 9       COMP.
039000     05  WS-MH-DONE-SW           PIC X       VALUE 'N'.
039100         88  WS-MH-DONE                      VALUE 'Y'.
039200     05  FILLER                  PIC X(06)   VALUE SPACES.
039300*
039400 01  WS-VALID-WORK.
039500     05  WS-VAL-RESULT           PIC S9      COMP.
039600     05  WS-ARRANGE-VALID-SW     PIC X       VALUE 'Y'.
039700         88  WS-ARRANGE-VALID                VALUE 'Y'.
039800     05  FILLER                  PIC X(06)   VALUE SPACES.
039900*
040000 01  WS-SCORE-WORK.
040100     05  WS-SG-SELF              PIC 9       COMP.
040200     05  WS-SG-OPP               PIC 9       COMP.
040300     05  WS-SG-ROW               PIC 9       COMP.
040400     05  WS-SG-RESULT            PIC S9      COMP.
040500     05  FILLER                  PIC X(06)   VALUE SPACES.
040600*
040700* SEAT-ORDER TIEBREAK WORK AREA.  A SCRATCH COPY OF EACH
040800* SEAT'S THREE RANKING KEYS, SORTED ASCENDING HERE SO THE LIVE
040900* WS-PLAYER-TBL SEAT ORDER (USED EVERYWHERE ELSE BY PHYSICAL SEAT
041000* NUMBER) IS NEVER DISTURBED.  LAST ENTRY AFTER THE SORT IS THE
041100* GAME'S LEADING SEAT.  2015-09-21 RJT 0133 ADDED TO CLOSE OUT THE
041200* ONE-GAME DRIVER'S SEAT-ORDER TIEBREAK, LEFT UNIMPLEMENTED TILL NOW.
041300 01  WS-RANK-WORK.
041400     05  WS-RANK-TBL OCCURS 4 TIMES INDEXED BY RKX.
041500         10  RK-SEAT             PIC 9       COMP.
041600         10  RK-DID-FOLD         PIC 9       COMP.
041700         10  RK-SCORE            PIC S9(03)  COMP.
041800         10  RK-BEST-HAND        PIC V9(09).
041900     05  WS-SCRATCH-RANK.
042000         10  SR-SEAT             PIC 9       COMP.
042100         10  SR-DID-FOLD         PIC 9       COMP.
042200         10  SR-SCORE            PIC S9(03)  COMP.
042300         10  SR-BEST-HAND        PIC V9(09).
042400     05  WS-GAME-LEADER-SEAT     PIC 9       COMP.
042500     05  FILLER                  PIC X(08)   VALUE SPACES.
042600
042700*****************************************************************
042800* PLAYER RECORD TABLE (4 SEATS)                                 *
042900*****************************************************************
043000 01  WS-PLAYER-TBL.
043100     05  WS-PLAYER OCCURS 4 TIMES INDEXED BY PLX.
043200         10  PL-ID               PIC 9.
043300         10  PL-NAME             PIC X(10).
043400         10  PL-CARDS OCCURS 13 TIMES.
043500             15  PLC-SUIT        PIC 9.
043600             15  PLC-VALUE       PIC 99.
043700             15  PLC-ALTVAL      PIC 99.
043800             15  PLC-ID          PIC X(03).
043900             15  PLC-SORT-ID     PIC X(11).
044000             15  PLC-CODE        PIC 999.
044100             15  PLC-LABEL       PIC X(02).
044200             15  PLC-RANDKEY     PIC V9(09).
044300             15  FILLER          PIC X(05).
044400         10  PL-CARD-COUNT       PIC 99.
044500         10  PL-ARRANGED OCCURS 13 TIMES.
044600             15  PLA-SUIT        PIC 9.
044700             15  PLA-VALUE       PIC 99.
044800             15  PLA-ALTVAL      PIC 99.
044900             15  PLA-ID          PIC X(03).
045000             15  PLA-SORT-ID     PIC X(11).
045100             15  PLA-CODE        PIC 999.
045200             15  PLA-LABEL       PIC X(02).
045300             15  PLA-RANDKEY     PIC V9(09).
045400             15  FILLER          PIC X(05).
045500         10  PL-SCORE            PIC S9(03).
045600         10  PL-BEST-HAND        PIC V9(09).
045700         10  PL-HAND-SCORE OCCURS 3 TIMES PIC S9(03).
045800         10  PL-RAW-SCORE OCCURS 4 TIMES.
045900             15  PL-RAW-ROW OCCURS 3 TIMES PIC S9.
046000         10  PL-STRATEGY         PIC X(01).
046100             88  PL-IS-GREEDY              VALUE 'G'.
046200             88  PL-IS-BALANCED            VALUE 'B'.
046300         10  PL-DID-FOLD         PIC 9.
046400         10  FILLER              PIC X(10).
046500*
046600*****************************************************************
046700* HAND-RANK STATISTIC CONSTANTS -- PINNED PER HOUSE STANDARDS,  *
046800* SEE DP-55.  DO NOT RECOMPUTE ON THE FLY; VERIFIED BY AUDIT.   *
046900*****************************************************************
047000 01  WS-STAT-CONSTANTS.
047100     05  WS-ALL-POKER-HANDS      PIC 9(07)   COMP VALUE 2598960.
047200     05  WS-ALL-TRIPLES          PIC 9(05)   COMP VALUE 22100.
047300     05  WS-ROYAL-FLUSH-HANDS    PIC 9(07)   COMP VALUE 4.
047400     05  WS-STRAIGHT-FLUSH-HANDS PIC 9(07)   COMP VALUE 36.
047500     05  WS-FOUR-KIND-HANDS      PIC 9(07)   COMP VALUE 624.
047600     05  WS-FULL-HOUSE-HANDS     PIC 9(07)   COMP VALUE 3744.
047700     05  WS-FLUSH-HANDS          PIC 9(07)   COMP VALUE 5108.
047800     05  WS-STRAIGHT-HANDS       PIC 9(07)   COMP VALUE 10200.
047900     05  WS-THREE-KIND-HANDS     PIC 9(07)   COMP VALUE 54912.
048000     05  WS-TWO-PAIR-HANDS       PIC 9(07)   COMP VALUE 123552.
048100     05  WS-ONE-PAIR-HANDS       PIC 9(07)   COMP VALUE 1098240.
048200     05  WS-HIGH-CARD-HANDS      PIC 9(07)   COMP VALUE 1302540.
048300     05  WS-ONE-PAIR-BEATS       PIC 9(07)   COMP VALUE 1302540.
048400     05  WS-TWO-PAIR-BEATS       PIC 9(07)   COMP VALUE 2400780.
048500     05  WS-THREE-KIND-BEATS     PIC 9(07)   COMP VALUE 2524332.
048600     05  WS-STRAIGHT-BEATS       PIC 9(07)   COMP VALUE 2579244.
048700     05  WS-FLUSH-BEATS          PIC 9(07)   COMP VALUE 2589444.
048800     05  WS-FULL-HOUSE-BEATS     PIC 9(07)   COMP VALUE 2594552.
048900     05  WS-FOUR-KIND-BEATS      PIC 9(07)   COMP VALUE 2598296.
049000     05  WS-STRAIGHT-FLUSH-BEATS PIC 9(07)   COMP VALUE 2598920.
049100     05  WS-ROYAL-FLUSH-BEATS    PIC 9(07)   COMP VALUE 2598956.
049200     05  WS-HIGH-TRIPLES         PIC 9(05)   COMP VALUE 16440.
049300     05  WS-PAIR-TRIPLES         PIC 9(05)   COMP VALUE 3744.
049400     05  WS-FLUSH-TRIPLES        PIC 9(05)   COMP VALUE 1096.
049500     05  WS-STRAIGHT-TRIPLES     PIC 9(05)   COMP VALUE 720.
049600     05  WS-THREE-KIND-TRIPLES   PIC 9(05)   COMP VALUE 52.
049700     05  WS-STR-FLUSH-TRIPLES    PIC 9(05)   COMP VALUE 44.
049800     05  WS-ROYAL-FLUSH-TRIPLES  PIC 9(05)   COMP VALUE 4.
049900     05  WS-PAIR-BEATS           PIC 9(05)   COMP VALUE 16440.
050000     05  WS-FLUSH-TRIPLE-BEATS   PIC 9(05)   COMP VALUE 20184.
050100     05  WS-STR-TRIPLE-BEATS     PIC 9(05)   COMP VALUE 21280.
050200     05  WS-3KIND-TRIPLE-BEATS   PIC 9(05)   COMP VALUE 22000.
050300     05  WS-SF-TRIPLE-BEATS      PIC 9(05)   COMP VALUE 22052.
050400     05  WS-RF-TRIPLE-BEATS      PIC 9(05)   COMP VALUE 22096.
050500     05  FILLER                  PIC X(08)   VALUE SPACES.
050600*
050700*****************************************************************
050800* LINEUP TABLES                                                 *
050900*****************************************************************
051000 01  WS-BENCH-LINEUPS.
051100     05  WS-BL-ENTRY OCCURS 5 TIMES INDEXED BY BLX.
051200         10  BL-NAME             PIC X(12).
051300         10  BL-SEAT OCCURS 4 TIMES PIC X(01).
051400         10  FILLER              PIC X(04).
051500 01  WS-SCORE-LINEUPS.
051600     05  WS-SL-ENTRY OCCURS 5 TIMES INDEXED BY SLX.
051700         10  SL-NAME             PIC X(12).
051800         10  SL-SEAT OCCURS 4 TIMES PIC X(01).
051900         10  FILLER              PIC X(04).
052000*
052100*****************************************************************
052200* SUMMARY RECORD TABLE - ONE ENTRY PER LINEUP X STRATEGY        *
052300* (5 LINEUPS X 2 STRATEGIES = 10 ENTRIES), PLUS PER-LINEUP      *
052400* INVALID/OOO COUNTERS CARRIED ALONGSIDE SLOT 1 OF EACH LINEUP. *
052500*****************************************************************
052600 01  WS-SUMMARY-TBL.
052700     05  WS-SM-ENTRY OCCURS 10 TIMES INDEXED BY SMX.
052800         10  SM-LINEUP           PIC X(12).
052900         10  SM-STRATEGY         PIC X(08).
053000         10  SM-GAMES            PIC 9(05)   COMP.
053100         10  SM-SCORE-SUM        PIC S9(07)  COMP.
053200         10  SM-MEAN-SCORE       PIC S9(03)V99.
053300         10  SM-WIN-COUNT        PIC 9(05)   COMP.
053400         10  SM-WINNER-SLOTS     PIC 9(05)   COMP.
053500         10  SM-WIN-RATE         PIC V9(09).
053600         10  SM-GREEDY-INVALID   PIC 9(05)   COMP.
053700         10  SM-BALANCED-OOO     PIC 9(05)   COMP.
053800         10  FILLER              PIC X(10).
053900*
054000* BALANCED-STATS (BSTAT MODE) ACCUMULATORS, ONE PER LINEUP.
054100 01  WS-BSTAT-TBL.
054200     05  WS-BS-ENTRY OCCURS 5 TIMES INDEXED BY BSX.
054300         10  BS-LINEUP           PIC X(12).
054400         10  BS-HANDS            PIC 9(07)   COMP.
054500         10  BS-VALID-TOTAL      PIC 9(09)   COMP.
054600         10  BS-PRUNED-TOTAL     PIC 9(09)   COMP.
054700         10  FILLER              PIC X(10).
054800*
054900*****************************************************************
055000* GAME-PARMS PARSE FIELDS - MANUAL DIGIT CONVERSION, NO NUMVAL  *
055100*****************************************************************
055200 01  WS-PARM-FIELDS.
055300     05  WS-PARM-N-TEXT          PIC X(10)   VALUE SPACES.
055400     05  WS-PARM-SEED-TEXT       PIC X(10)   VALUE SPACES.
055500     05  WS-PARM-MODE-TEXT       PIC X(05)   VALUE SPACES.
055600     05  WS-N-GAMES              PIC 9(05)   COMP.
055700     05  WS-BASE-SEED            PIC 9(09)   COMP.
055800     05  FILLER                  PIC X(06)   VALUE SPACES.
055900*
056000 01  WS-CONVERT-WORK.
056100     05  WS-CV-TEXT              PIC X(10).
056200     05  WS-CV-RESULT            PIC 9(09)   COMP.
056300     05  WS-CV-IDX               PIC 99      COMP.
056400     05  WS-CV-DIGIT             PIC 9.
056500     05  FILLER                  PIC X(08)   VALUE SPACES.
056600*
056700*****************************************************************
056800* CURRENT-GAME WORK AREAS                                       *
056900*****************************************************************
057000 01  WS-GAME-WORK.
057100     05  WS-GAME-SEED            PIC 9(09)   COMP.
057200     05  WS-GAME-NO              PIC 9(05)   COMP.
057300     05  WS-LINEUP-NAME          PIC X(12).
057400     05  WS-GAME-MAX-SCORE       PIC S9(03)  COMP.
057500     05  FILLER                  PIC X(08)   VALUE SPACES.
057600*
057700*****************************************************************
057800* GENERAL-PURPOSE SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP   *
057900* STANDARD DP-55 (NO DISPLAY COUNTERS, NO INTRINSIC FUNCTIONS). *
058000*****************************************************************
058100 01  WS-INDEXES.
058200     05  WS-I                    PIC 99      COMP.
058300     05  WS-J                    PIC 99      COMP.
058400     05  WS-K                    PIC 99      COMP.
058500     05  WS-M                    PIC 99      COMP.
058600     05  WS-N                    PIC 99      COMP.
058700     05  WS-P                    PIC 9       COMP.
058800     05  WS-O                    PIC 9       COMP.
058900     05  WS-ROW                  PIC 9       COMP.
059000     05  WS-SEAT                 PIC 9       COMP.
059100     05  WS-OPP                  PIC 9       COMP.
059200     05  WS-SUIT-IDX             PIC 9       COMP.
059300     05  WS-VALUE-IDX            PIC 99      COMP.
059400     05  WS-SWAP-FLAG            PIC X       VALUE 'N'.
059500         88  WS-SWAP-MADE                    VALUE 'Y'.
059600     05  FILLER                  PIC X(10)   VALUE SPACES.
059700*
059800*****************************************************************
059900* REPORT LINES - SUMMARY-RPT                                    *
060000*****************************************************************
060100 01  WS-RPT-LINE-1.
060200     05  FILLER                  PIC X(08)   VALUE "LINEUP: ".
060300     05  RL1-LINEUP              PIC X(12).
060400     05  FILLER                  PIC X(08)   VALUE "  GAMES:".
060500     05  RL1-GAMES               PIC ZZZZ9.
060600     05  FILLER                  PIC X(12)   VALUE "  SEED BASE:".
060700     05  RL1-SEED                PIC 9(09).
060800     05  FILLER                  PIC X(27)   VALUE SPACES.
060900 01  WS-RPT-LINE-1R REDEFINES WS-RPT-LINE-1 PIC X(80).
061000*
061100 01  WS-RPT-LINE-2.
061200     05  FILLER                  PIC X(04)   VALUE SPACES.
061300     05  FILLER                  PIC X(10)   VALUE "STRATEGY  ".
061400     05  FILLER                  PIC X(08)   VALUE "  HANDS ".
061500     05  FILLER                  PIC X(12)   VALUE " MEAN-SCORE ".
061600     05  FILLER                  PIC X(06)   VALUE " WINS ".
061700     05  FILLER                  PIC X(10)   VALUE "WIN-RATE".
061800     05  FILLER                  PIC X(30)   VALUE SPACES.
061900 01  WS-RPT-LINE-2R REDEFINES WS-RPT-LINE-2 PIC X(80).
062000*
062100 01  WS-RPT-LINE-3.
062200     05  FILLER                  PIC X(02)   VALUE SPACES.
062300     05  RL3-STRATEGY            PIC X(08).
062400     05  FILLER                  PIC X(05)   VALUE SPACES.
062500     05  RL3-HANDS               PIC ZZZZ9.
062600     05  FILLER                  PIC X(02)   VALUE SPACES.
062700     05  RL3-MEAN-SCORE          PIC -99.99.
062800     05  FILLER                  PIC X(04)   VALUE SPACES.
062900     05  RL3-WINS                PIC ZZZZ9.
063000     05  FILLER                  PIC X(04)   VALUE SPACES.
063100     05  RL3-WIN-RATE            PIC ZZ9.9.
063200     05  FILLER                  PIC X(01)   VALUE "%".
063300     05  FILLER                  PIC X(38)   VALUE SPACES.
063400 01  WS-RPT-LINE-3R REDEFINES WS-RPT-LINE-3 PIC X(80).
063500*
063600 01  WS-RPT-LINE-4.
063700     05  FILLER                  PIC X(02)   VALUE SPACES.
063800     05  FILLER                  PIC X(23)   VALUE
063900         "GREEDY-INVALID TOTAL: ".
064000     05  RL4-GREEDY-INV          PIC ZZZZ9.
064100     05  FILLER                  PIC X(03)   VALUE SPACES.
064200     05  FILLER                  PIC X(21)   VALUE
064300         "BALANCED-OOO TOTAL: ".
064400     05  RL4-BALANCED-OOO        PIC ZZZZ9.
064500     05  FILLER                  PIC X(26)   VALUE SPACES.
064600 01  WS-RPT-LINE-4R REDEFINES WS-RPT-LINE-4 PIC X(80).
064700*
064800 01  WS-RPT-LINE-5.
064900     05  FILLER                  PIC X(02)   VALUE SPACES.
065000     05  FILLER                  PIC X(09)   VALUE "LINEUP: ".
065100     05  RL5-LINEUP              PIC X(12).
065200     05  FILLER                  PIC X(12)   VALUE "  VALID-AVG:".
065300     05  RL5-VALID-AVG           PIC ZZ9.999.
065400     05  FILLER                  PIC X(13)   VALUE "  PRUNED-AVG:".
065500     05  RL5-PRUNED-AVG          PIC ZZ9.999.
065600     05  FILLER                  PIC X(19)   VALUE SPACES.
065700 01  WS-RPT-LINE-5R REDEFINES WS-RPT-LINE-5 PIC X(80).
065800*
065900 01  WS-RPT-LINE-6.
066000     05  FILLER                  PIC X(26)   VALUE
066100         "TOTAL GAMES PROCESSED: ".
066200     05  RL6-TOTAL-GAMES         PIC ZZZZZ9.
066300     05  FILLER                  PIC X(48)   VALUE SPACES.
066400 01  WS-RPT-LINE-6R REDEFINES WS-RPT-LINE-6 PIC X(80).
066500*
066600* SCRATCH FOR THE REPORT WRITER - BASE SMX OF THE CURRENT
066700* LINEUP'S TWO-ROW (GREEDY/BALANCED) BLOCK, AND THE PERCENT/
066800* AVERAGE CONVERSIONS THAT THE EDITED REPORT FIELDS NEED.
066900 01  WS-RPT-WORK.
067000     05  WS-RPT-BASE-SMX         PIC 99      COMP.
067100     05  WS-WINRATE-PCT          PIC 999V9   COMP.
067200     05  WS-BSTAT-AVG            PIC 999V999 COMP.
067300     05  FILLER                  PIC X(08)   VALUE SPACES.
067400*
067500*****************************************************************
067600* SUIT NAME / SUIT LETTER TABLES (USED BY CARD-ID SORT)         *
067700*****************************************************************
067800 01  WS-SUIT-TABLES.
067900     05  WS-SUIT-LETTERS         PIC X(04)   VALUE "SCHD".
068000     05  WS-SUIT-NAME-1          PIC X(08)   VALUE "spades-0".
068100     05  WS-SUIT-NAME-2          PIC X(08)   VALUE "clubs-0 ".
068200     05  WS-SUIT-NAME-3          PIC X(08)   VALUE "hearts-0".
068300     05  WS-SUIT-NAME-4          PIC X(08)   VALUE "diamonds".
068400     05  WS-RANK-PREFIX          PIC X(02).
068500     05  WS-VALUE-2D             PIC 99.
068600     05  FILLER                  PIC X(06)   VALUE SPACES.
068700*
068800*
068900*****************************************************************
069000* EXTRACTOR WORK FIELDS                                         *
069100*****************************************************************
069200 01  WS-EXTRACT-WORK.
069300     05  WS-EX-WIN-START         PIC 99      COMP.
069400     05  WS-EX-TOP-START         PIC 99      COMP.
069500     05  WS-EX-TRIPLE-START      PIC 99      COMP.
069600     05  WS-EX-PAIR-START        PIC 99      COMP.
069700     05  WS-EX-SIZE              PIC 99      COMP.
069800     05  WS-EX-TARGET-COUNT      PIC 9       COMP.
069900     05  WS-EX-FOUND-SW          PIC X       VALUE 'N'.
070000         88  WS-EX-FOUND                     VALUE 'Y'.
070100     05  FILLER                  PIC X(08)   VALUE SPACES.
070200*
070300* EXTRACT-FLUSH CARRIES THE BEST COMMON-SUIT WINDOW SEEN SO FAR AS
070400* THE SCAN WALKS EVERY SUIT GROUP, SINCE THE HIGHEST-ALTVALUE SUIT
070500* GROUP IS NOT ALWAYS THE FIRST ONE THE SUIT-THEN-ALTVAL SORT ORDER
070600* PRESENTS.  2011-02-18 DRV 0079 ADDED AFTER A FLUSH TIE BETWEEN TWO
070700* SUITS KEPT THE WRONG ONE.
070800 01  WS-EX-FLUSH-WORK.
070900     05  WS-EX-BEST-WIN-START    PIC 99      COMP.
071000     05  WS-EX-BEST-TOPVAL       PIC 99      COMP.
071100     05  FILLER                  PIC X(08)   VALUE SPACES.
071200*
071300* EXTRACT-STRAIGHT DEDUP TABLE - ONE ENTRY PER DISTINCT FACE VALUE
071400* STILL IN THE POOL, CARRYING THE POOL SLOT OF ITS FIRST OCCURRENCE.
071500* USED SO A PAIRED RANK SITTING INSIDE A 5-CARD RUN CANNOT HIDE A
071600* STRAIGHT FROM A PLAIN CONTIGUOUS WINDOW SCAN.  2010-04-14 GWK 0084
071700* ADDED AFTER AN AUDIT TRACED A MISSED STRAIGHT TO A DUPLICATE RANK.
071800 01  WS-EX-DEDUP-WORK.
071900     05  WS-EX-DEDUP-COUNT       PIC 99      COMP.
072000     05  WS-EX-DEDUP-START       PIC 99      COMP.
072100     05  WS-EX-DEDUP-TBL OCCURS 13 TIMES INDEXED BY DDX.
072200         10  WS-EX-DEDUP-VALUE   PIC 99      COMP.
072300         10  WS-EX-DEDUP-POOL-IX PIC 99      COMP.
072400     05  FILLER                  PIC X(08)   VALUE SPACES.
072500*
072600* ONE 5-SLOT STAGING AREA FOR AN EXTRACTOR'S RESULT (REAL CARDS
072700* OR JOKER PLACEHOLDERS) BEFORE IT IS APPENDED TO THE WORKING
072800* ARRANGEMENT LIST.
072900 01  WS-EX-RESULT-TBL.
073000     05  WS-ER-COUNT             PIC 9       COMP.
073100     05  WS-ER-CARD OCCURS 5 TIMES INDEXED BY ERX.
073200         10  ER-SUIT             PIC 9.
073300         10  ER-VALUE            PIC 99.
073400         10  ER-ALTVAL           PIC 99.
073500         10  ER-ID               PIC X(03).
073600         10  ER-SORT-ID          PIC X(11).
073700         10  ER-CODE             PIC 999.
073800         10  ER-LABEL            PIC X(02).
073900         10  ER-RANDKEY          PIC V9(09).
074000         10  FILLER              PIC X(05).
074100*
074200* THE SEAT'S ORIGINAL 13 CARDS, PRESERVED UNTOUCHED SO EACH
074300* CEILING PASS OF THE GREEDY ARRANGER STARTS FROM SCRATCH.
074400 01  WS-ORIG-POOL-TBL.
074500     05  WS-OP-COUNT             PIC 99      COMP.
074600     05  WS-OP-CARD OCCURS 13 TIMES INDEXED BY OPX.
074700         10  OP-SUIT             PIC 9.
074800         10  OP-VALUE            PIC 99.
074900         10  OP-ALTVAL           PIC 99.
075000         10  OP-ID               PIC X(03).
075100         10  OP-SORT-ID          PIC X(11).
075200         10  OP-CODE             PIC 999.
075300         10  OP-LABEL            PIC X(02).
075400         10  OP-RANDKEY          PIC V9(09).
075500         10  FILLER              PIC X(05).
075600*
075700 PROCEDURE DIVISION.
075800*****************************************************************
075900* 0000 - MAIN LINE                                              *
076000*****************************************************************
076100*****************************************************************
076200* PARA 0000-MAIN-PROCESS            MAINT NOTE RJT 1987         *
076300* DRIVES THE ENTIRE RUN FROM ONE GAME-PARMS CARD TO FINAL       *
076400* SUMMARY-RPT CLOSE; MODE LITERAL SELECTS BENCH, SCORE OR BSTAT *
076500* AND NO OTHER PARAGRAPH MAY OPEN OR CLOSE A FILE DIRECTLY      *
076600* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
076700* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
076800* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
076900* ROOM IN THIS HUNDRED SERIES                                   *
077000* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
077100* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
077200* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
077300* WORKING-STORAGE COMMENT                                       *
077400*****************************************************************
077500 0000-MAIN-PROCESS.
077600     PERFORM 1000-INITIALIZE      THRU 1000-EXIT
077700     PERFORM 2000-READ-GAME-PARMS THRU 2000-EXIT
077800     IF WS-MODE-BENCH
077900         PERFORM 3000-BENCH-SIM-DRIVER THRU 3000-EXIT
078000     END-IF
078100     IF WS-MODE-SCORE
078200         OPEN OUTPUT GAME-RESULTS
078300         PERFORM 4000-SCORE-SIM-DRIVER THRU 4000-EXIT
078400     END-IF
078500     IF WS-MODE-BSTAT
078600         PERFORM 4600-BSTAT-DRIVER THRU 4600-EXIT
078700     END-IF
078800     PERFORM 9000-TERMINATE THRU 9000-EXIT
078900     STOP RUN.
079000*
079100*****************************************************************
079200* 1000 - INITIALIZATION                                         *
079300*****************************************************************
079400*****************************************************************
079500* PARA 1000-INITIALIZE              MAINT NOTE DLH 1988         *
079600* CLEARS COUNTERS AND SWITCHES BEFORE THE FIRST CARD IS READ    *
079700* SO A RERUN IN THE SAME REGION NEVER INHERITS A PRIOR RUN'S    *
079800* LEFTOVER TOTALS FROM WORKING-STORAGE                          *
079900* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
080000* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
080100* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
080200* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
080300* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
080400* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
080500*****************************************************************
080600 1000-INITIALIZE.
080700     OPEN OUTPUT SUMMARY-RPT
080800     PERFORM 1100-BUILD-DECK   THRU 1100-EXIT
080900     PERFORM 1200-LOAD-LINEUPS THRU 1200-EXIT.
081000 1000-EXIT.
081100     EXIT.
081200*
081300*****************************************************************
081400* PARA 1100-BUILD-DECK              MAINT NOTE CPW 1989         *
081500* LAYS DOWN THE FIXED 53-CARD DECK (52 STANDARD PLUS THE        *
081600* JOKER) IN A FIXED CANONICAL ORDER BEFORE ANY SHUFFLE IS       *
081700* APPLIED; ORDER HERE MUST NEVER CHANGE OR THE SEEDED           *
081800* SHUFFLE WOULD NO LONGER REPRODUCE A GIVEN BASE-SEED RUN       *
081900* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
082000* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
082100* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
082200* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
082300* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
082400* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
082500*****************************************************************
082600 1100-BUILD-DECK.
082700     PERFORM 1110-BUILD-ONE-CARD THRU 1110-EXIT
082800         VARYING WS-SUIT-IDX FROM 0 BY 1 UNTIL WS-SUIT-IDX > 3
082900         AFTER WS-VALUE-IDX FROM 1 BY 1 UNTIL WS-VALUE-IDX > 13.
083000 1100-EXIT.
083100     EXIT.
083200*
083300* CARD ENCODING.  BUILDS THE FIXED 52-CARD DECK, ONE CARD
083400* PER SUIT/VALUE COMBINATION, NO JOKERS IN THE DECK ITSELF.
083500*****************************************************************
083600* PARA 1110-BUILD-ONE-CARD          MAINT NOTE RJT 1990         *
083700* ENCODES A SINGLE CARD'S SUIT/VALUE/ALTVALUE PER THE           *
083800* HOUSE CARD-ENCODING STANDARD; DO NOT HAND-EDIT A              *
083900* SINGLE CARD SLOT WITHOUT RECHECKING THE ALTVALUE TABLE        *
084000* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
084100* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
084200* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
084300* WORKING-STORAGE COMMENT                                       *
084400* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
084500* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
084600* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
084700*****************************************************************
084800 1110-BUILD-ONE-CARD.
084900     COMPUTE WS-I = WS-SUIT-IDX * 13 + WS-VALUE-IDX
085000     SET DX TO WS-I
085100     MOVE WS-SUIT-IDX TO DC-SUIT(DX)
085200     MOVE WS-VALUE-IDX TO DC-VALUE(DX)
085300     IF WS-VALUE-IDX = 1
085400         MOVE 14 TO DC-ALTVAL(DX)
085500     ELSE
085600         MOVE WS-VALUE-IDX TO DC-ALTVAL(DX)
085700     END-IF
085800*
085900* BUILD THE RANK PREFIX (A, 2-10, J, Q, K)
086000     EVALUATE WS-VALUE-IDX
086100         WHEN 1
086200             MOVE "A " TO WS-RANK-PREFIX
086300         WHEN 10
086400             MOVE "10" TO WS-RANK-PREFIX
086500         WHEN 11
086600             MOVE "J " TO WS-RANK-PREFIX
086700         WHEN 12
086800             MOVE "Q " TO WS-RANK-PREFIX
086900         WHEN 13
087000             MOVE "K " TO WS-RANK-PREFIX
087100         WHEN OTHER
087200             MOVE SPACES TO WS-RANK-PREFIX
087300             MOVE WS-VALUE-IDX TO WS-VALUE-2D
087400             MOVE WS-VALUE-2D(2:1) TO WS-RANK-PREFIX(1:1)
087500     END-EVALUATE
087600     MOVE WS-RANK-PREFIX TO DC-LABEL(DX)
087700*
087800* BUILD CARD-ID: RANK PREFIX FOLLOWED BY SUIT LETTER
087900     MOVE SPACES TO DC-ID(DX)
088000     IF WS-RANK-PREFIX(2:1) = SPACE
088100         MOVE WS-RANK-PREFIX(1:1) TO DC-ID(DX)(1:1)
088200         MOVE WS-SUIT-LETTERS(WS-SUIT-IDX + 1:1) TO DC-ID(DX)(2:1)
088300     ELSE
088400         MOVE WS-RANK-PREFIX TO DC-ID(DX)(1:2)
088500         MOVE WS-SUIT-LETTERS(WS-SUIT-IDX + 1:1) TO DC-ID(DX)(3:1)
088600     END-IF
088700*
088800* BUILD CARD-SORT-ID: <SUITNAME>-<VALUE:02>
088900     MOVE WS-VALUE-IDX TO WS-VALUE-2D
089000     MOVE SPACES TO DC-SORT-ID(DX)
089100     EVALUATE WS-SUIT-IDX
089200         WHEN 0
089300             STRING "spades-" WS-VALUE-2D DELIMITED BY SIZE
089400                 INTO DC-SORT-ID(DX)
089500             END-STRING
089600         WHEN 1
089700             STRING "clubs-" WS-VALUE-2D DELIMITED BY SIZE
089800                 INTO DC-SORT-ID(DX)
089900             END-STRING
090000         WHEN 2
090100             STRING "hearts-" WS-VALUE-2D DELIMITED BY SIZE
090200                 INTO DC-SORT-ID(DX)
090300             END-STRING
090400         WHEN 3
090500             STRING "diamonds-" WS-VALUE-2D DELIMITED BY SIZE
090600                 INTO DC-SORT-ID(DX)
090700             END-STRING
090800     END-EVALUATE
090900*
091000* BUILD CARD-CODE (ASCII-STYLE BASES PER SUIT)
091100     EVALUATE WS-SUIT-IDX
091200         WHEN 0
091300             COMPUTE DC-CODE(DX) = 65 + WS-VALUE-IDX - 1
091400         WHEN 1
091500             COMPUTE DC-CODE(DX) = 78 + WS-VALUE-IDX - 1
091600         WHEN 2
091700             COMPUTE DC-CODE(DX) = 97 + WS-VALUE-IDX - 1
091800         WHEN 3
091900             COMPUTE DC-CODE(DX) = 110 + WS-VALUE-IDX - 1
092000     END-EVALUATE
092100     MOVE 0 TO DC-RANDKEY(DX).
092200 1110-EXIT.
092300     EXIT.
092400*
092500* LINEUPS.  BENCH SET USED BY THE VALIDITY BENCHMARK, SCORE SET USED
092600* BY SCORE-SIM AND BY THE BSTAT DRIVER (SAME FIVE LINEUPS).
092700*****************************************************************
092800* PARA 1200-LOAD-LINEUPS            MAINT NOTE DLH 1991         *
092900* LOADS THE FIVE FIXED BENCH LINEUPS AND FIVE FIXED SCORE       *
093000* LINEUPS FROM LITERAL VALUES; THESE ARE HOUSE-STANDARD         *
093100* STRATEGY COMBINATIONS, NOT OPERATOR INPUT, AND HAVE NOT       *
093200* CHANGED SINCE THE ORIGINAL GAME-RULES MEMO                    *
093300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
093400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
093500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
093600* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
093700* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
093800* WHOLE HUNDRED SERIES                                          *
093900*****************************************************************
094000 1200-LOAD-LINEUPS.
094100     MOVE "all_greedy  " TO BL-NAME(1)
094200     MOVE "G" TO BL-SEAT(1,1)  MOVE "G" TO BL-SEAT(1,2)
094300     MOVE "G" TO BL-SEAT(1,3)  MOVE "G" TO BL-SEAT(1,4)
094400     MOVE "all_balanced" TO BL-NAME(2)
094500     MOVE "B" TO BL-SEAT(2,1)  MOVE "B" TO BL-SEAT(2,2)
094600     MOVE "B" TO BL-SEAT(2,3)  MOVE "B" TO BL-SEAT(2,4)
094700     MOVE "2g_2b       " TO BL-NAME(3)
094800     MOVE "G" TO BL-SEAT(3,1)  MOVE "G" TO BL-SEAT(3,2)
094900     MOVE "B" TO BL-SEAT(3,3)  MOVE "B" TO BL-SEAT(3,4)
095000     MOVE "1g_3b       " TO BL-NAME(4)
095100     MOVE "G" TO BL-SEAT(4,1)  MOVE "B" TO BL-SEAT(4,2)
095200     MOVE "B" TO BL-SEAT(4,3)  MOVE "B" TO BL-SEAT(4,4)
095300     MOVE "3g_1b       " TO BL-NAME(5)
095400     MOVE "G" TO BL-SEAT(5,1)  MOVE "G" TO BL-SEAT(5,2)
095500     MOVE "G" TO BL-SEAT(5,3)  MOVE "B" TO BL-SEAT(5,4)
095600*
095700     MOVE "all_greedy  " TO SL-NAME(1)
095800     MOVE "G" TO SL-SEAT(1,1)  MOVE "G" TO SL-SEAT(1,2)
095900     MOVE "G" TO SL-SEAT(1,3)  MOVE "G" TO SL-SEAT(1,4)
096000     MOVE "all_balanced" TO SL-NAME(2)
096100     MOVE "B" TO SL-SEAT(2,1)  MOVE "B" TO SL-SEAT(2,2)
096200     MOVE "B" TO SL-SEAT(2,3)  MOVE "B" TO SL-SEAT(2,4)
096300     MOVE "b2g2        " TO SL-NAME(3)
096400     MOVE "B" TO SL-SEAT(3,1)  MOVE "B" TO SL-SEAT(3,2)
096500     MOVE "G" TO SL-SEAT(3,3)  MOVE "G" TO SL-SEAT(3,4)
096600     MOVE "b3g1        " TO SL-NAME(4)
096700     MOVE "B" TO SL-SEAT(4,1)  MOVE "B" TO SL-SEAT(4,2)
096800     MOVE "B" TO SL-SEAT(4,3)  MOVE "G" TO SL-SEAT(4,4)
096900     MOVE "b1g3        " TO SL-NAME(5)
097000     MOVE "B" TO SL-SEAT(5,1)  MOVE "G" TO SL-SEAT(5,2)
097100     MOVE "G" TO SL-SEAT(5,3)  MOVE "G" TO SL-SEAT(5,4).
097200 1200-EXIT.
097300     EXIT.
097400*
097500*****************************************************************
097600* 2000 - READ THE ONE-LINE GAME-PARMS CARD                      *
097700*****************************************************************
097800*****************************************************************
097900* PARA 2000-READ-GAME-PARMS         MAINT NOTE CPW 1992         *
098000* READS THE SINGLE GAME-PARMS CARD THAT DRIVES THE WHOLE        *
098100* RUN; A MISSING OR SHORT CARD IS TREATED AS A FATAL            *
098200* SETUP ERROR, NOT DEFAULTED, SO A BAD JCL OVERRIDE             *
098300* CANNOT SILENTLY RUN A DIFFERENT N OR SEED THAN ASKED          *
098400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
098500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
098600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
098700* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
098800* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
098900* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
099000* ROOM IN THIS HUNDRED SERIES                                   *
099100*****************************************************************
099200 2000-READ-GAME-PARMS.
099300     OPEN INPUT GAME-PARMS
099400     READ GAME-PARMS
099500         AT END
099600             MOVE 'Y' TO WS-PARMS-EOF-SW
099700     END-READ
099800     IF NOT WS-PARMS-EOF
099900         PERFORM 2100-PARSE-PARM-LINE THRU 2100-EXIT
100000     END-IF
100100     CLOSE GAME-PARMS.
100200 2000-EXIT.
100300     EXIT.
100400*
100500*****************************************************************
100600* PARA 2100-PARSE-PARM-LINE         MAINT NOTE RJT 1994         *
100700* SPLITS THE PARM CARD ON COMMAS BY HAND; THE SHOP HAS          *
100800* NO UNSTRING STANDARD FOR THIS YET SO POSITION IS              *
100900* WALKED CHARACTER BY CHARACTER                                 *
101000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
101100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
101200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
101300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
101400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
101500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
101600*****************************************************************
101700 2100-PARSE-PARM-LINE.
101800     UNSTRING GAME-PARMS-REC DELIMITED BY ","
101900         INTO WS-PARM-N-TEXT WS-PARM-SEED-TEXT WS-PARM-MODE-TEXT
102000     END-UNSTRING
102100     MOVE WS-PARM-N-TEXT TO WS-CV-TEXT
102200     PERFORM 2200-TEXT-TO-NUMBER THRU 2200-EXIT
102300     MOVE WS-CV-RESULT TO WS-N-GAMES
102400     MOVE WS-PARM-SEED-TEXT TO WS-CV-TEXT
102500     PERFORM 2200-TEXT-TO-NUMBER THRU 2200-EXIT
102600     MOVE WS-CV-RESULT TO WS-BASE-SEED
102700     MOVE WS-PARM-MODE-TEXT TO WS-MODE-SW.
102800 2100-EXIT.
102900     EXIT.
103000*
103100* MANUAL TEXT-TO-NUMBER CONVERSION - NO FUNCTION NUMVAL PER
103200* DP STANDARDS MEMO DP-55.  SCANS LEFT TO RIGHT, SKIPPING
103300* ANY NON-DIGIT (BLANK) POSITIONS.
103400*****************************************************************
103500* PARA 2200-TEXT-TO-NUMBER          MAINT NOTE DLH 1995         *
103600* CONVERTS A DISPLAY DIGIT STRING TO A COMP VALUE ONE           *
103700* CHARACTER AT A TIME; NO FUNCTION NUMVAL IS USED PER           *
103800* THE SHOP'S COMPILER LEVEL                                     *
103900* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
104000* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
104100* WHOLE HUNDRED SERIES                                          *
104200* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
104300* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
104400* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
104500*****************************************************************
104600 2200-TEXT-TO-NUMBER.
104700     MOVE 0 TO WS-CV-RESULT
104800     PERFORM 2210-CONVERT-ONE-CHAR THRU 2210-EXIT
104900         VARYING WS-CV-IDX FROM 1 BY 1 UNTIL WS-CV-IDX > 10.
105000 2200-EXIT.
105100     EXIT.
105200*
105300*****************************************************************
105400* PARA 2210-CONVERT-ONE-CHAR        MAINT NOTE CPW 1997         *
105500* ACCUMULATES ONE DIGIT INTO THE RUNNING TOTAL; CALLER          *
105600* IS RESPONSIBLE FOR VALIDATING THE CHARACTER IS                *
105700* NUMERIC BEFORE PERFORMING THIS PARAGRAPH                      *
105800* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
105900* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
106000* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
106100* ROOM IN THIS HUNDRED SERIES                                   *
106200* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
106300* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
106400* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
106500* WORKING-STORAGE COMMENT                                       *
106600*****************************************************************
106700 2210-CONVERT-ONE-CHAR.
106800     IF WS-CV-TEXT(WS-CV-IDX:1) IS NUMERIC-DIGIT
106900         MOVE WS-CV-TEXT(WS-CV-IDX:1) TO WS-CV-DIGIT
107000         COMPUTE WS-CV-RESULT = WS-CV-RESULT * 10 + WS-CV-DIGIT
107100     END-IF.
107200 2210-EXIT.
107300     EXIT.
107400*
107500*****************************************************************
107600* 3000 SERIES - STRATEGY-VALIDITY BENCHMARK DRIVER              *
107700*****************************************************************
107800*****************************************************************
107900* PARA 3000-BENCH-SIM-DRIVER        MAINT NOTE RJT 1998         *
108000* DRIVES THE ARRANGEMENT-VALIDITY BENCHMARK: REPLAYS N          *
108100* SEEDED DEALS UNDER EACH OF THE FIVE BENCH LINEUPS AND         *
108200* TALLIES HOW OFTEN EACH STRATEGY PRODUCES A VALID              *
108300* FRONT/MIDDLE/BACK ARRANGEMENT                                 *
108400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
108500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
108600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
108700* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
108800* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
108900* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
109000*****************************************************************
109100 3000-BENCH-SIM-DRIVER.
109200     PERFORM 3100-BENCH-ONE-LINEUP THRU 3100-EXIT
109300         VARYING BLX FROM 1 BY 1 UNTIL BLX > 5.
109400 3000-EXIT.
109500     EXIT.
109600*
109700*****************************************************************
109800* PARA 3100-BENCH-ONE-LINEUP        MAINT NOTE DLH 1999         *
109900* RUNS ONE BENCH LINEUP ACROSS ALL N GAMES AND WRITES           *
110000* ITS SUMMARY-RPT SECTION BEFORE THE NEXT LINEUP STARTS;        *
110100* GAMES ARE NOT CARRIED OVER BETWEEN LINEUPS                    *
110200* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
110300* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
110400* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
110500* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
110600* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
110700* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
110800*****************************************************************
110900 3100-BENCH-ONE-LINEUP.
111000     MOVE BL-NAME(BLX) TO WS-LINEUP-NAME
111100     COMPUTE WS-I = (BLX - 1) * 2 + 1
111200     SET SMX TO WS-I
111300     MOVE BL-NAME(BLX)  TO SM-LINEUP(SMX)
111400     MOVE "GREEDY  "    TO SM-STRATEGY(SMX)
111500     MOVE 0 TO SM-GAMES(SMX) SM-GREEDY-INVALID(SMX)
111600               SM-BALANCED-OOO(SMX)
111700     SET SMX UP BY 1
111800     MOVE BL-NAME(BLX)  TO SM-LINEUP(SMX)
111900     MOVE "BALANCED"    TO SM-STRATEGY(SMX)
112000     MOVE 0 TO SM-GAMES(SMX) SM-GREEDY-INVALID(SMX)
112100               SM-BALANCED-OOO(SMX)
112200     PERFORM 3200-BENCH-ONE-GAME THRU 3200-EXIT
112300         VARYING WS-GAME-NO FROM 0 BY 1
112400         UNTIL WS-GAME-NO NOT LESS THAN WS-N-GAMES
112500     ADD WS-N-GAMES TO WS-RPT-TOTAL-GAMES
112600     COMPUTE WS-RPT-BASE-SMX = (BLX - 1) * 2 + 1
112700     PERFORM 8000-WRITE-SUMMARY-SECTION THRU 8000-EXIT.
112800 3100-EXIT.
112900     EXIT.
113000*
113100*****************************************************************
113200* PARA 3200-BENCH-ONE-GAME          MAINT NOTE CPW 2001         *
113300* PLAYS ONE GAME AND CHECKS EACH SEAT'S ARRANGEMENT FOR         *
113400* VALIDITY UNDER THIS LINEUP'S ASSIGNED STRATEGIES              *
113500* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
113600* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
113700* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
113800* WORKING-STORAGE COMMENT                                       *
113900* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
114000* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
114100* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
114200*****************************************************************
114300 3200-BENCH-ONE-GAME.
114400     COMPUTE WS-GAME-SEED = WS-BASE-SEED + WS-GAME-NO
114500     PERFORM 3210-SET-SEAT-STRATEGY THRU 3210-EXIT
114600         VARYING WS-SEAT FROM 1 BY 1 UNTIL WS-SEAT > 4
114700     PERFORM 5000-PLAY-ONE-GAME THRU 5000-EXIT
114800     PERFORM 3250-CHECK-BENCH-SEAT THRU 3250-EXIT
114900         VARYING WS-SEAT FROM 1 BY 1 UNTIL WS-SEAT > 4.
115000 3200-EXIT.
115100     EXIT.
115200*
115300*****************************************************************
115400* PARA 3210-SET-SEAT-STRATEGY       MAINT NOTE RJT 2003         *
115500* ASSIGNS GREEDY OR BALANCED TO A SEAT PER THE CURRENT          *
115600* LINEUP TABLE ENTRY; SEAT NUMBERING IS FIXED 1-4 AND           *
115700* MUST NEVER BE REORDERED BY A SORT                             *
115800* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
115900* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
116000* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
116100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
116200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
116300* WHOLE HUNDRED SERIES                                          *
116400*****************************************************************
116500 3210-SET-SEAT-STRATEGY.
116600     SET PLX TO WS-SEAT
116700     MOVE BL-SEAT(BLX, WS-SEAT) TO PL-STRATEGY(PLX).
116800 3210-EXIT.
116900     EXIT.
117000*
117100* FOR EACH SEAT, CHECK ARRANGEMENT VALIDITY AND TALLY THE
117200* GREEDY-INVALID / BALANCED-OOO COUNTERS CALLED FOR BY THE BENCH
117300* FLOW, PLUS THE HANDS COUNT FOR THAT STRATEGY'S REPORT ROW.
117400*****************************************************************
117500* PARA 3250-CHECK-BENCH-SEAT        MAINT NOTE DLH 2006         *
117600* TALLIES ONE SEAT'S VALID/INVALID ARRANGEMENT RESULT           *
117700* INTO THE RUNNING BENCH COUNTERS FOR THIS LINEUP               *
117800* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
117900* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
118000* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
118100* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
118200* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
118300* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
118400* ROOM IN THIS HUNDRED SERIES                                   *
118500*****************************************************************
118600 3250-CHECK-BENCH-SEAT.
118700     SET PLX TO WS-SEAT
118800     PERFORM 5310-LOAD-ARRANGE-FROM-PLAYER THRU 5310-EXIT
118900     PERFORM 5800-CHECK-VALIDITY THRU 5800-EXIT
119000     COMPUTE WS-I = (BLX - 1) * 2 + 1
119100     IF PL-IS-GREEDY(PLX)
119200         SET SMX TO WS-I
119300         ADD 1 TO SM-GAMES(SMX)
119400         IF WS-ARRANGEMENT-INVALID
119500             ADD 1 TO SM-GREEDY-INVALID(SMX)
119600         END-IF
119700     ELSE
119800         COMPUTE WS-I = WS-I + 1
119900         SET SMX TO WS-I
120000         ADD 1 TO SM-GAMES(SMX)
120100         IF WS-ARRANGEMENT-INVALID
120200             ADD 1 TO SM-BALANCED-OOO(SMX)
120300         END-IF
120400     END-IF.
120500 3250-EXIT.
120600     EXIT.
120700*
120800*****************************************************************
120900* 4000 SERIES - WIN-RATE SIMULATION DRIVER                      *
121000*****************************************************************
121100*****************************************************************
121200* PARA 4000-SCORE-SIM-DRIVER        MAINT NOTE CPW 2010         *
121300* DRIVES THE WIN-RATE SIMULATION: REPLAYS N SEEDED DEALS        *
121400* UNDER EACH OF THE FIVE SCORE LINEUPS, SCORES EVERY GAME       *
121500* HEAD TO HEAD AND WRITES ONE GAME-RESULT RECORD PER SEAT       *
121600* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
121700* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
121800* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
121900* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
122000* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
122100* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
122200*****************************************************************
122300 4000-SCORE-SIM-DRIVER.
122400     PERFORM 4100-SCORE-ONE-LINEUP THRU 4100-EXIT
122500         VARYING SLX FROM 1 BY 1 UNTIL SLX > 5.
122600 4000-EXIT.
122700     EXIT.
122800*
122900*****************************************************************
123000* PARA 4100-SCORE-ONE-LINEUP        MAINT NOTE RJT 2013         *
123100* RUNS ONE SCORE LINEUP ACROSS ALL N GAMES, ACCUMULATING        *
123200* WIN/LOSS/ROYALTY TOTALS BEFORE THE SUMMARY LINE IS            *
123300* WRITTEN FOR THIS LINEUP                                       *
123400* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
123500* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
123600* WHOLE HUNDRED SERIES                                          *
123700* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
123800* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
123900* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
124000*****************************************************************
124100 4100-SCORE-ONE-LINEUP.
124200     MOVE SL-NAME(SLX) TO WS-LINEUP-NAME
124300     COMPUTE WS-I = (SLX - 1) * 2 + 1
124400     SET SMX TO WS-I
124500     MOVE SL-NAME(SLX)  TO SM-LINEUP(SMX)
124600     MOVE "GREEDY  "    TO SM-STRATEGY(SMX)
124700     MOVE 0 TO SM-GAMES(SMX) SM-SCORE-SUM(SMX)
124800               SM-WIN-COUNT(SMX) SM-WINNER-SLOTS(SMX)
124900     SET SMX UP BY 1
125000     MOVE SL-NAME(SLX)  TO SM-LINEUP(SMX)
125100     MOVE "BALANCED"    TO SM-STRATEGY(SMX)
125200     MOVE 0 TO SM-GAMES(SMX) SM-SCORE-SUM(SMX)
125300               SM-WIN-COUNT(SMX) SM-WINNER-SLOTS(SMX)
125400     PERFORM 4200-SCORE-ONE-GAME THRU 4200-EXIT
125500         VARYING WS-GAME-NO FROM 0 BY 1
125600         UNTIL WS-GAME-NO NOT LESS THAN WS-N-GAMES
125700     COMPUTE WS-I = (SLX - 1) * 2 + 1
125800     SET SMX TO WS-I
125900     PERFORM 4150-FINISH-SM-ENTRY THRU 4150-EXIT
126000     SET SMX UP BY 1
126100     PERFORM 4150-FINISH-SM-ENTRY THRU 4150-EXIT
126200     ADD WS-N-GAMES TO WS-RPT-TOTAL-GAMES
126300     COMPUTE WS-RPT-BASE-SMX = (SLX - 1) * 2 + 1
126400     PERFORM 8000-WRITE-SUMMARY-SECTION THRU 8000-EXIT.
126500 4100-EXIT.
126600     EXIT.
126700*
126800* CLOSES OUT ONE SM-ENTRY AFTER ALL GAMES FOR THE LINEUP HAVE RUN
126900* -- MEAN-SCORE (ROUNDED TO 2 PLACES) AND WIN-RATE (9 DECIMALS,
127000* DENOMINATOR NEVER BELOW 1 WINNER SLOT).
127100*****************************************************************
127200* PARA 4150-FINISH-SM-ENTRY         MAINT NOTE DLH 2014         *
127300* CLOSES OUT ONE SUMMARY TABLE ENTRY AFTER ALL GAMES            *
127400* FOR A LINEUP HAVE BEEN PLAYED; DIVISOR IS FLOORED AT          *
127500* 1 PER THE 1987 WIN-RATE DENOMINATOR FIX                       *
127600* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
127700* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
127800* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
127900* ROOM IN THIS HUNDRED SERIES                                   *
128000* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
128100* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
128200* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
128300* WORKING-STORAGE COMMENT                                       *
128400*****************************************************************
128500 4150-FINISH-SM-ENTRY.
128600     IF SM-GAMES(SMX) > 0
128700         COMPUTE SM-MEAN-SCORE(SMX) ROUNDED =
128800             SM-SCORE-SUM(SMX) / SM-GAMES(SMX)
128900     ELSE
129000         MOVE 0 TO SM-MEAN-SCORE(SMX)
129100     END-IF
129200     IF SM-WINNER-SLOTS(SMX) > 0
129300         COMPUTE SM-WIN-RATE(SMX) =
129400             SM-WIN-COUNT(SMX) / SM-WINNER-SLOTS(SMX)
129500     ELSE
129600         MOVE 0 TO SM-WIN-RATE(SMX)
129700     END-IF.
129800 4150-EXIT.
129900     EXIT.
130000*
130100*****************************************************************
130200* PARA 4200-SCORE-ONE-GAME          MAINT NOTE CPW 2015         *
130300* PLAYS ONE GAME, SCORES IT, AND POSTS EACH SEAT'S              *
130400* RESULT BOTH TO THE RUNNING LINEUP TOTALS AND TO THE           *
130500* GAME-RESULTS OUTPUT FILE                                      *
130600* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
130700* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
130800* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
130900* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
131000* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
131100* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
131200*****************************************************************
131300 4200-SCORE-ONE-GAME.
131400     COMPUTE WS-GAME-SEED = WS-BASE-SEED + WS-GAME-NO
131500     PERFORM 4210-SET-SEAT-STRATEGY THRU 4210-EXIT
131600         VARYING WS-SEAT FROM 1 BY 1 UNTIL WS-SEAT > 4
131700     PERFORM 5000-PLAY-ONE-GAME THRU 5000-EXIT
131800     MOVE PL-SCORE(1) TO WS-GAME-MAX-SCORE
131900     PERFORM 4220-FIND-GAME-MAX THRU 4220-EXIT
132000         VARYING WS-SEAT FROM 2 BY 1 UNTIL WS-SEAT > 4
132100     PERFORM 4230-RECORD-SEAT-RESULT THRU 4230-EXIT
132200         VARYING WS-SEAT FROM 1 BY 1 UNTIL WS-SEAT > 4.
132300 4200-EXIT.
132400     EXIT.
132500*
132600*****************************************************************
132700* PARA 4210-SET-SEAT-STRATEGY       MAINT NOTE RJT 1987         *
132800* ASSIGNS GREEDY OR BALANCED TO A SEAT PER THE CURRENT          *
132900* LINEUP TABLE ENTRY; SEAT NUMBERING IS FIXED 1-4 AND           *
133000* MUST NEVER BE REORDERED BY A SORT                             *
133100* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
133200* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
133300* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
133400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
133500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
133600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
133700*****************************************************************
133800 4210-SET-SEAT-STRATEGY.
133900     SET PLX TO WS-SEAT
134000     MOVE SL-SEAT(SLX, WS-SEAT) TO PL-STRATEGY(PLX).
134100 4210-EXIT.
134200     EXIT.
134300*
134400*****************************************************************
134500* PARA 4220-FIND-GAME-MAX           MAINT NOTE DLH 1988         *
134600* LOCATES THE HIGHEST SCORE AMONG THE FOUR SEATS THIS           *
134700* GAME SO THE WINNER FLAG CAN BE SET ON THE OUTPUT              *
134800* RECORD; TIES ARE NOT SPECIAL-CASED HERE                       *
134900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
135000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
135100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
135200* WORKING-STORAGE COMMENT                                       *
135300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
135400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
135500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
135600*****************************************************************
135700 4220-FIND-GAME-MAX.
135800     SET PLX TO WS-SEAT
135900     IF PL-SCORE(PLX) > WS-GAME-MAX-SCORE
136000         MOVE PL-SCORE(PLX) TO WS-GAME-MAX-SCORE
136100     END-IF.
136200 4220-EXIT.
136300     EXIT.
136400*
136500* RECORD ONE SEAT'S GAME-RESULT AND ROLL ITS SCORE INTO THE
136600* RUNNING SUMMARY.  A SEAT IS A WINNER WHEN ITS SCORE TIES THE
136700* GAME MAXIMUM; ALL SUCH SEATS WIN (TIES ALL WIN, PER HOUSE RULE).
136800*****************************************************************
136900* PARA 4230-RECORD-SEAT-RESULT      MAINT NOTE CPW 1989         *
137000* BUILDS AND WRITES ONE GAME-RESULT-REC FOR A SINGLE            *
137100* SEAT; CALLED ONCE PER SEAT PER GAME, NEVER BATCHED            *
137200* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
137300* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
137400* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
137500* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
137600* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
137700* WHOLE HUNDRED SERIES                                          *
137800*****************************************************************
137900 4230-RECORD-SEAT-RESULT.
138000     SET PLX TO WS-SEAT
138100     COMPUTE WS-I = (SLX - 1) * 2 + 1
138200     IF PL-IS-GREEDY(PLX)
138300         SET SMX TO WS-I
138400     ELSE
138500         COMPUTE WS-I = WS-I + 1
138600         SET SMX TO WS-I
138700     END-IF
138800     ADD 1 TO SM-GAMES(SMX)
138900     ADD PL-SCORE(PLX) TO SM-SCORE-SUM(SMX)
139000     ADD 1 TO SM-WINNER-SLOTS(SMX)
139100     MOVE 0 TO GR-IS-WINNER
139200     IF PL-SCORE(PLX) = WS-GAME-MAX-SCORE
139300         ADD 1 TO SM-WIN-COUNT(SMX)
139400         MOVE 1 TO GR-IS-WINNER
139500     END-IF
139600     MOVE WS-GAME-NO TO GR-GAME-NO
139700     MOVE WS-GAME-SEED TO GR-SEED
139800     MOVE SL-NAME(SLX) TO GR-LINEUP
139900     COMPUTE GR-SEAT = WS-SEAT - 1
140000     IF PL-IS-GREEDY(PLX)
140100         MOVE "GREEDY  " TO GR-STRATEGY
140200     ELSE
140300         MOVE "BALANCED" TO GR-STRATEGY
140400     END-IF
140500     MOVE PL-SCORE(PLX) TO GR-SCORE
140600     WRITE GAME-RESULT-REC.
140700 4230-EXIT.
140800     EXIT.
140900*
141000*****************************************************************
141100* 4600 - BALANCED-CANDIDATE-COUNT DRIVER (COUNTS ONLY, NO         *
141200* STEPS 1-3), NO ACTUAL GAME SCORING.  ONE LINE PER SCORE LINEUP.*
141300*****************************************************************
141400*****************************************************************
141500* PARA 4600-BSTAT-DRIVER            MAINT NOTE RJT 1990         *
141600* DRIVES THE BALANCED-CANDIDATE-COUNT STATISTICS MODE           *
141700* REQUESTED BY THE UPSI-0 SWITCH; COUNTS HOW MANY CEILING       *
141800* CANDIDATES THE BALANCED ARRANGER CONSIDERS PER SEAT           *
141900* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
142000* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
142100* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
142200* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
142300* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
142400* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
142500* ROOM IN THIS HUNDRED SERIES                                   *
142600*****************************************************************
142700 4600-BSTAT-DRIVER.
142800     PERFORM 4610-BSTAT-ONE-LINEUP THRU 4610-EXIT
142900         VARYING SLX FROM 1 BY 1 UNTIL SLX > 5.
143000 4600-EXIT.
143100     EXIT.
143200*
143300*****************************************************************
143400* PARA 4610-BSTAT-ONE-LINEUP        MAINT NOTE DLH 1991         *
143500* DRIVES THE BALANCED-CANDIDATE-COUNT STATISTICS MODE           *
143600* REQUESTED BY THE UPSI-0 SWITCH; COUNTS HOW MANY CEILING       *
143700* CANDIDATES THE BALANCED ARRANGER CONSIDERS PER SEAT           *
143800* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
143900* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
144000* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
144100* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
144200* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
144300* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
144400*****************************************************************
144500 4610-BSTAT-ONE-LINEUP.
144600     MOVE SL-NAME(SLX) TO BS-LINEUP(SLX)
144700     MOVE 0 TO BS-HANDS(SLX) BS-VALID-TOTAL(SLX)
144800               BS-PRUNED-TOTAL(SLX)
144900     PERFORM 4620-BSTAT-ONE-GAME THRU 4620-EXIT
145000         VARYING WS-GAME-NO FROM 0 BY 1
145100         UNTIL WS-GAME-NO NOT LESS THAN WS-N-GAMES
145200     ADD WS-N-GAMES TO WS-RPT-TOTAL-GAMES
145300     PERFORM 8400-WRITE-BSTAT-LINE THRU 8400-EXIT.
145400 4610-EXIT.
145500     EXIT.
145600*
145700*****************************************************************
145800* PARA 4620-BSTAT-ONE-GAME          MAINT NOTE CPW 1992         *
145900* DRIVES THE BALANCED-CANDIDATE-COUNT STATISTICS MODE           *
146000* REQUESTED BY THE UPSI-0 SWITCH; COUNTS HOW MANY CEILING       *
146100* CANDIDATES THE BALANCED ARRANGER CONSIDERS PER SEAT           *
146200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
146300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
146400* WHOLE HUNDRED SERIES                                          *
146500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
146600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
146700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
146800*****************************************************************
146900 4620-BSTAT-ONE-GAME.
147000     COMPUTE WS-GAME-SEED = WS-BASE-SEED + WS-GAME-NO
147100     PERFORM 5100-SHUFFLE-DECK THRU 5100-EXIT
147200     PERFORM 5180-DEAL-DECK THRU 5180-EXIT
147300     PERFORM 4630-BSTAT-ONE-SEAT THRU 4630-EXIT
147400         VARYING WS-SEAT FROM 1 BY 1 UNTIL WS-SEAT > 4.
147500 4620-EXIT.
147600     EXIT.
147700*
147800* RUN THE CANDIDATE-COLLECTION WALK FOR ONE SEAT AND TALLY
147900* VALID/PRUNED CANDIDATES.  VALID IS
148000* THE NUMBER OF CANDIDATES COLLECTED; PRUNED IS VALID-1 (FLOORED
148100* AT ZERO).
148200*****************************************************************
148300* PARA 4630-BSTAT-ONE-SEAT          MAINT NOTE RJT 1994         *
148400* DRIVES THE BALANCED-CANDIDATE-COUNT STATISTICS MODE           *
148500* REQUESTED BY THE UPSI-0 SWITCH; COUNTS HOW MANY CEILING       *
148600* CANDIDATES THE BALANCED ARRANGER CONSIDERS PER SEAT           *
148700* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
148800* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
148900* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
149000* ROOM IN THIS HUNDRED SERIES                                   *
149100* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
149200* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
149300* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
149400* WORKING-STORAGE COMMENT                                       *
149500*****************************************************************
149600 4630-BSTAT-ONE-SEAT.
149700     SET PLX TO WS-SEAT
149800     PERFORM 5510-COLLECT-CANDIDATES THRU 5510-EXIT
149900     ADD 1 TO BS-HANDS(SLX)
150000     ADD WS-CAND-COUNT TO BS-VALID-TOTAL(SLX)
150100     IF WS-CAND-COUNT > 0
150200         ADD WS-CAND-COUNT TO BS-PRUNED-TOTAL(SLX)
150300         SUBTRACT 1 FROM BS-PRUNED-TOTAL(SLX)
150400     END-IF.
150500 4630-EXIT.
150600     EXIT.
150700*
150800*****************************************************************
150900* 5000 - ONE-GAME DRIVER -- DEAL, ARRANGE AND SCORE ONE         *
151000*****************************************************************
151100*****************************************************************
151200* PARA 5000-PLAY-ONE-GAME           MAINT NOTE DLH 1995         *
151300* SEE THE PARAGRAPH'S OWN CALLER FOR THE SUBSCRIPT/INDEX        *
151400* SETUP THIS PARAGRAPH ASSUMES ON ENTRY                         *
151500* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
151600* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
151700* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
151800* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
151900* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
152000* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
152100*****************************************************************
152200 5000-PLAY-ONE-GAME.
152300     PERFORM 5100-SHUFFLE-DECK THRU 5100-EXIT
152400     PERFORM 5180-DEAL-DECK   THRU 5180-EXIT
152500     PERFORM 5300-ARRANGE-SEAT THRU 5300-EXIT
152600         VARYING PLX FROM 1 BY 1 UNTIL PLX > 4
152700     PERFORM 5900-SCORE-GAME THRU 5900-EXIT
152800     PERFORM 5950-RANK-PLAYERS THRU 5950-EXIT.
152900 5000-EXIT.
153000     EXIT.
153100*
153200*****************************************************************
153300* 5100 - SHUFFLE THE 52-CARD DECK WITH THE CURRENT GAME SEED    *
153400*****************************************************************
153500*****************************************************************
153600* PARA 5100-SHUFFLE-DECK            MAINT NOTE CPW 1997         *
153700* SHUFFLES THE 53-CARD DECK BY ASSIGNING EACH SLOT A            *
153800* RANDOM SORT KEY AND SORTING ON IT; REPRODUCIBLE FROM          *
153900* BASE-SEED ALONE SO A RUN CAN BE REPLAYED EXACTLY              *
154000* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
154100* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
154200* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
154300* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
154400* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
154500* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
154600*****************************************************************
154700 5100-SHUFFLE-DECK.
154800     MOVE WS-GAME-SEED TO WS-RND-SEED
154900     PERFORM 5110-ASSIGN-RANDKEY THRU 5110-EXIT
155000         VARYING DX FROM 1 BY 1 UNTIL DX > 52
155100     PERFORM 5120-SHUFFLE-SORT THRU 5120-EXIT.
155200 5100-EXIT.
155300     EXIT.
155400*
155500*****************************************************************
155600* PARA 5110-ASSIGN-RANDKEY          MAINT NOTE RJT 1998         *
155700* PULLS THE NEXT PSEUDO-RANDOM VALUE AND STAMPS IT ONTO         *
155800* ONE DECK SLOT AS ITS SHUFFLE SORT KEY                         *
155900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
156000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
156100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
156200* WORKING-STORAGE COMMENT                                       *
156300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
156400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
156500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
156600*****************************************************************
156700 5110-ASSIGN-RANDKEY.
156800     PERFORM 5150-NEXT-RANDOM THRU 5150-EXIT
156900     MOVE WS-RND-FRACTION TO DC-RANDKEY(DX).
157000 5110-EXIT.
157100     EXIT.
157200*
157300* PARK/MILLER MINIMAL-STANDARD GENERATOR STEP.  THE SEED IS
157400* CARRIED FORWARD IN WS-RND-SEED SO SUCCESSIVE CALLS WALK THE
157500* SAME SEQUENCE THAT STARTED WITH THE GAME SEED.
157600*****************************************************************
157700* PARA 5150-NEXT-RANDOM             MAINT NOTE DLH 1999         *
157800* HAND-CODED PARK-MILLER LEHMER GENERATOR; NO FUNCTION          *
157900* RANDOM IS AVAILABLE AT THIS COMPILER LEVEL SO THE             *
158000* MULTIPLY/MOD/DIVIDE STEPS ARE CARRIED OUT BY HAND.            *
158100* DO NOT CHANGE THE CONSTANTS WITHOUT RECHECKING THE            *
158200* PERIOD OF THE GENERATOR                                       *
158300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
158400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
158500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
158600* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
158700* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
158800* WHOLE HUNDRED SERIES                                          *
158900*****************************************************************
159000 5150-NEXT-RANDOM.
159100     COMPUTE WS-RND-PRODUCT = WS-RND-SEED * WS-RND-MULTIPLIER
159200     DIVIDE WS-RND-PRODUCT BY WS-RND-MODULUS
159300         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-SEED
159400     COMPUTE WS-RND-FRACTION = WS-RND-SEED / WS-RND-MODULUS.
159500 5150-EXIT.
159600     EXIT.
159700*
159800* INSERTION SORT OF THE 52-CARD DECK ASCENDING ON DC-RANDKEY.
159900* A STRAIGHT INSERTION SORT IS USED THROUGHOUT THIS PROGRAM --
160000* THE SHOP'S UTILITY PROGRAMS CARRY NO SORT VERB.
160100*****************************************************************
160200* PARA 5120-SHUFFLE-SORT            MAINT NOTE CPW 2001         *
160300* INSERTION-SORTS THE DECK ON ITS RANDOM KEY; A SORT            *
160400* VERB IS NOT USED HERE SINCE THE TABLE IS SMALL AND            *
160500* THE SHOP'S OWN STANDARD FOR IN-MEMORY TABLES IS AN            *
160600* INDEXED INSERTION LOOP, NOT THE SORT VERB                     *
160700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
160800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
160900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
161000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
161100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
161200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
161300* ROOM IN THIS HUNDRED SERIES                                   *
161400*****************************************************************
161500 5120-SHUFFLE-SORT.
161600     PERFORM 5121-INSERTION-PASS THRU 5121-EXIT
161700         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 52.
161800 5120-EXIT.
161900     EXIT.
162000*
162100*****************************************************************
162200* PARA 5121-INSERTION-PASS          MAINT NOTE RJT 2003         *
162300* ONE PASS OF THE DECK SHUFFLE SORT; SHIFTS HIGHER-KEY          *
162400* ENTRIES UP ONE SLOT UNTIL THE CORRECT INSERTION POINT         *
162500* IS FOUND                                                      *
162600* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
162700* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
162800* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
162900* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
163000* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
163100* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
163200*****************************************************************
163300 5121-INSERTION-PASS.
163400     SET DX TO WS-I
163500     MOVE WS-DECK-CARD(DX) TO WS-SCRATCH-CARD
163600     MOVE WS-I TO WS-J
163700     PERFORM 5122-SHIFT-ONE THRU 5122-EXIT
163800         UNTIL WS-J < 2
163900            OR DC-RANDKEY(WS-J - 1) NOT GREATER SC-RANDKEY
164000     SET DX TO WS-J
164100     MOVE WS-SCRATCH-CARD TO WS-DECK-CARD(DX).
164200 5121-EXIT.
164300     EXIT.
164400*
164500*****************************************************************
164600* PARA 5122-SHIFT-ONE               MAINT NOTE DLH 2006         *
164700* SHIFTS ONE DECK SLOT UP DURING THE SHUFFLE SORT PASS          *
164800* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
164900* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
165000* WHOLE HUNDRED SERIES                                          *
165100* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
165200* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
165300* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
165400*****************************************************************
165500 5122-SHIFT-ONE.
165600     SET DX TO WS-J
165700     MOVE WS-DECK-CARD(WS-J - 1) TO WS-DECK-CARD(DX)
165800     SUBTRACT 1 FROM WS-J.
165900 5122-EXIT.
166000     EXIT.
166100*
166200*****************************************************************
166300* 5180 - DEAL THE SHUFFLED DECK FOUR WAYS, 13 CARDS EACH.  CARD *
166400* I (1-ORIGIN) GOES TO SEAT ((I-1) MOD 4) + 1.                  *
166500*****************************************************************
166600*****************************************************************
166700* PARA 5180-DEAL-DECK               MAINT NOTE CPW 2010         *
166800* DEALS THE SHUFFLED DECK FOUR CARDS AT A TIME ROUND            *
166900* ROBIN UNTIL ALL 52 STANDARD CARDS ARE DISTRIBUTED;            *
167000* THE JOKER IS HELD BACK FOR THE GREEDY ARRANGER'S              *
167100* JOKER-FILL STEP AND IS NEVER DEALT DIRECTLY TO A SEAT         *
167200* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
167300* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
167400* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
167500* ROOM IN THIS HUNDRED SERIES                                   *
167600* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
167700* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
167800* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
167900* WORKING-STORAGE COMMENT                                       *
168000*****************************************************************
168100 5180-DEAL-DECK.
168200     PERFORM 5181-RESET-PLAYER THRU 5181-EXIT
168300         VARYING PLX FROM 1 BY 1 UNTIL PLX > 4
168400     PERFORM 5182-DEAL-ONE-CARD THRU 5182-EXIT
168500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 52.
168600 5180-EXIT.
168700     EXIT.
168800*
168900*****************************************************************
169000* PARA 5181-RESET-PLAYER            MAINT NOTE RJT 2013         *
169100* CLEARS ONE SEAT'S HAND AND SCORE FIELDS BEFORE THE            *
169200* NEXT GAME'S DEAL BEGINS                                       *
169300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
169400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
169500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
169600* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
169700* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
169800* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
169900*****************************************************************
170000 5181-RESET-PLAYER.
170100     MOVE 0 TO PL-CARD-COUNT(PLX)
170200     COMPUTE PL-ID(PLX) = PLX - 1
170300     IF PL-NAME(PLX) = SPACES
170400         PERFORM 5183-DEFAULT-NAME THRU 5183-EXIT
170500     END-IF.
170600 5181-EXIT.
170700     EXIT.
170800*
170900*****************************************************************
171000* PARA 5183-DEFAULT-NAME            MAINT NOTE DLH 2014         *
171100* STAMPS A DEFAULT SEAT NAME ('SEAT-n') SINCE THIS RUN          *
171200* NEVER READS OPERATOR-SUPPLIED PLAYER NAMES                    *
171300* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
171400* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
171500* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
171600* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
171700* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
171800* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
171900*****************************************************************
172000 5183-DEFAULT-NAME.
172100     EVALUATE PLX
172200         WHEN 1  MOVE "Player1   " TO PL-NAME(PLX)
172300         WHEN 2  MOVE "Player2   " TO PL-NAME(PLX)
172400         WHEN 3  MOVE "Player3   " TO PL-NAME(PLX)
172500         WHEN 4  MOVE "Player4   " TO PL-NAME(PLX)
172600     END-EVALUATE.
172700 5183-EXIT.
172800     EXIT.
172900*
173000*****************************************************************
173100* PARA 5182-DEAL-ONE-CARD           MAINT NOTE CPW 2015         *
173200* MOVES ONE DECK SLOT INTO THE NEXT OPEN SEAT SLOT AND          *
173300* ADVANCES BOTH SUBSCRIPTS                                      *
173400* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
173500* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
173600* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
173700* WORKING-STORAGE COMMENT                                       *
173800* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
173900* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
174000* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
174100*****************************************************************
174200 5182-DEAL-ONE-CARD.
174300     SET DX TO WS-I
174400     COMPUTE WS-M = WS-I - 1
174500     DIVIDE WS-M BY 4 GIVING WS-J REMAINDER WS-K
174600     COMPUTE WS-SEAT = WS-K + 1
174700     SET PLX TO WS-SEAT
174800     ADD 1 TO PL-CARD-COUNT(PLX)
174900     MOVE PL-CARD-COUNT(PLX) TO WS-N
175000     MOVE WS-DECK-CARD(DX) TO PL-CARDS(PLX, WS-N).
175100 5182-EXIT.
175200     EXIT.
175300*
175400*****************************************************************
175500* 5200 SERIES - SORT PRIMITIVES.  ALL FOUR OPERATE ON THE       *
175600* WORKING POOL (WS-POOL-TBL), SIZE WS-POOL-COUNT, AND ARE       *
175700* STABLE STRAIGHT INSERTION SORTS.                              *
175800*****************************************************************
175900*****************************************************************
176000* PARA 5200-SORT-BY-CARD-ID         MAINT NOTE RJT 1987         *
176100* CANONICAL-ORDER INSERTION SORT USED TO COMPARE TWO            *
176200* HANDS CARD FOR CARD WHEN NEITHER OUTRANKS THE OTHER           *
176300* BY TYPE                                                       *
176400* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
176500* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
176600* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
176700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
176800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
176900* WHOLE HUNDRED SERIES                                          *
177000*****************************************************************
177100 5200-SORT-BY-CARD-ID.
177200     PERFORM 5201-CID-PASS THRU 5201-EXIT
177300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-POOL-COUNT.
177400 5200-EXIT.
177500     EXIT.
177600*
177700*****************************************************************
177800* PARA 5201-CID-PASS                MAINT NOTE DLH 1988         *
177900* ONE INSERTION PASS OF THE CARD-ID SORT                        *
178000* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
178100* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
178200* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
178300* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
178400* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
178500* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
178600* ROOM IN THIS HUNDRED SERIES                                   *
178700*****************************************************************
178800 5201-CID-PASS.
178900     SET WPX TO WS-I
179000     MOVE WS-POOL-CARD(WPX) TO WS-SCRATCH-CARD
179100     MOVE WS-I TO WS-J
179200     PERFORM 5202-CID-SHIFT THRU 5202-EXIT
179300         UNTIL WS-J < 2
179400            OR WP-SORT-ID(WS-J - 1) NOT GREATER SC-SORT-ID
179500     SET WPX TO WS-J
179600     MOVE WS-SCRATCH-CARD TO WS-POOL-CARD(WPX).
179700 5201-EXIT.
179800     EXIT.
179900*
180000*****************************************************************
180100* PARA 5202-CID-SHIFT               MAINT NOTE CPW 1989         *
180200* SHIFTS ONE ENTRY UP DURING THE CARD-ID SORT PASS              *
180300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
180400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
180500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
180600* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
180700* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
180800* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
180900*****************************************************************
181000 5202-CID-SHIFT.
181100     SET WPX TO WS-J
181200     MOVE WS-POOL-CARD(WS-J - 1) TO WS-POOL-CARD(WPX)
181300     SUBTRACT 1 FROM WS-J.
181400 5202-EXIT.
181500     EXIT.
181600*
181700* SORT-BY-SUIT: ASCENDING (SUIT, ALTVALUE).
181800*****************************************************************
181900* PARA 5210-SORT-BY-SUIT-ALT        MAINT NOTE RJT 1990         *
182000* SORTS THE EXTRACTION POOL BY SUIT THEN BY ALTVALUE;           *
182100* THIS IS THE ORDERING THE FLUSH EXTRACTOR WALKS, SO            *
182200* CHANGING THE KEY ORDER HERE WOULD BREAK 5440                  *
182300* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
182400* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
182500* WHOLE HUNDRED SERIES                                          *
182600* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
182700* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
182800* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
182900*****************************************************************
183000 5210-SORT-BY-SUIT-ALT.
183100     PERFORM 5211-SUIT-PASS THRU 5211-EXIT
183200         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-POOL-COUNT.
183300 5210-EXIT.
183400     EXIT.
183500*
183600*****************************************************************
183700* PARA 5211-SUIT-PASS               MAINT NOTE DLH 1991         *
183800* ONE INSERTION PASS OF THE SUIT/ALTVALUE SORT                  *
183900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
184000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
184100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
184200* ROOM IN THIS HUNDRED SERIES                                   *
184300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
184400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
184500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
184600* WORKING-STORAGE COMMENT                                       *
184700*****************************************************************
184800 5211-SUIT-PASS.
184900     SET WPX TO WS-I
185000     MOVE WS-POOL-CARD(WPX) TO WS-SCRATCH-CARD
185100     MOVE WS-I TO WS-J
185200     PERFORM 5212-SUIT-SHIFT THRU 5212-EXIT
185300         UNTIL WS-J < 2
185400            OR WP-SUIT(WS-J - 1) < SC-SUIT
185500            OR (WP-SUIT(WS-J - 1) = SC-SUIT
185600                AND WP-ALTVAL(WS-J - 1) NOT GREATER SC-ALTVAL)
185700     SET WPX TO WS-J
185800     MOVE WS-SCRATCH-CARD TO WS-POOL-CARD(WPX).
185900 5211-EXIT.
186000     EXIT.
186100*
186200*****************************************************************
186300* PARA 5212-SUIT-SHIFT              MAINT NOTE CPW 1992         *
186400* SHIFTS ONE POOL ENTRY UP DURING THE SUIT/ALTVALUE SORT        *
186500* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
186600* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
186700* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
186800* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
186900* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
187000* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
187100*****************************************************************
187200 5212-SUIT-SHIFT.
187300     SET WPX TO WS-J
187400     MOVE WS-POOL-CARD(WS-J - 1) TO WS-POOL-CARD(WPX)
187500     SUBTRACT 1 FROM WS-J.
187600 5212-EXIT.
187700     EXIT.
187800*
187900* SORT-BY-VALUE: ASCENDING FACE VALUE.
188000*****************************************************************
188100* PARA 5220-SORT-BY-VALUE           MAINT NOTE RJT 1994         *
188200* SORTS A WORKING HAND BY FACE VALUE ASCENDING; USED            *
188300* BY THE HAND CLASSIFIER BEFORE RUN-LENGTH TESTS                *
188400* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
188500* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
188600* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
188700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
188800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
188900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
189000*****************************************************************
189100 5220-SORT-BY-VALUE.
189200     PERFORM 5221-VALUE-PASS THRU 5221-EXIT
189300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-POOL-COUNT.
189400 5220-EXIT.
189500     EXIT.
189600*
189700*****************************************************************
189800* PARA 5221-VALUE-PASS              MAINT NOTE DLH 1995         *
189900* ONE INSERTION PASS OF THE VALUE SORT                          *
190000* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
190100* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
190200* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
190300* WORKING-STORAGE COMMENT                                       *
190400* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
190500* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
190600* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
190700*****************************************************************
190800 5221-VALUE-PASS.
190900     SET WPX TO WS-I
191000     MOVE WS-POOL-CARD(WPX) TO WS-SCRATCH-CARD
191100     MOVE WS-I TO WS-J
191200     PERFORM 5222-VALUE-SHIFT THRU 5222-EXIT
191300         UNTIL WS-J < 2
191400            OR WP-VALUE(WS-J - 1) NOT GREATER SC-VALUE
191500     SET WPX TO WS-J
191600     MOVE WS-SCRATCH-CARD TO WS-POOL-CARD(WPX).
191700 5221-EXIT.
191800     EXIT.
191900*
192000*****************************************************************
192100* PARA 5222-VALUE-SHIFT             MAINT NOTE CPW 1997         *
192200* SHIFTS ONE ENTRY UP DURING THE VALUE SORT PASS                *
192300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
192400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
192500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
192600* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
192700* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
192800* WHOLE HUNDRED SERIES                                          *
192900*****************************************************************
193000 5222-VALUE-SHIFT.
193100     SET WPX TO WS-J
193200     MOVE WS-POOL-CARD(WS-J - 1) TO WS-POOL-CARD(WPX)
193300     SUBTRACT 1 FROM WS-J.
193400 5222-EXIT.
193500     EXIT.
193600*
193700* SORT-BY-ALT-VALUE: ASCENDING ALTVALUE.
193800*****************************************************************
193900* PARA 5230-SORT-BY-ALT-VALUE       MAINT NOTE RJT 1998         *
194000* SORTS THE EXTRACTION POOL BY ALTVALUE ASCENDING;              *
194100* ALTVALUE RANKS THE ACE HIGH SO STRAIGHT AND FLUSH             *
194200* SCANS DO NOT NEED SPECIAL ACE-LOW HANDLING                    *
194300* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
194400* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
194500* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
194600* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
194700* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
194800* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
194900* ROOM IN THIS HUNDRED SERIES                                   *
195000*****************************************************************
195100 5230-SORT-BY-ALT-VALUE.
195200     PERFORM 5231-ALTVAL-PASS THRU 5231-EXIT
195300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-POOL-COUNT.
195400 5230-EXIT.
195500     EXIT.
195600*
195700*****************************************************************
195800* PARA 5231-ALTVAL-PASS             MAINT NOTE DLH 1999         *
195900* ONE INSERTION PASS OF THE ALTVALUE SORT                       *
196000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
196100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
196200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
196300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
196400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
196500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
196600*****************************************************************
196700 5231-ALTVAL-PASS.
196800     SET WPX TO WS-I
196900     MOVE WS-POOL-CARD(WPX) TO WS-SCRATCH-CARD
197000     MOVE WS-I TO WS-J
197100     PERFORM 5232-ALTVAL-SHIFT THRU 5232-EXIT
197200         UNTIL WS-J < 2
197300            OR WP-ALTVAL(WS-J - 1) NOT GREATER SC-ALTVAL
197400     SET WPX TO WS-J
197500     MOVE WS-SCRATCH-CARD TO WS-POOL-CARD(WPX).
197600 5231-EXIT.
197700     EXIT.
197800*
197900*****************************************************************
198000* PARA 5232-ALTVAL-SHIFT            MAINT NOTE CPW 2001         *
198100* SHIFTS ONE ENTRY UP DURING THE ALTVALUE SORT PASS             *
198200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
198300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
198400* WHOLE HUNDRED SERIES                                          *
198500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
198600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
198700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
198800*****************************************************************
198900 5232-ALTVAL-SHIFT.
199000     SET WPX TO WS-J
199100     MOVE WS-POOL-CARD(WS-J - 1) TO WS-POOL-CARD(WPX)
199200     SUBTRACT 1 FROM WS-J.
199300 5232-EXIT.
199400     EXIT.
199500*
199600*****************************************************************
199700* 5300 - ARRANGE ONE SEAT'S 13 CARDS UNDER ITS CONFIGURED       *
199800* STRATEGY, THEN FILE THE RESULT BACK ONTO THE PLAYER RECORD.   *
199900*****************************************************************
200000*****************************************************************
200100* PARA 5300-ARRANGE-SEAT            MAINT NOTE RJT 2003         *
200200* ARRANGES ONE SEAT'S 13 CARDS UNDER ITS ASSIGNED               *
200300* STRATEGY (GREEDY OR BALANCED) AND STORES THE RESULT           *
200400* BACK TO THE PLAYER TABLE                                      *
200500* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
200600* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
200700* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
200800* ROOM IN THIS HUNDRED SERIES                                   *
200900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
201000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
201100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
201200* WORKING-STORAGE COMMENT                                       *
201300*****************************************************************
201400 5300-ARRANGE-SEAT.
201500     PERFORM 5305-LOAD-POOL-FROM-PLAYER THRU 5305-EXIT
201600     IF PL-IS-GREEDY(PLX)
201700         MOVE WS-C-ROYAL-FLUSH-5 TO WS-GR-CEILING
201800         PERFORM 5400-GREEDY-ARRANGE THRU 5400-EXIT
201900     ELSE
202000         PERFORM 5500-BALANCED-ARRANGE THRU 5500-EXIT
202100     END-IF
202200     PERFORM 5350-STORE-ARRANGEMENT THRU 5350-EXIT.
202300 5300-EXIT.
202400     EXIT.
202500*
202600* LOADS THE SEAT'S 13 DEALT CARDS INTO THE WORKING POOL -- THE
202700* STARTING POINT FOR EITHER ARRANGER.
202800*****************************************************************
202900* PARA 5305-LOAD-POOL-FROM-PLAYER   MAINT NOTE DLH 2006         *
203000* COPIES ONE SEAT'S 13 CARDS OUT OF THE LIVE PLAYER             *
203100* TABLE INTO THE SCRATCH EXTRACTION POOL; THE POOL,             *
203200* NOT THE PLAYER TABLE, IS WHAT THE EXTRACTORS PICK             *
203300* CARDS OUT OF AS THEY BUILD THE ARRANGEMENT                    *
203400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
203500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
203600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
203700* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
203800* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
203900* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
204000*****************************************************************
204100 5305-LOAD-POOL-FROM-PLAYER.
204200     MOVE WS-C-THIRTEEN TO WS-POOL-COUNT
204300     PERFORM 5306-COPY-ONE-POOL-CARD THRU 5306-EXIT
204400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 13.
204500 5305-EXIT.
204600     EXIT.
204700*
204800*****************************************************************
204900* PARA 5306-COPY-ONE-POOL-CARD      MAINT NOTE CPW 2010         *
205000* MOVES ONE CARD INTO THE SCRATCH POOL SLOT                     *
205100* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
205200* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
205300* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
205400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
205500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
205600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
205700*****************************************************************
205800 5306-COPY-ONE-POOL-CARD.
205900     SET WPX TO WS-I
206000     MOVE PL-CARDS(PLX, WS-I) TO WS-POOL-CARD(WPX).
206100 5306-EXIT.
206200     EXIT.
206300*
206400* LOADS A SEAT'S ALREADY-ARRANGED 13 CARDS BACK INTO THE WORKING
206500* ARRANGEMENT BUFFER -- USED BY THE VALIDITY CHECKER AFTER
206600* ARRANGEMENT AND AGAIN BY THE BENCH/SCORE VALIDITY SWEEPS.
206700*****************************************************************
206800* PARA 5310-LOAD-ARRANGE-FROM-PLAYER MAINT NOTE RJT 2013        *
206900* LOADS A FRESH COPY OF THE 13 CARDS FOR A                      *
207000* CANDIDATE ARRANGEMENT ATTEMPT                                 *
207100* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
207200* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
207300* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
207400* WORKING-STORAGE COMMENT                                       *
207500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
207600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
207700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
207800*****************************************************************
207900 5310-LOAD-ARRANGE-FROM-PLAYER.
208000     MOVE WS-C-THIRTEEN TO WS-ARRANGE-COUNT
208100     PERFORM 5311-COPY-ONE-ARR-CARD THRU 5311-EXIT
208200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 13.
208300 5310-EXIT.
208400     EXIT.
208500*
208600*****************************************************************
208700* PARA 5311-COPY-ONE-ARR-CARD       MAINT NOTE DLH 2014         *
208800* MOVES ONE CARD INTO THE ARRANGEMENT SCRATCH SLOT              *
208900* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
209000* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
209100* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
209200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
209300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
209400* WHOLE HUNDRED SERIES                                          *
209500*****************************************************************
209600 5311-COPY-ONE-ARR-CARD.
209700     SET WAX TO WS-I
209800     MOVE PL-ARRANGED(PLX, WS-I) TO WS-ARRANGE-CARD(WAX).
209900 5311-EXIT.
210000     EXIT.
210100*
210200* FILES THE WORKING ARRANGEMENT BACK ONTO THE PLAYER RECORD.
210300*****************************************************************
210400* PARA 5350-STORE-ARRANGEMENT       MAINT NOTE CPW 2015         *
210500* WRITES A COMPLETED FRONT/MIDDLE/BACK ARRANGEMENT              *
210600* BACK TO THE LIVE PLAYER TABLE FOR SCORING                     *
210700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
210800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
210900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
211000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
211100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
211200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
211300* ROOM IN THIS HUNDRED SERIES                                   *
211400*****************************************************************
211500 5350-STORE-ARRANGEMENT.
211600     PERFORM 5351-STORE-ONE-CARD THRU 5351-EXIT
211700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 13.
211800 5350-EXIT.
211900     EXIT.
212000*
212100*****************************************************************
212200* PARA 5351-STORE-ONE-CARD          MAINT NOTE RJT 1987         *
212300* MOVES ONE ARRANGED CARD BACK TO THE PLAYER TABLE              *
212400* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
212500* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
212600* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
212700* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
212800* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
212900* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
213000*****************************************************************
213100 5351-STORE-ONE-CARD.
213200     SET WAX TO WS-I
213300     MOVE WS-ARRANGE-CARD(WAX) TO PL-ARRANGED(PLX, WS-I).
213400 5351-EXIT.
213500     EXIT.
213600*
213700*****************************************************************
213800* 5400 SERIES - GREEDY ARRANGEMENT (CEILING WALK)               *
213900*****************************************************************
214000*****************************************************************
214100* PARA 5400-GREEDY-ARRANGE          MAINT NOTE DLH 1988         *
214200* WALKS THE HAND-TYPE CEILING FROM ROYAL FLUSH                  *
214300* DOWN, TAKING THE FIRST TYPE THAT EXTRACTS CLEANLY,            *
214400* UNTIL THE FRONT/MIDDLE/BACK SET IS FULL; THIS IS              *
214500* THE SHOP'S DEFAULT ARRANGEMENT STRATEGY AND HAS NOT           *
214600* CHANGED SINCE THE 1987 ORIGINAL CODING                        *
214700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
214800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
214900* WHOLE HUNDRED SERIES                                          *
215000* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
215100* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
215200* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
215300*****************************************************************
215400 5400-GREEDY-ARRANGE.
215500     MOVE WS-POOL-COUNT TO WS-OP-COUNT
215600     PERFORM 5401-SAVE-ORIG-CARD THRU 5401-EXIT
215700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OP-COUNT
215800     MOVE WS-C-HIGH-CARD-5 TO WS-GR-BEST-TYPE-1
215900     MOVE WS-C-HIGH-CARD-5 TO WS-GR-BEST-TYPE-2
216000     MOVE WS-C-HIGH-CARD-5 TO WS-GR-BEST-HAND
216100     MOVE WS-C-HIGH-CARD-5 TO WS-GR-TT-TYPE-1
216200     MOVE WS-C-HIGH-CARD-5 TO WS-GR-TT-TYPE-2
216300     MOVE 0 TO WS-BEST-COUNT
216400     MOVE WS-OP-COUNT TO WS-BEST-POOL-COUNT
216500     PERFORM 5402-SEED-BEST-POOL THRU 5402-EXIT
216600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OP-COUNT
216700     PERFORM 5410-TRY-ONE-CEILING THRU 5410-EXIT
216800         VARYING WS-GR-CEILING FROM WS-GR-CEILING BY -1
216900         UNTIL WS-GR-CEILING < 9
217000     MOVE WS-BEST-COUNT TO WS-ARRANGE-COUNT
217100     PERFORM 5403-COPY-BEST-ARR THRU 5403-EXIT
217200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-BEST-COUNT
217300     MOVE WS-BEST-POOL-COUNT TO WS-POOL-COUNT
217400     PERFORM 5404-COPY-BEST-POOL THRU 5404-EXIT
217500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-BEST-POOL-COUNT
217600     PERFORM 5491-JOKER-FILL THRU 5491-EXIT
217700     PERFORM 5493-ADJUST-POOL-SWAP THRU 5493-EXIT
217800     PERFORM 5496-APPEND-REMAINDER THRU 5496-EXIT
217900     PERFORM 5499-REVERSE-ARRANGE THRU 5499-EXIT.
218000 5400-EXIT.
218100     EXIT.
218200*
218300*****************************************************************
218400* PARA 5401-SAVE-ORIG-CARD          MAINT NOTE CPW 1989         *
218500* SNAPSHOTS ONE ORIGINAL POOL CARD BEFORE AN EXTRACT            *
218600* ATTEMPT SO IT CAN BE RESTORED IF THE ATTEMPT IS               *
218700* REJECTED                                                      *
218800* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
218900* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
219000* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
219100* ROOM IN THIS HUNDRED SERIES                                   *
219200* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
219300* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
219400* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
219500* WORKING-STORAGE COMMENT                                       *
219600*****************************************************************
219700 5401-SAVE-ORIG-CARD.
219800     SET WPX TO WS-I
219900     SET OPX TO WS-I
220000     MOVE WS-POOL-CARD(WPX) TO WS-OP-CARD(OPX).
220100 5401-EXIT.
220200     EXIT.
220300*
220400*****************************************************************
220500* PARA 5402-SEED-BEST-POOL          MAINT NOTE RJT 1990         *
220600* SEEDS THE BEST-SO-FAR POOL SNAPSHOT BEFORE THE                *
220700* CEILING WALK BEGINS                                           *
220800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
220900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
221000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
221100* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
221200* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
221300* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
221400*****************************************************************
221500 5402-SEED-BEST-POOL.
221600     SET OPX TO WS-I
221700     SET WBX TO WS-I
221800*    (BEST-POOL IS SEEDED WITH THE ORIGINAL 13 IN CASE NO
221900*     CEILING EVER IMPROVES ON HIGH CARD)
222000     MOVE WS-OP-CARD(OPX) TO WS-BEST-POOL-CARD(WS-I).
222100 5402-EXIT.
222200     EXIT.
222300*
222400*****************************************************************
222500* PARA 5403-COPY-BEST-ARR           MAINT NOTE DLH 1991         *
222600* SNAPSHOTS THE CURRENT ARRANGEMENT AS THE BEST KNOWN           *
222700* SO FAR DURING THE CEILING WALK                                *
222800* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
222900* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
223000* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
223100* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
223200* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
223300* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
223400*****************************************************************
223500 5403-COPY-BEST-ARR.
223600     SET WBX TO WS-I
223700     SET WAX TO WS-I
223800     MOVE WS-BEST-CARD(WBX) TO WS-ARRANGE-CARD(WAX).
223900 5403-EXIT.
224000     EXIT.
224100*
224200*****************************************************************
224300* PARA 5404-COPY-BEST-POOL          MAINT NOTE CPW 1992         *
224400* SNAPSHOTS THE CURRENT POOL AS THE BEST KNOWN SO FAR           *
224500* DURING THE CEILING WALK                                       *
224600* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
224700* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
224800* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
224900* WORKING-STORAGE COMMENT                                       *
225000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
225100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
225200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
225300*****************************************************************
225400 5404-COPY-BEST-POOL.
225500     SET WPBX TO WS-I
225600     SET WPX TO WS-I
225700     MOVE WS-BEST-POOL-CARD(WPBX) TO WS-POOL-CARD(WPX).
225800 5404-EXIT.
225900     EXIT.
226000*
226100* ONE CEILING PASS: RESTART FROM THE ORIGINAL 13, WALK TYPES
226200* FROM THE CEILING DOWN TO ONE-PAIR (9), EXTRACTING AT MOST TWO
226300* HANDS, THEN TEST WHETHER THIS PASS BEATS THE BEST SO FAR.
226400*****************************************************************
226500* PARA 5410-TRY-ONE-CEILING         MAINT NOTE RJT 1994         *
226600* ATTEMPTS ONE HAND TYPE AT THE CURRENT CEILING LEVEL           *
226700* AND ACCEPTS OR REJECTS THE RESULT PER 5414                    *
226800* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
226900* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
227000* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
227100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
227200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
227300* WHOLE HUNDRED SERIES                                          *
227400*****************************************************************
227500 5410-TRY-ONE-CEILING.
227600     MOVE WS-OP-COUNT TO WS-POOL-COUNT
227700     PERFORM 5411-RESTORE-ORIG-CARD THRU 5411-EXIT
227800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OP-COUNT
227900     PERFORM 5220-SORT-BY-VALUE THRU 5220-EXIT
228000     MOVE 0 TO WS-ARRANGE-COUNT
228100     MOVE 0 TO WS-GR-EXTRACT-COUNT
228200     PERFORM 5412-TRY-ONE-TYPE THRU 5412-EXIT
228300         VARYING WS-GR-TYPE-WALK FROM WS-GR-CEILING BY -1
228400         UNTIL WS-GR-TYPE-WALK < 9
228500     PERFORM 5414-CHECK-ACCEPT THRU 5414-EXIT.
228600 5410-EXIT.
228700     EXIT.
228800*
228900*****************************************************************
229000* PARA 5411-RESTORE-ORIG-CARD       MAINT NOTE DLH 1995         *
229100* RESTORES ONE POOL CARD FROM ITS PRE-ATTEMPT                   *
229200* SNAPSHOT AFTER A REJECTED EXTRACT                             *
229300* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
229400* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
229500* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
229600* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
229700* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
229800* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
229900* ROOM IN THIS HUNDRED SERIES                                   *
230000*****************************************************************
230100 5411-RESTORE-ORIG-CARD.
230200     SET OPX TO WS-I
230300     SET WPX TO WS-I
230400     MOVE WS-OP-CARD(OPX) TO WS-POOL-CARD(WPX).
230500 5411-EXIT.
230600     EXIT.
230700*
230800* DISPATCH ONE TYPE CODE TO ITS EXTRACTOR, APPENDING ON SUCCESS.
230900*****************************************************************
231000* PARA 5412-TRY-ONE-TYPE            MAINT NOTE CPW 1997         *
231100* DISPATCHES TO THE EXTRACTOR FOR ONE HAND TYPE AT THE          *
231200* CURRENT CEILING LEVEL                                         *
231300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
231400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
231500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
231600* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
231700* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
231800* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
231900*****************************************************************
232000 5412-TRY-ONE-TYPE.
232100     IF WS-GR-EXTRACT-COUNT < 2
232200         MOVE 'N' TO WS-EX-FOUND-SW
232300         EVALUATE WS-GR-TYPE-WALK
232400             WHEN 17  PERFORM 5420-EXTRACT-ROYAL-FLUSH THRU 5420-EXIT
232500             WHEN 16  PERFORM 5425-EXTRACT-STRAIGHT-FLUSH THRU 5425-EXIT
232600             WHEN 15  PERFORM 5430-EXTRACT-FOUR-OF-A-KIND THRU 5430-EXIT
232700             WHEN 14  PERFORM 5435-EXTRACT-FULL-HOUSE THRU 5435-EXIT
232800             WHEN 13  PERFORM 5440-EXTRACT-FLUSH THRU 5440-EXIT
232900             WHEN 12  PERFORM 5445-EXTRACT-STRAIGHT THRU 5445-EXIT
233000             WHEN 11  PERFORM 5450-EXTRACT-THREE-OF-A-KIND THRU 5450-EXIT
233100             WHEN 10  PERFORM 5455-EXTRACT-TWO-PAIR THRU 5455-EXIT
233200             WHEN  9  PERFORM 5460-EXTRACT-ONE-PAIR THRU 5460-EXIT
233300         END-EVALUATE
233400         IF WS-EX-FOUND
233500             ADD 1 TO WS-GR-EXTRACT-COUNT
233600             PERFORM 5413-APPEND-EXTRACTED THRU 5413-EXIT
233700             IF WS-GR-EXTRACT-COUNT = 1
233800                 MOVE WS-GR-TYPE-WALK TO WS-GR-TT-TYPE-1
233900             ELSE
234000                 MOVE WS-GR-TYPE-WALK TO WS-GR-TT-TYPE-2
234100             END-IF
234200         END-IF
234300     END-IF.
234400 5412-EXIT.
234500     EXIT.
234600*
234700* APPENDS THE 5-SLOT STAGED EXTRACTION ONTO THE BUILD LIST.
234800*****************************************************************
234900* PARA 5413-APPEND-EXTRACTED        MAINT NOTE RJT 1998         *
235000* APPENDS THE JUST-EXTRACTED CARDS TO THE CURRENT               *
235100* ROW OF THE ARRANGEMENT BEING BUILT                            *
235200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
235300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
235400* WHOLE HUNDRED SERIES                                          *
235500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
235600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
235700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
235800*****************************************************************
235900 5413-APPEND-EXTRACTED.
236000     PERFORM 5413A-APPEND-ONE-SLOT THRU 5413A-EXIT
236100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
236200 5413-EXIT.
236300     EXIT.
236400*
236500*****************************************************************
236600* PARA 5413A-APPEND-ONE-SLOT        MAINT NOTE DLH 1999         *
236700* APPENDS ONE EXTRACTED CARD TO THE ARRANGEMENT ROW             *
236800* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
236900* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
237000* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
237100* ROOM IN THIS HUNDRED SERIES                                   *
237200* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
237300* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
237400* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
237500* WORKING-STORAGE COMMENT                                       *
237600*****************************************************************
237700 5413A-APPEND-ONE-SLOT.
237800     SET ERX TO WS-I
237900     ADD 1 TO WS-ARRANGE-COUNT
238000     SET WAX TO WS-ARRANGE-COUNT
238100     MOVE WS-ER-CARD(ERX) TO WS-ARRANGE-CARD(WAX).
238200 5413A-EXIT.
238300     EXIT.
238400*
238500* ACCEPTANCE TEST (CEILING STEP 3) AND ADOPTION OF THIS CEILING'S
238600* RESULT AS THE NEW BEST SEEN SO FAR.
238700*****************************************************************
238800* PARA 5414-CHECK-ACCEPT            MAINT NOTE CPW 2001         *
238900* DECIDES WHETHER AN EXTRACTED HAND TYPE MAY BE KEPT            *
239000* AT THIS CEILING LEVEL PER THE SHOP'S ACCEPTANCE RULE          *
239100* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
239200* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
239300* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
239400* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
239500* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
239600* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
239700*****************************************************************
239800 5414-CHECK-ACCEPT.
239900     MOVE 'N' TO WS-GR-ADOPT-SW
240000     IF WS-GR-TT-TYPE-1 > WS-C-HIGH-CARD-5
240100             OR WS-GR-TT-TYPE-2 > WS-C-HIGH-CARD-5
240200         IF WS-GR-TT-TYPE-1 > WS-GR-BEST-TYPE-1
240300             MOVE 'Y' TO WS-GR-ADOPT-SW
240400         END-IF
240500     ELSE
240600         IF WS-GR-TT-TYPE-1 > WS-C-HIGH-CARD-5
240700                 AND WS-GR-TT-TYPE-1 > WS-GR-BEST-TYPE-1
240800                 AND WS-GR-BEST-TYPE-2 = WS-C-HIGH-CARD-5
240900             MOVE 'Y' TO WS-GR-ADOPT-SW
241000         END-IF
241100     END-IF
241200     IF WS-GR-ADOPT
241300         PERFORM 5415-ADOPT-RESULT THRU 5415-EXIT
241400     END-IF.
241500 5414-EXIT.
241600     EXIT.
241700*
241800*****************************************************************
241900* PARA 5415-ADOPT-RESULT            MAINT NOTE RJT 2003         *
242000* ADOPTS AN ACCEPTED EXTRACT RESULT AS THE NEW BEST             *
242100* ARRANGEMENT AND LOWERS THE CEILING FOR THE NEXT ROW           *
242200* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
242300* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
242400* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
242500* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
242600* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
242700* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
242800*****************************************************************
242900 5415-ADOPT-RESULT.
243000     MOVE WS-GR-TT-TYPE-1 TO WS-GR-BEST-TYPE-1
243100     MOVE WS-GR-TT-TYPE-2 TO WS-GR-BEST-TYPE-2
243200     MOVE WS-GR-TT-TYPE-1 TO WS-GR-BEST-HAND
243300     MOVE WS-ARRANGE-COUNT TO WS-BEST-COUNT
243400     PERFORM 5416-SAVE-BEST-ARR THRU 5416-EXIT
243500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ARRANGE-COUNT
243600     MOVE WS-POOL-COUNT TO WS-BEST-POOL-COUNT
243700     PERFORM 5417-SAVE-BEST-POOL THRU 5417-EXIT
243800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-POOL-COUNT.
243900 5415-EXIT.
244000     EXIT.
244100*
244200*****************************************************************
244300* PARA 5416-SAVE-BEST-ARR           MAINT NOTE DLH 2006         *
244400* SNAPSHOTS THE ADOPTED ARRANGEMENT AS THE NEW BEST             *
244500* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
244600* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
244700* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
244800* WORKING-STORAGE COMMENT                                       *
244900* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
245000* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
245100* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
245200*****************************************************************
245300 5416-SAVE-BEST-ARR.
245400     SET WAX TO WS-I
245500     SET WBX TO WS-I
245600     MOVE WS-ARRANGE-CARD(WAX) TO WS-BEST-CARD(WBX).
245700 5416-EXIT.
245800     EXIT.
245900*
246000*****************************************************************
246100* PARA 5417-SAVE-BEST-POOL          MAINT NOTE CPW 2010         *
246200* SNAPSHOTS THE ADOPTED POOL STATE AS THE NEW BEST              *
246300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
246400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
246500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
246600* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
246700* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
246800* WHOLE HUNDRED SERIES                                          *
246900*****************************************************************
247000 5417-SAVE-BEST-POOL.
247100     SET WPX TO WS-I
247200     SET WPBX TO WS-I
247300     MOVE WS-POOL-CARD(WPX) TO WS-BEST-POOL-CARD(WPBX).
247400 5417-EXIT.
247500     EXIT.
247600*
247700*****************************************************************
247800* EXTRACTOR SUBROUTINES.  EACH STAGES A FIVE-SLOT RESULT IN      *
247900* WS-EX-RESULT-TBL (REAL CARDS PLUS JOKER PADDING),              *
248000* REMOVES THE REAL CARDS IT USED FROM THE WORKING POOL, AND      *
248100* SETS WS-EX-FOUND-SW.  ALL REQUIRE POOL SIZE AT LEAST 5.        *
248200*****************************************************************
248300*
248400* EXTRACT-ROYAL-FLUSH: POOL BY (SUIT, ALTVALUE); 5 CONSECUTIVE
248500* ALTVALUES, SAME SUIT, HIGH->LOW INTO THE RESULT.
248600*****************************************************************
248700* PARA 5420-EXTRACT-ROYAL-FLUSH     MAINT NOTE RJT 2013         *
248800* CEILING 1.  LOOKS FOR A-K-Q-J-10 ALL ONE SUIT                 *
248900* IN THE POOL; THE HIGHEST-RANKING HAND TYPE IN THE             *
249000* GAME SO IT IS ALWAYS TRIED FIRST                              *
249100* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
249200* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
249300* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
249400* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
249500* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
249600* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
249700* ROOM IN THIS HUNDRED SERIES                                   *
249800*****************************************************************
249900 5420-EXTRACT-ROYAL-FLUSH.
250000     IF WS-POOL-COUNT NOT LESS THAN 5
250100         PERFORM 5210-SORT-BY-SUIT-ALT THRU 5210-EXIT
250200         PERFORM 5421-SCAN-ROYAL THRU 5421-EXIT
250300             VARYING WS-I FROM 1 BY 1
250400             UNTIL WS-I > WS-POOL-COUNT - 4 OR WS-EX-FOUND
250500         IF WS-EX-FOUND
250600             MOVE 5 TO WS-EX-SIZE
250700             PERFORM 5498-STAGE-WINDOW-REV THRU 5498-EXIT
250800             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
250900         END-IF
251000     END-IF.
251100 5420-EXIT.
251200     EXIT.
251300*
251400*****************************************************************
251500* PARA 5421-SCAN-ROYAL              MAINT NOTE DLH 2014         *
251600* SCANS ONE SUIT GROUP FOR THE EXACT ROYAL FIVE VALUES          *
251700* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
251800* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
251900* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
252000* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
252100* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
252200* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
252300*****************************************************************
252400 5421-SCAN-ROYAL.
252500     IF WP-SUIT(WS-I) = WP-SUIT(WS-I + 4)
252600             AND WP-ALTVAL(WS-I + 1) = WP-ALTVAL(WS-I) + 1
252700             AND WP-ALTVAL(WS-I + 2) = WP-ALTVAL(WS-I) + 2
252800             AND WP-ALTVAL(WS-I + 3) = WP-ALTVAL(WS-I) + 3
252900             AND WP-ALTVAL(WS-I + 4) = WP-ALTVAL(WS-I) + 4
253000         MOVE WS-I TO WS-EX-WIN-START
253100         MOVE 'Y' TO WS-EX-FOUND-SW
253200     END-IF.
253300 5421-EXIT.
253400     EXIT.
253500*
253600* EXTRACT-STRAIGHT-FLUSH: POOL BY CARD-ID (GROUPS SUIT, VALUE
253700* ASCENDING WITHIN SUIT); 5 CONSECUTIVE FACE VALUES SAME SUIT.
253800*****************************************************************
253900* PARA 5425-EXTRACT-STRAIGHT-FLUSH  MAINT NOTE CPW 2015         *
254000* CEILING 2.  LOOKS FOR FIVE CONSECUTIVE                        *
254100* VALUES ALL ONE SUIT, EXCLUDING THE ROYAL WINDOW               *
254200* ALREADY HANDLED ABOVE                                         *
254300* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
254400* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
254500* WHOLE HUNDRED SERIES                                          *
254600* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
254700* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
254800* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
254900*****************************************************************
255000 5425-EXTRACT-STRAIGHT-FLUSH.
255100     IF WS-POOL-COUNT NOT LESS THAN 5
255200         PERFORM 5200-SORT-BY-CARD-ID THRU 5200-EXIT
255300         PERFORM 5426-SCAN-STR-FLUSH THRU 5426-EXIT
255400             VARYING WS-I FROM 1 BY 1
255500             UNTIL WS-I > WS-POOL-COUNT - 4 OR WS-EX-FOUND
255600         IF WS-EX-FOUND
255700             MOVE 5 TO WS-EX-SIZE
255800             PERFORM 5498-STAGE-WINDOW-REV THRU 5498-EXIT
255900             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
256000         END-IF
256100     END-IF.
256200 5425-EXIT.
256300     EXIT.
256400*
256500*****************************************************************
256600* PARA 5426-SCAN-STR-FLUSH          MAINT NOTE RJT 1987         *
256700* SCANS ONE SUIT-SORTED WINDOW FOR FIVE CONSECUTIVE             *
256800* VALUES                                                        *
256900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
257000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
257100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
257200* ROOM IN THIS HUNDRED SERIES                                   *
257300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
257400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
257500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
257600* WORKING-STORAGE COMMENT                                       *
257700*****************************************************************
257800 5426-SCAN-STR-FLUSH.
257900     IF WP-SUIT(WS-I) = WP-SUIT(WS-I + 4)
258000             AND WP-VALUE(WS-I + 1) = WP-VALUE(WS-I) + 1
258100             AND WP-VALUE(WS-I + 2) = WP-VALUE(WS-I) + 2
258200             AND WP-VALUE(WS-I + 3) = WP-VALUE(WS-I) + 3
258300             AND WP-VALUE(WS-I + 4) = WP-VALUE(WS-I) + 4
258400         MOVE WS-I TO WS-EX-WIN-START
258500         MOVE 'Y' TO WS-EX-FOUND-SW
258600     END-IF.
258700 5426-EXIT.
258800     EXIT.
258900*
259000* EXTRACT-FOUR-OF-A-KIND: POOL BY ALTVALUE; 4 EQUAL ALTVALUES,
259100* SCANNED FROM THE HIGH END; JOKER + 4 CARDS HIGH->LOW.
259200*****************************************************************
259300* PARA 5430-EXTRACT-FOUR-OF-A-KIND  MAINT NOTE DLH 1988         *
259400* CEILING 3.  LOOKS FOR FOUR CARDS OF ONE                       *
259500* FACE VALUE ANYWHERE IN THE POOL                               *
259600* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
259700* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
259800* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
259900* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
260000* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
260100* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
260200*****************************************************************
260300 5430-EXTRACT-FOUR-OF-A-KIND.
260400     IF WS-POOL-COUNT NOT LESS THAN 4
260500         PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
260600         COMPUTE WS-I = WS-POOL-COUNT - 3
260700         PERFORM 5431-SCAN-QUAD THRU 5431-EXIT
260800             VARYING WS-I FROM WS-I BY -1
260900             UNTIL WS-I < 1 OR WS-EX-FOUND
261000         IF WS-EX-FOUND
261100             MOVE WS-EX-WIN-START TO WS-I
261200             SET ERX TO 1
261300             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
261400             SET WPX TO WS-I + 3
261500             SET ERX TO 2
261600             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
261700             SET WPX TO WS-I + 2
261800             SET ERX TO 3
261900             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
262000             SET WPX TO WS-I + 1
262100             SET ERX TO 4
262200             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
262300             SET WPX TO WS-I
262400             SET ERX TO 5
262500             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
262600             MOVE 4 TO WS-EX-SIZE
262700             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
262800         END-IF
262900     END-IF.
263000 5430-EXIT.
263100     EXIT.
263200*
263300*****************************************************************
263400* PARA 5431-SCAN-QUAD               MAINT NOTE CPW 1989         *
263500* SCANS THE VALUE-SORTED POOL FOR A RUN OF FOUR EQUAL           *
263600* VALUES                                                        *
263700* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
263800* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
263900* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
264000* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
264100* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
264200* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
264300*****************************************************************
264400 5431-SCAN-QUAD.
264500     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 3)
264600         MOVE WS-I TO WS-EX-WIN-START
264700         MOVE 'Y' TO WS-EX-FOUND-SW
264800     END-IF.
264900 5431-EXIT.
265000     EXIT.
265100*
265200* EXTRACT-FULL-HOUSE: POOL BY ALTVALUE; HIGHEST ADJACENT TRIPLE,
265300* THEN LOWEST DISJOINT ADJACENT PAIR; PAIR THEN TRIPLE, EACH
265400* HIGH->LOW.
265500*****************************************************************
265600* PARA 5435-EXTRACT-FULL-HOUSE      MAINT NOTE RJT 1990         *
265700* CEILING 4.  LOOKS FOR A THREE-OF-A-KIND PLUS                  *
265800* A SEPARATE DISJOINT PAIR                                      *
265900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
266000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
266100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
266200* WORKING-STORAGE COMMENT                                       *
266300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
266400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
266500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
266600*****************************************************************
266700 5435-EXTRACT-FULL-HOUSE.
266800     MOVE 'N' TO WS-EX-FOUND-SW
266900     IF WS-POOL-COUNT NOT LESS THAN 5
267000         PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
267100         COMPUTE WS-I = WS-POOL-COUNT - 2
267200         MOVE 0 TO WS-EX-TRIPLE-START
267300         PERFORM 5436-SCAN-TRIPLE THRU 5436-EXIT
267400             VARYING WS-I FROM WS-I BY -1
267500             UNTIL WS-I < 1 OR WS-EX-TRIPLE-START NOT = 0
267600         IF WS-EX-TRIPLE-START NOT = 0
267700             MOVE 0 TO WS-EX-PAIR-START
267800             PERFORM 5437-SCAN-PAIR THRU 5437-EXIT
267900                 VARYING WS-I FROM 1 BY 1
268000                 UNTIL WS-I > WS-POOL-COUNT - 1
268100                     OR WS-EX-PAIR-START NOT = 0
268200             IF WS-EX-PAIR-START NOT = 0
268300                 SET WPX TO WS-EX-PAIR-START + 1
268400                 SET ERX TO 1
268500                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
268600                 SET WPX TO WS-EX-PAIR-START
268700                 SET ERX TO 2
268800                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
268900                 SET WPX TO WS-EX-TRIPLE-START + 2
269000                 SET ERX TO 3
269100                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
269200                 SET WPX TO WS-EX-TRIPLE-START + 1
269300                 SET ERX TO 4
269400                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
269500                 SET WPX TO WS-EX-TRIPLE-START
269600                 SET ERX TO 5
269700                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
269800                 MOVE WS-EX-TRIPLE-START TO WS-EX-WIN-START
269900                 MOVE 3 TO WS-EX-SIZE
270000                 PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
270100                 MOVE WS-EX-PAIR-START TO WS-EX-WIN-START
270200                 MOVE 2 TO WS-EX-SIZE
270300                 PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
270400                 MOVE 'Y' TO WS-EX-FOUND-SW
270500             END-IF
270600         END-IF
270700     END-IF.
270800 5435-EXIT.
270900     EXIT.
271000*
271100*****************************************************************
271200* PARA 5436-SCAN-TRIPLE             MAINT NOTE DLH 1991         *
271300* SCANS THE VALUE-SORTED POOL FOR A RUN OF THREE EQUAL          *
271400* VALUES                                                        *
271500* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
271600* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
271700* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
271800* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
271900* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
272000* WHOLE HUNDRED SERIES                                          *
272100*****************************************************************
272200 5436-SCAN-TRIPLE.
272300     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 2)
272400         MOVE WS-I TO WS-EX-TRIPLE-START
272500     END-IF.
272600 5436-EXIT.
272700     EXIT.
272800*
272900*****************************************************************
273000* PARA 5437-SCAN-PAIR               MAINT NOTE CPW 1992         *
273100* SCANS FOR A PAIR DISJOINT FROM AN ALREADY-FOUND THREE         *
273200* CARD WINDOW; WIDTH IS SIZED FOR THE TRIPLE'S THREE            *
273300* CARD SPAN                                                     *
273400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
273500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
273600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
273700* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
273800* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
273900* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
274000* ROOM IN THIS HUNDRED SERIES                                   *
274100*****************************************************************
274200 5437-SCAN-PAIR.
274300     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 1)
274400             AND (WS-I + 1 < WS-EX-TRIPLE-START
274500                  OR WS-I > WS-EX-TRIPLE-START + 2)
274600         MOVE WS-I TO WS-EX-PAIR-START
274700     END-IF.
274800 5437-EXIT.
274900     EXIT.
275000*
275100* LOW-PAIR SCAN FOR TWO-PAIR, WHERE THE BLOCKED WINDOW (THE HIGH
275200* PAIR ALREADY FOUND) IS ONLY 2 CARDS WIDE, NOT 3 LIKE THE FULL
275300* HOUSE TRIPLE.  2009-11-30 DRV 0071 SPLIT OUT AFTER A MISSED
275400* TWO-PAIR WAS TRACED TO THIS SCAN BORROWING THE TRIPLE'S WIDTH.
275500*****************************************************************
275600* PARA 5437B-SCAN-LOPAIR            MAINT NOTE RJT 1994         *
275700* 1997 FIX.  SAME AS 5437-SCAN-PAIR BUT SIZED FOR A             *
275800* TWO CARD WINDOW SINCE TWO-PAIR'S HIGH PAIR IS ONLY            *
275900* TWO CARDS WIDE, NOT THREE; SEE CHANGE LOG                     *
276000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
276100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
276200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
276300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
276400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
276500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
276600*****************************************************************
276700 5437B-SCAN-LOPAIR.
276800     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 1)
276900             AND (WS-I + 1 < WS-EX-TRIPLE-START
277000                  OR WS-I > WS-EX-TRIPLE-START + 1)
277100         MOVE WS-I TO WS-EX-PAIR-START
277200     END-IF.
277300 5437B-EXIT.
277400     EXIT.
277500*
277600* EXTRACT-FLUSH: POOL BY (SUIT, ALTVALUE); EVERY 5-WIDE COMMON-SUIT
277700* WINDOW IS A CANDIDATE, SINCE A LOWER-ORDINAL SUIT CAN STILL TOP
277800* OUT HIGHER THAN A SUIT THAT SORTS AHEAD OF IT; 5441-SCAN-FLUSH
277900* RUNS THE FULL RANGE AND KEEPS WHICHEVER WINDOW'S TOP CARD WINS.
278000* 2011-02-18 DRV 0079 STOPPED BAILING OUT OF THE SCAN AT THE
278100* FIRST SUIT MATCH AFTER A FLUSH TIE BETWEEN TWO SUITS KEPT THE
278200* WRONG ONE.
278300*****************************************************************
278400* PARA 5440-EXTRACT-FLUSH           MAINT NOTE DLH 1995         *
278500* CEILING 5.  LOOKS FOR FIVE CARDS OF ONE SUIT;                 *
278600* KEEPS THE HIGHEST-TOPPING WINDOW ACROSS ALL SUIT              *
278700* GROUPS, NOT JUST THE FIRST ONE FOUND -- SEE CHANGE            *
278800* LOG FOR WHY THE FIRST-MATCH SHORTCUT WAS WRONG                *
278900* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
279000* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
279100* WHOLE HUNDRED SERIES                                          *
279200* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
279300* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
279400* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
279500*****************************************************************
279600 5440-EXTRACT-FLUSH.
279700     MOVE 'N' TO WS-EX-FOUND-SW
279800     MOVE 0 TO WS-EX-BEST-TOPVAL
279900     IF WS-POOL-COUNT NOT LESS THAN 5
280000         PERFORM 5210-SORT-BY-SUIT-ALT THRU 5210-EXIT
280100         COMPUTE WS-I = WS-POOL-COUNT - 4
280200         PERFORM 5441-SCAN-FLUSH THRU 5441-EXIT
280300             VARYING WS-I FROM WS-I BY -1
280400             UNTIL WS-I < 1
280500         IF WS-EX-FOUND
280600             MOVE WS-EX-BEST-WIN-START TO WS-EX-WIN-START
280700             MOVE 5 TO WS-EX-SIZE
280800             PERFORM 5498-STAGE-WINDOW-REV THRU 5498-EXIT
280900             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
281000         END-IF
281100     END-IF.
281200 5440-EXIT.
281300     EXIT.
281400*
281500*****************************************************************
281600* PARA 5441-SCAN-FLUSH              MAINT NOTE CPW 1997         *
281700* SCANS THE SUIT/ALTVALUE-SORTED POOL FOR EVERY FIVE            *
281800* CARD SAME-SUIT WINDOW AND KEEPS THE ONE WITH THE              *
281900* HIGHEST TOP CARD                                              *
282000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
282100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
282200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
282300* ROOM IN THIS HUNDRED SERIES                                   *
282400* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
282500* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
282600* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
282700* WORKING-STORAGE COMMENT                                       *
282800*****************************************************************
282900 5441-SCAN-FLUSH.
283000     IF WP-SUIT(WS-I) = WP-SUIT(WS-I + 4)
283100             AND WP-ALTVAL(WS-I + 4) > WS-EX-BEST-TOPVAL
283200         MOVE WS-I TO WS-EX-BEST-WIN-START
283300         MOVE WP-ALTVAL(WS-I + 4) TO WS-EX-BEST-TOPVAL
283400         MOVE 'Y' TO WS-EX-FOUND-SW
283500     END-IF.
283600 5441-EXIT.
283700     EXIT.
283800*
283900* EXTRACT-STRAIGHT: POOL BY FACE VALUE, DEDUPED DOWN TO ONE
284000* REPRESENTATIVE CARD PER DISTINCT FACE VALUE (5447-BUILD-DEDUP),
284100* THEN SCANNED FOR 5 CONSECUTIVE VALUES FROM THE HIGH END.
284200* DEDUPING FIRST MEANS A PAIRED RANK SITTING INSIDE A 5-CARD RUN
284300* CAN NO LONGER HIDE A STRAIGHT FROM A PLAIN CONTIGUOUS WINDOW.
284400* 2010-04-14 GWK 0084 REPLACED THE OLD CONTIGUOUS-WINDOW-ONLY
284500* SCAN AFTER AN AUDIT TRACED A MISSED STRAIGHT TO A DUPLICATE
284600* RANK SITTING IN THE MIDDLE OF THE RUN.
284700*****************************************************************
284800* PARA 5445-EXTRACT-STRAIGHT        MAINT NOTE RJT 1998         *
284900* CEILING 6.  LOOKS FOR FIVE CONSECUTIVE FACE                   *
285000* VALUES REGARDLESS OF SUIT; DEDUPS REPEATED VALUES             *
285100* FIRST SO A DUPLICATE RANK INSIDE A RUN IS NOT                 *
285200* MISSED                                                        *
285300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
285400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
285500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
285600* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
285700* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
285800* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
285900*****************************************************************
286000 5445-EXTRACT-STRAIGHT.
286100     MOVE 'N' TO WS-EX-FOUND-SW
286200     IF WS-POOL-COUNT NOT LESS THAN 5
286300         PERFORM 5220-SORT-BY-VALUE THRU 5220-EXIT
286400         PERFORM 5447-BUILD-DEDUP THRU 5447-EXIT
286500         IF WS-EX-DEDUP-COUNT NOT LESS THAN 5
286600             COMPUTE WS-I = WS-EX-DEDUP-COUNT - 4
286700             PERFORM 5448-SCAN-DEDUP-STRAIGHT THRU 5448-EXIT
286800                 VARYING WS-I FROM WS-I BY -1
286900                 UNTIL WS-I < 1 OR WS-EX-FOUND
287000             IF WS-EX-FOUND
287100                 PERFORM 5449-STAGE-DEDUP-WINDOW THRU 5449-EXIT
287200             END-IF
287300         END-IF
287400     END-IF.
287500 5445-EXIT.
287600     EXIT.
287700*
287800* BUILDS WS-EX-DEDUP-TBL FROM THE VALUE-SORTED POOL, KEEPING ONLY
287900* THE FIRST POOL SLOT SEEN FOR EACH DISTINCT FACE VALUE.
288000*****************************************************************
288100* PARA 5447-BUILD-DEDUP             MAINT NOTE DLH 1999         *
288200* COLLAPSES THE VALUE-SORTED POOL TO ONE REPRESENTATIVE         *
288300* POOL SLOT PER DISTINCT FACE VALUE BEFORE THE                  *
288400* STRAIGHT SCAN RUNS                                            *
288500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
288600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
288700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
288800* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
288900* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
289000* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
289100*****************************************************************
289200 5447-BUILD-DEDUP.
289300     MOVE 0 TO WS-EX-DEDUP-COUNT
289400     PERFORM 5447A-DEDUP-ONE THRU 5447A-EXIT
289500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-POOL-COUNT.
289600 5447-EXIT.
289700     EXIT.
289800*
289900*****************************************************************
290000* PARA 5447A-DEDUP-ONE              MAINT NOTE CPW 2001         *
290100* TESTS ONE POOL SLOT AGAINST THE DEDUP TABLE BUILT SO          *
290200* FAR                                                           *
290300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
290400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
290500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
290600* WORKING-STORAGE COMMENT                                       *
290700* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
290800* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
290900* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
291000*****************************************************************
291100 5447A-DEDUP-ONE.
291200     IF WS-EX-DEDUP-COUNT = 0
291300         PERFORM 5447B-ADD-DEDUP THRU 5447B-EXIT
291400     ELSE
291500         IF WP-VALUE(WS-I) NOT = WS-EX-DEDUP-VALUE(WS-EX-DEDUP-COUNT)
291600             PERFORM 5447B-ADD-DEDUP THRU 5447B-EXIT
291700         END-IF
291800     END-IF.
291900 5447A-EXIT.
292000     EXIT.
292100*
292200*****************************************************************
292300* PARA 5447B-ADD-DEDUP              MAINT NOTE RJT 2003         *
292400* ADDS ONE NEW DISTINCT VALUE TO THE DEDUP TABLE                *
292500* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
292600* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
292700* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
292800* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
292900* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
293000* WHOLE HUNDRED SERIES                                          *
293100*****************************************************************
293200 5447B-ADD-DEDUP.
293300     ADD 1 TO WS-EX-DEDUP-COUNT
293400     MOVE WP-VALUE(WS-I) TO WS-EX-DEDUP-VALUE(WS-EX-DEDUP-COUNT)
293500     MOVE WS-I TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-COUNT).
293600 5447B-EXIT.
293700     EXIT.
293800*
293900* SCANS THE DEDUPED VALUE LIST, HIGH END FIRST, FOR 5 STRICTLY
294000* CONSECUTIVE FACE VALUES.
294100*****************************************************************
294200* PARA 5448-SCAN-DEDUP-STRAIGHT     MAINT NOTE DLH 2006         *
294300* SCANS THE DEDUPED VALUE LIST HIGH TO LOW FOR FIVE             *
294400* CONSECUTIVE VALUES                                            *
294500* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
294600* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
294700* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
294800* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
294900* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
295000* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
295100* ROOM IN THIS HUNDRED SERIES                                   *
295200*****************************************************************
295300 5448-SCAN-DEDUP-STRAIGHT.
295400     IF WS-EX-DEDUP-VALUE(WS-I + 1) = WS-EX-DEDUP-VALUE(WS-I) + 1
295500             AND WS-EX-DEDUP-VALUE(WS-I + 2) = WS-EX-DEDUP-VALUE(WS-I) + 2
295600             AND WS-EX-DEDUP-VALUE(WS-I + 3) = WS-EX-DEDUP-VALUE(WS-I) + 3
295700             AND WS-EX-DEDUP-VALUE(WS-I + 4) = WS-EX-DEDUP-VALUE(WS-I) + 4
295800         MOVE WS-I TO WS-EX-DEDUP-START
295900         MOVE 'Y' TO WS-EX-FOUND-SW
296000     END-IF.
296100 5448-EXIT.
296200     EXIT.
296300*
296400* STAGES THE 5 CARDS AT THE DEDUP WINDOW'S POOL SLOTS, HIGH CARD
296500* FIRST, THEN REMOVES EACH FROM THE POOL HIGHEST SLOT FIRST SO
296600* THE LOWER SLOTS STAY VALID FOR THE REMOVALS THAT FOLLOW.
296700*****************************************************************
296800* PARA 5449-STAGE-DEDUP-WINDOW      MAINT NOTE CPW 2010         *
296900* STAGES AND REMOVES THE FIVE MATCHING POOL SLOTS               *
297000* FOUND BY THE DEDUP SCAN, HIGHEST POOL SLOT FIRST              *
297100* SO EARLIER INDICES STAY VALID AS EACH IS REMOVED              *
297200* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
297300* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
297400* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
297500* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
297600* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
297700* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
297800*****************************************************************
297900 5449-STAGE-DEDUP-WINDOW.
298000     SET WPX TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 4)
298100     SET ERX TO 1
298200     PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
298300     SET WPX TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 3)
298400     SET ERX TO 2
298500     PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
298600     SET WPX TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 2)
298700     SET ERX TO 3
298800     PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
298900     SET WPX TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 1)
299000     SET ERX TO 4
299100     PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
299200     SET WPX TO WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START)
299300     SET ERX TO 5
299400     PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
299500     MOVE 1 TO WS-EX-SIZE
299600     MOVE WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 4) TO WS-EX-WIN-START
299700     PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
299800     MOVE WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 3) TO WS-EX-WIN-START
299900     PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
300000     MOVE WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 2) TO WS-EX-WIN-START
300100     PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
300200     MOVE WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START + 1) TO WS-EX-WIN-START
300300     PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
300400     MOVE WS-EX-DEDUP-POOL-IX(WS-EX-DEDUP-START) TO WS-EX-WIN-START
300500     PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT.
300600 5449-EXIT.
300700     EXIT.
300800*
300900* EXTRACT-THREE-OF-A-KIND: POOL BY ALTVALUE; TRIPLE FROM THE
301000* HIGH END; JOKER, JOKER, THEN 3 CARDS HIGH->LOW.
301100*****************************************************************
301200* PARA 5450-EXTRACT-THREE-OF-A-KIND MAINT NOTE RJT 2013         *
301300* CEILING 7.  LOOKS FOR THREE CARDS OF ONE                      *
301400* FACE VALUE                                                    *
301500* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
301600* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
301700* WHOLE HUNDRED SERIES                                          *
301800* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
301900* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
302000* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
302100*****************************************************************
302200 5450-EXTRACT-THREE-OF-A-KIND.
302300     MOVE 'N' TO WS-EX-FOUND-SW
302400     IF WS-POOL-COUNT NOT LESS THAN 3
302500         PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
302600         COMPUTE WS-I = WS-POOL-COUNT - 2
302700         PERFORM 5436-SCAN-TRIPLE-2 THRU 5436-EXIT2
302800             VARYING WS-I FROM WS-I BY -1
302900             UNTIL WS-I < 1 OR WS-EX-FOUND
303000         IF WS-EX-FOUND
303100             SET ERX TO 1
303200             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
303300             SET ERX TO 2
303400             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
303500             SET WPX TO WS-EX-WIN-START + 2
303600             SET ERX TO 3
303700             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
303800             SET WPX TO WS-EX-WIN-START + 1
303900             SET ERX TO 4
304000             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
304100             SET WPX TO WS-EX-WIN-START
304200             SET ERX TO 5
304300             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
304400             MOVE 3 TO WS-EX-SIZE
304500             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
304600         END-IF
304700     END-IF.
304800 5450-EXIT.
304900     EXIT.
305000*
305100*****************************************************************
305200* PARA 5436-SCAN-TRIPLE-2           MAINT NOTE DLH 2014         *
305300* SCANS THE VALUE-SORTED POOL FOR A RUN OF THREE EQUAL          *
305400* VALUES                                                        *
305500* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
305600* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
305700* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
305800* ROOM IN THIS HUNDRED SERIES                                   *
305900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
306000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
306100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
306200* WORKING-STORAGE COMMENT                                       *
306300*****************************************************************
306400 5436-SCAN-TRIPLE-2.
306500     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 2)
306600         MOVE WS-I TO WS-EX-WIN-START
306700         MOVE 'Y' TO WS-EX-FOUND-SW
306800     END-IF.
306900 5436-EXIT2.
307000     EXIT.
307100*
307200* EXTRACT-TWO-PAIR: POOL BY ALTVALUE; HIGHEST ADJACENT PAIR,
307300* THEN LOWEST DISJOINT ADJACENT PAIR; JOKER, HIGH PAIR, LOW PAIR.
307400*****************************************************************
307500* PARA 5455-EXTRACT-TWO-PAIR        MAINT NOTE CPW 2015         *
307600* CEILING 8.  LOOKS FOR TWO SEPARATE DISJOINT                   *
307700* PAIRS                                                         *
307800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
307900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
308000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
308100* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
308200* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
308300* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
308400*****************************************************************
308500 5455-EXTRACT-TWO-PAIR.
308600     MOVE 'N' TO WS-EX-FOUND-SW
308700     IF WS-POOL-COUNT NOT LESS THAN 4
308800         PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
308900         MOVE 0 TO WS-EX-TRIPLE-START
309000         COMPUTE WS-I = WS-POOL-COUNT - 1
309100         PERFORM 5437A-SCAN-HIPAIR THRU 5437A-EXIT
309200             VARYING WS-I FROM WS-I BY -1
309300             UNTIL WS-I < 1 OR WS-EX-TRIPLE-START NOT = 0
309400         IF WS-EX-TRIPLE-START NOT = 0
309500             MOVE 0 TO WS-EX-PAIR-START
309600             PERFORM 5437B-SCAN-LOPAIR THRU 5437B-EXIT
309700                 VARYING WS-I FROM 1 BY 1
309800                 UNTIL WS-I > WS-POOL-COUNT - 1
309900                     OR WS-EX-PAIR-START NOT = 0
310000             IF WS-EX-PAIR-START NOT = 0
310100                 SET ERX TO 1
310200                 PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
310300                 SET WPX TO WS-EX-TRIPLE-START + 1
310400                 SET ERX TO 2
310500                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
310600                 SET WPX TO WS-EX-TRIPLE-START
310700                 SET ERX TO 3
310800                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
310900                 SET WPX TO WS-EX-PAIR-START + 1
311000                 SET ERX TO 4
311100                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
311200                 SET WPX TO WS-EX-PAIR-START
311300                 SET ERX TO 5
311400                 PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
311500                 MOVE WS-EX-TRIPLE-START TO WS-EX-WIN-START
311600                 MOVE 2 TO WS-EX-SIZE
311700                 PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
311800                 MOVE WS-EX-PAIR-START TO WS-EX-WIN-START
311900                 MOVE 2 TO WS-EX-SIZE
312000                 PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
312100                 MOVE 'Y' TO WS-EX-FOUND-SW
312200             END-IF
312300         END-IF
312400     END-IF.
312500 5455-EXIT.
312600     EXIT.
312700*
312800*****************************************************************
312900* PARA 5437A-SCAN-HIPAIR            MAINT NOTE RJT 1987         *
313000* SCANS FOR THE HIGHER OF THE TWO PAIRS FIRST                   *
313100* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
313200* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
313300* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
313400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
313500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
313600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
313700*****************************************************************
313800 5437A-SCAN-HIPAIR.
313900     IF WP-ALTVAL(WS-I) = WP-ALTVAL(WS-I + 1)
314000         MOVE WS-I TO WS-EX-TRIPLE-START
314100     END-IF.
314200 5437A-EXIT.
314300     EXIT.
314400*
314500* EXTRACT-ONE-PAIR: POOL BY ALTVALUE; HIGHEST ADJACENT EQUAL
314600* PAIR; JOKER, JOKER, JOKER, THEN 2 CARDS HIGH->LOW.
314700*****************************************************************
314800* PARA 5460-EXTRACT-ONE-PAIR        MAINT NOTE DLH 1988         *
314900* CEILING 9, THE LAST RESORT BEFORE HIGH CARD                   *
315000* FILL.  LOOKS FOR ONE PAIR OF EQUAL FACE VALUE                 *
315100* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
315200* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
315300* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
315400* WORKING-STORAGE COMMENT                                       *
315500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
315600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
315700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
315800*****************************************************************
315900 5460-EXTRACT-ONE-PAIR.
316000     MOVE 'N' TO WS-EX-FOUND-SW
316100     IF WS-POOL-COUNT NOT LESS THAN 2
316200         PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
316300         COMPUTE WS-I = WS-POOL-COUNT - 1
316400         PERFORM 5437A-SCAN-HIPAIR THRU 5437A-EXIT
316500             VARYING WS-I FROM WS-I BY -1
316600             UNTIL WS-I < 1 OR WS-EX-TRIPLE-START NOT = 0
316700         IF WS-EX-TRIPLE-START NOT = 0
316800             SET ERX TO 1
316900             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
317000             SET ERX TO 2
317100             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
317200             SET ERX TO 3
317300             PERFORM 5473-STAGE-JOKER THRU 5473-EXIT
317400             SET WPX TO WS-EX-TRIPLE-START + 1
317500             SET ERX TO 4
317600             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
317700             SET WPX TO WS-EX-TRIPLE-START
317800             SET ERX TO 5
317900             PERFORM 5474-STAGE-POOL-CARD THRU 5474-EXIT
318000             MOVE WS-EX-TRIPLE-START TO WS-EX-WIN-START
318100             MOVE 2 TO WS-EX-SIZE
318200             PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
318300             MOVE 'Y' TO WS-EX-FOUND-SW
318400         END-IF
318500     END-IF.
318600 5460-EXIT.
318700     EXIT.
318800*
318900*****************************************************************
319000* SHARED EXTRACTOR HELPERS                                      *
319100*****************************************************************
319200* REMOVES WS-EX-SIZE POOL ENTRIES STARTING AT WS-EX-WIN-START,
319300* COMPACTING THE REMAINDER DOWN AND SHRINKING WS-POOL-COUNT.
319400*****************************************************************
319500* PARA 5472-REMOVE-ONE-RANGE        MAINT NOTE CPW 1989         *
319600* REMOVES A CONTIGUOUS RANGE OF POOL SLOTS AFTER A              *
319700* SUCCESSFUL EXTRACT AND CLOSES THE GAP                         *
319800* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
319900* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
320000* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
320100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
320200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
320300* WHOLE HUNDRED SERIES                                          *
320400*****************************************************************
320500 5472-REMOVE-ONE-RANGE.
320600     PERFORM 5472A-SHIFT-DOWN THRU 5472A-EXIT
320700         VARYING WS-J FROM WS-EX-WIN-START BY 1
320800         UNTIL WS-J > WS-POOL-COUNT - WS-EX-SIZE
320900     SUBTRACT WS-EX-SIZE FROM WS-POOL-COUNT.
321000 5472-EXIT.
321100     EXIT.
321200*
321300*****************************************************************
321400* PARA 5472A-SHIFT-DOWN             MAINT NOTE RJT 1990         *
321500* SHIFTS ONE POOL SLOT DOWN TO CLOSE THE GAP LEFT BY A          *
321600* REMOVED RANGE                                                 *
321700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
321800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
321900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
322000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
322100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
322200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
322300* ROOM IN THIS HUNDRED SERIES                                   *
322400*****************************************************************
322500 5472A-SHIFT-DOWN.
322600     SET WPX TO WS-J
322700     MOVE WS-POOL-CARD(WS-J + WS-EX-SIZE) TO WS-POOL-CARD(WPX).
322800 5472A-EXIT.
322900     EXIT.
323000*
323100*****************************************************************
323200* PARA 5473-STAGE-JOKER             MAINT NOTE DLH 1991         *
323300* STAGES THE HELD-BACK JOKER INTO THE ARRANGEMENT ROW           *
323400* DURING JOKER-FILL                                             *
323500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
323600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
323700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
323800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
323900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
324000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
324100*****************************************************************
324200 5473-STAGE-JOKER.
324300     MOVE WS-JOKER-CARD TO WS-ER-CARD(ERX).
324400 5473-EXIT.
324500     EXIT.
324600*
324700*****************************************************************
324800* PARA 5474-STAGE-POOL-CARD         MAINT NOTE CPW 1992         *
324900* STAGES ONE POOL CARD INTO THE ARRANGEMENT WINDOW              *
325000* BEING BUILT                                                   *
325100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
325200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
325300* WHOLE HUNDRED SERIES                                          *
325400* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
325500* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
325600* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
325700*****************************************************************
325800 5474-STAGE-POOL-CARD.
325900     MOVE WS-POOL-CARD(WPX) TO WS-ER-CARD(ERX).
326000 5474-EXIT.
326100     EXIT.
326200*
326300* STAGES A WS-EX-SIZE WINDOW OF THE POOL STARTING AT
326400* WS-EX-WIN-START INTO THE RESULT SLOTS, HIGH CARD FIRST.
326500*****************************************************************
326600* PARA 5498-STAGE-WINDOW-REV        MAINT NOTE RJT 1994         *
326700* STAGES AN EXTRACTED WINDOW INTO THE ARRANGEMENT               *
326800* ROW HIGH CARD FIRST                                           *
326900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
327000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
327100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
327200* ROOM IN THIS HUNDRED SERIES                                   *
327300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
327400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
327500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
327600* WORKING-STORAGE COMMENT                                       *
327700*****************************************************************
327800 5498-STAGE-WINDOW-REV.
327900     PERFORM 5498A-STAGE-ONE THRU 5498A-EXIT
328000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EX-SIZE.
328100 5498-EXIT.
328200     EXIT.
328300*
328400*****************************************************************
328500* PARA 5498A-STAGE-ONE              MAINT NOTE DLH 1995         *
328600* STAGES ONE CARD OF THE WINDOW BEING REVERSED INTO             *
328700* PLACE                                                         *
328800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
328900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
329000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
329100* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
329200* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
329300* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
329400*****************************************************************
329500 5498A-STAGE-ONE.
329600     COMPUTE WS-J = WS-EX-WIN-START + WS-EX-SIZE - WS-I
329700     SET WPX TO WS-J
329800     SET ERX TO WS-I
329900     MOVE WS-POOL-CARD(WPX) TO WS-ER-CARD(ERX).
330000 5498A-EXIT.
330100     EXIT.
330200*
330300*****************************************************************
330400* STEPS 4-6 - JOKER BACK-FILL, POOL SWAP, REMAINDER APPEND       *
330500* AND FINAL REVERSE.  ALL WORK AGAINST THE BEST CEILING'S        *
330600* BUILD LIST (ALREADY COPIED TO WS-ARRANGE-TBL) AND REMAINDER    *
330700* POOL (ALREADY COPIED TO WS-POOL-TBL).                          *
330800*****************************************************************
330900*****************************************************************
331000* PARA 5491-JOKER-FILL              MAINT NOTE CPW 1997         *
331100* TAIL STEP.  IF THE ARRANGEMENT IS STILL SHORT                 *
331200* AFTER ALL NINE CEILING TYPES ARE TRIED, THE HELD              *
331300* JOKER AND ANY REMAINING POOL CARDS FILL OUT THE LAST          *
331400* ROW                                                           *
331500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
331600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
331700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
331800* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
331900* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
332000* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
332100*****************************************************************
332200 5491-JOKER-FILL.
332300     PERFORM 5230-SORT-BY-ALT-VALUE THRU 5230-EXIT
332400     PERFORM 5492-FILL-ONE-SLOT THRU 5492-EXIT
332500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ARRANGE-COUNT.
332600 5491-EXIT.
332700     EXIT.
332800*
332900*****************************************************************
333000* PARA 5492-FILL-ONE-SLOT           MAINT NOTE RJT 1998         *
333100* FILLS ONE REMAINING ARRANGEMENT SLOT DURING                   *
333200* JOKER-FILL                                                    *
333300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
333400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
333500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
333600* WORKING-STORAGE COMMENT                                       *
333700* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
333800* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
333900* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
334000*****************************************************************
334100 5492-FILL-ONE-SLOT.
334200     SET WAX TO WS-I
334300     IF WA-ID(WAX) = "JOK" AND WS-POOL-COUNT > 0
334400         MOVE WS-POOL-CARD(1) TO WS-ARRANGE-CARD(WAX)
334500         MOVE 1 TO WS-EX-WIN-START
334600         MOVE 1 TO WS-EX-SIZE
334700         PERFORM 5472-REMOVE-ONE-RANGE THRU 5472-EXIT
334800     END-IF.
334900 5492-EXIT.
335000     EXIT.
335100*
335200* IF ANY POOL CARDS REMAIN AND THE LOWEST ONE IS NOT AN ACE,
335300* SWAP IT WITH THE HIGHEST SO THE MIDDLE ROW (NOT THE FRONT)
335400* RECEIVES THE TOP LEFTOVER.
335500*****************************************************************
335600* PARA 5493-ADJUST-POOL-SWAP        MAINT NOTE DLH 1999         *
335700* SWAPS A CARD BETWEEN TWO ROWS WHEN THE GREEDY                 *
335800* RESULT WOULD OTHERWISE LEAVE A ROW OVER-FULL                  *
335900* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
336000* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
336100* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
336200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
336300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
336400* WHOLE HUNDRED SERIES                                          *
336500*****************************************************************
336600 5493-ADJUST-POOL-SWAP.
336700     IF WS-POOL-COUNT > 0 AND WP-ALTVAL(1) NOT = 14
336800         MOVE WS-POOL-CARD(1) TO WS-SCRATCH-CARD
336900         SET WPX TO WS-POOL-COUNT
337000         MOVE WS-POOL-CARD(WPX) TO WS-POOL-CARD(1)
337100         MOVE WS-SCRATCH-CARD TO WS-POOL-CARD(WPX)
337200     END-IF.
337300 5493-EXIT.
337400     EXIT.
337500*
337600*****************************************************************
337700* PARA 5496-APPEND-REMAINDER        MAINT NOTE CPW 2001         *
337800* DRIVES THE ENTIRE RUN FROM ONE GAME-PARMS CARD TO FINAL       *
337900* SUMMARY-RPT CLOSE; MODE LITERAL SELECTS BENCH, SCORE OR BSTAT *
338000* AND NO OTHER PARAGRAPH MAY OPEN OR CLOSE A FILE DIRECTLY      *
338100* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
338200* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
338300* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
338400* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
338500* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
338600* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
338700* ROOM IN THIS HUNDRED SERIES                                   *
338800*****************************************************************
338900 5496-APPEND-REMAINDER.
339000     PERFORM 5497-APPEND-ONE-REMAINDER THRU 5497-EXIT
339100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-POOL-COUNT.
339200 5496-EXIT.
339300     EXIT.
339400*
339500*****************************************************************
339600* PARA 5497-APPEND-ONE-REMAINDER    MAINT NOTE RJT 2003         *
339700* DRIVES THE ENTIRE RUN FROM ONE GAME-PARMS CARD TO FINAL       *
339800* SUMMARY-RPT CLOSE; MODE LITERAL SELECTS BENCH, SCORE OR BSTAT *
339900* AND NO OTHER PARAGRAPH MAY OPEN OR CLOSE A FILE DIRECTLY      *
340000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
340100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
340200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
340300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
340400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
340500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
340600*****************************************************************
340700 5497-APPEND-ONE-REMAINDER.
340800     SET WPX TO WS-I
340900     ADD 1 TO WS-ARRANGE-COUNT
341000     SET WAX TO WS-ARRANGE-COUNT
341100     MOVE WS-POOL-CARD(WPX) TO WS-ARRANGE-CARD(WAX).
341200 5497-EXIT.
341300     EXIT.
341400*
341500* REVERSE THE FULL 13-SLOT BUILD LIST.  RESULT SLOTS ARE THEN
341600* FRONT 1-3, MIDDLE 4-8, BACK 9-13 PER THE ARRANGEMENT LAYOUT.
341700*****************************************************************
341800* PARA 5499-REVERSE-ARRANGE         MAINT NOTE DLH 2006         *
341900* REVERSES A STAGED ROW SO THE HIGHEST CARD COMES               *
342000* FIRST, MATCHING THE HOUSE DISPLAY CONVENTION                  *
342100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
342200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
342300* WHOLE HUNDRED SERIES                                          *
342400* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
342500* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
342600* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
342700*****************************************************************
342800 5499-REVERSE-ARRANGE.
342900     COMPUTE WS-N = WS-ARRANGE-COUNT / 2
343000     PERFORM 5499A-SWAP-PAIR THRU 5499A-EXIT
343100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
343200 5499-EXIT.
343300     EXIT.
343400*
343500*****************************************************************
343600* PARA 5499A-SWAP-PAIR              MAINT NOTE CPW 2010         *
343700* SWAPS TWO CARDS WHILE REVERSING A STAGED ROW                  *
343800* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
343900* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
344000* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
344100* ROOM IN THIS HUNDRED SERIES                                   *
344200* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
344300* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
344400* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
344500* WORKING-STORAGE COMMENT                                       *
344600*****************************************************************
344700 5499A-SWAP-PAIR.
344800     SET WAX TO WS-I
344900     MOVE WS-ARRANGE-CARD(WAX) TO WS-SCRATCH-CARD
345000     COMPUTE WS-J = WS-ARRANGE-COUNT + 1 - WS-I
345100     SET WAY TO WS-J
345200     MOVE WS-ARRANGE-CARD(WAY) TO WS-ARRANGE-CARD(WAX)
345300     MOVE WS-SCRATCH-CARD TO WS-ARRANGE-CARD(WAY).
345400 5499A-EXIT.
345500     EXIT.
345600*
345700*****************************************************************
345800* BALANCED ARRANGEMENT.  RUNS THE GREEDY ARRANGER AT A           *
345900* SEQUENCE OF DROPPING CEILINGS, COLLECTS EVERY DISTINCT BEST-   *
346000* HAND IMPROVEMENT AS A CANDIDATE, THEN PICKS THE CANDIDATE WITH *
346100* THE MOST EVENLY WEIGHTED FRONT/MIDDLE/BACK ROWS.               *
346200*****************************************************************
346300*****************************************************************
346400* PARA 5500-BALANCED-ARRANGE        MAINT NOTE RJT 2013         *
346500* RE-RUNS THE GREEDY CEILING WALK FROM EACH OF                  *
346600* SEVERAL STARTING CEILINGS, SCORES EVERY RESULTING             *
346700* CANDIDATE, AND KEEPS THE ONE THAT VALIDATES WITH              *
346800* THE MOST EVEN HAND-TYPE SPREAD                                *
346900* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
347000* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
347100* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
347200* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
347300* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
347400* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
347500*****************************************************************
347600 5500-BALANCED-ARRANGE.
347700     PERFORM 5510-COLLECT-CANDIDATES THRU 5510-EXIT
347800     PERFORM 5530-SCORE-CANDIDATE THRU 5530-EXIT
347900         VARYING CDX FROM 1 BY 1 UNTIL CDX > WS-CAND-COUNT
348000     PERFORM 5540-PICK-WINNER THRU 5540-EXIT
348100     PERFORM 5550-RESTORE-CANDIDATE THRU 5550-EXIT.
348200 5500-EXIT.
348300     EXIT.
348400*
348500* STEPS 1-2.  ALSO USED STANDALONE BY THE BALANCED-STATS
348600* (BSTAT) RUN, WHICH ONLY WANTS THE CANDIDATE COUNT.
348700*****************************************************************
348800* PARA 5510-COLLECT-CANDIDATES      MAINT NOTE DLH 2014         *
348900* COLLECTS ONE CANDIDATE ARRANGEMENT PER STARTING               *
349000* CEILING; SEEDS CURRENT-BEST FROM WS-C-EIGHT PER               *
349100* STEP 1 -- SEE CHANGE LOG FOR THE ORIGINAL                     *
349200* WS-C-NINE SEEDING DEFECT                                      *
349300* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
349400* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
349500* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
349600* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
349700* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
349800* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
349900*****************************************************************
350000 5510-COLLECT-CANDIDATES.
350100     MOVE 0 TO WS-CAND-COUNT
350200     MOVE WS-C-EIGHT TO WS-BAL-CUR-BEST
350300     MOVE WS-C-SEVENTEEN TO WS-GR-CEILING
350400     PERFORM 5520-TRY-ONE-STEP THRU 5520-EXIT
350500         UNTIL WS-GR-CEILING < WS-C-NINE.
350600 5510-EXIT.
350700     EXIT.
350800*
350900* ONE PASS OF THE DROPPING-CEILING WALK.  RUNS THE FULL GREEDY
351000* ARRANGER (INCLUDING JOKER-FILL AND REVERSE) AT THE CURRENT
351100* CEILING AGAINST THE ORIGINAL 13, THEN TESTS THE RESULT.
351200*****************************************************************
351300* PARA 5520-TRY-ONE-STEP            MAINT NOTE CPW 2015         *
351400* RUNS ONE BALANCED CANDIDATE ATTEMPT FROM A FRESH              *
351500* COPY OF THE ORIGINAL POOL                                     *
351600* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
351700* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
351800* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
351900* WORKING-STORAGE COMMENT                                       *
352000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
352100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
352200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
352300*****************************************************************
352400 5520-TRY-ONE-STEP.
352500     PERFORM 5521-RELOAD-ORIG-POOL THRU 5521-EXIT
352600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-OP-COUNT
352700     MOVE WS-OP-COUNT TO WS-POOL-COUNT
352800     PERFORM 5400-GREEDY-ARRANGE THRU 5400-EXIT
352900     PERFORM 5800-CHECK-VALIDITY THRU 5800-EXIT
353000     IF NOT WS-ARRANGE-VALID
353100         COMPUTE WS-GR-CEILING = WS-BEST-COUNT - 1
353200     ELSE
353300         IF WS-BEST-COUNT > WS-C-EIGHT AND
353400                 WS-BEST-COUNT NOT = WS-BAL-CUR-BEST
353500             ADD 1 TO WS-CAND-COUNT
353600             SET CDX TO WS-CAND-COUNT
353700             MOVE WS-BEST-COUNT TO CD-BEST-HAND(CDX)
353800             PERFORM 5525-SAVE-CAND-CARD THRU 5525-EXIT
353900                 VARYING WAX FROM 1 BY 1 UNTIL WAX > WS-ARRANGE-COUNT
354000             MOVE WS-BEST-COUNT TO WS-BAL-CUR-BEST
354100             COMPUTE WS-GR-CEILING = WS-BEST-COUNT - 1
354200         ELSE
354300             MOVE WS-C-EIGHT TO WS-GR-CEILING
354400         END-IF
354500     END-IF.
354600 5520-EXIT.
354700     EXIT.
354800*
354900*****************************************************************
355000* PARA 5521-RELOAD-ORIG-POOL        MAINT NOTE RJT 1987         *
355100* RELOADS THE PRISTINE 13-CARD POOL BEFORE EACH                 *
355200* BALANCED CANDIDATE ATTEMPT; CANDIDATES MUST NEVER             *
355300* SEE EACH OTHER'S LEFTOVER POOL STATE                          *
355400* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
355500* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
355600* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
355700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
355800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
355900* WHOLE HUNDRED SERIES                                          *
356000*****************************************************************
356100 5521-RELOAD-ORIG-POOL.
356200     SET OPX TO WS-I
356300     SET WPX TO WS-I
356400     MOVE WS-OP-CARD(OPX) TO WS-POOL-CARD(WPX).
356500 5521-EXIT.
356600     EXIT.
356700*
356800*****************************************************************
356900* PARA 5525-SAVE-CAND-CARD          MAINT NOTE DLH 1988         *
357000* SAVES ONE CARD INTO THE CANDIDATE SNAPSHOT TABLE              *
357100* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
357200* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
357300* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
357400* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
357500* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
357600* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
357700* ROOM IN THIS HUNDRED SERIES                                   *
357800*****************************************************************
357900 5525-SAVE-CAND-CARD.
358000     MOVE WS-ARRANGE-CARD(WAX) TO CD-CARD(CDX, WAX).
358100 5525-EXIT.
358200     EXIT.
358300*
358400* STEP 3.  SCORE = (3*FRONT + 5*MIDDLE + 5*BACK) / 13, TAKEN
358500* FROM THE HAND-TYPE CODE OF EACH OF THE THREE ROWS.
358600*****************************************************************
358700* PARA 5530-SCORE-CANDIDATE         MAINT NOTE CPW 1989         *
358800* RUNS THE HAND CLASSIFIER AGAINST ONE CANDIDATE                *
358900* ARRANGEMENT TO GET ITS HAND-TYPE SPREAD FOR                   *
359000* COMPARISON                                                    *
359100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
359200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
359300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
359400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
359500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
359600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
359700*****************************************************************
359800 5530-SCORE-CANDIDATE.
359900     MOVE 3 TO WS-BAL-I
360000     PERFORM 5531-LOAD-CAND-ROW THRU 5531-EXIT
360100     PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
360200     MOVE HI1-HAND-TYPE TO WS-BAL-FRONT-TYPE
360300     MOVE 8 TO WS-BAL-I
360400     PERFORM 5531-LOAD-CAND-ROW THRU 5531-EXIT
360500     PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
360600     MOVE HI1-HAND-TYPE TO WS-BAL-MID-TYPE
360700     MOVE 13 TO WS-BAL-I
360800     PERFORM 5531-LOAD-CAND-ROW THRU 5531-EXIT
360900     PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
361000     MOVE HI1-HAND-TYPE TO WS-BAL-BACK-TYPE
361100     COMPUTE CD-SCORE(CDX) =
361200         (3 * WS-BAL-FRONT-TYPE + 5 * WS-BAL-MID-TYPE
361300             + 5 * WS-BAL-BACK-TYPE) / 13.
361400 5530-EXIT.
361500     EXIT.
361600*
361700* LOADS THE FRONT (1-3), MIDDLE (4-8) OR BACK (9-13) ROW OF
361800* CANDIDATE CDX INTO WS-ANALYZE-WORK, ENDING AT WS-BAL-I.
361900*****************************************************************
362000* PARA 5531-LOAD-CAND-ROW           MAINT NOTE RJT 1990         *
362100* LOADS ONE CANDIDATE ROW INTO THE CLASSIFIER'S                 *
362200* WORKING HAND                                                  *
362300* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
362400* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
362500* WHOLE HUNDRED SERIES                                          *
362600* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
362700* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
362800* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
362900*****************************************************************
363000 5531-LOAD-CAND-ROW.
363100     IF WS-BAL-I = 3
363200         MOVE 3 TO WS-AW-SIZE
363300         PERFORM 5532-COPY-CAND-SLOT THRU 5532-EXIT
363400             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 3
363500     ELSE
363600         IF WS-BAL-I = 8
363700             MOVE 5 TO WS-AW-SIZE
363800             PERFORM 5533-COPY-CAND-SLOT-MID THRU 5533-EXIT
363900                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
364000         ELSE
364100             MOVE 5 TO WS-AW-SIZE
364200             PERFORM 5534-COPY-CAND-SLOT-BACK THRU 5534-EXIT
364300                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
364400         END-IF
364500     END-IF.
364600 5531-EXIT.
364700     EXIT.
364800*
364900*****************************************************************
365000* PARA 5532-COPY-CAND-SLOT          MAINT NOTE DLH 1991         *
365100* COPIES ONE FRONT-ROW CANDIDATE CARD INTO THE                  *
365200* WORKING HAND                                                  *
365300* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
365400* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
365500* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
365600* ROOM IN THIS HUNDRED SERIES                                   *
365700* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
365800* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
365900* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
366000* WORKING-STORAGE COMMENT                                       *
366100*****************************************************************
366200 5532-COPY-CAND-SLOT.
366300     SET AWX TO WS-J
366400     MOVE CD-CARD(CDX, WS-J) TO WS-AW-CARD(AWX).
366500 5532-EXIT.
366600     EXIT.
366700*
366800*****************************************************************
366900* PARA 5533-COPY-CAND-SLOT-MID      MAINT NOTE CPW 1992         *
367000* COPIES ONE FRONT-ROW CANDIDATE CARD INTO THE                  *
367100* WORKING HAND                                                  *
367200* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
367300* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
367400* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
367500* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
367600* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
367700* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
367800*****************************************************************
367900 5533-COPY-CAND-SLOT-MID.
368000     SET AWX TO WS-J
368100     COMPUTE WS-K = WS-J + 3
368200     MOVE CD-CARD(CDX, WS-K) TO WS-AW-CARD(AWX).
368300 5533-EXIT.
368400     EXIT.
368500*
368600*****************************************************************
368700* PARA 5534-COPY-CAND-SLOT-BACK     MAINT NOTE RJT 1994         *
368800* COPIES ONE FRONT-ROW CANDIDATE CARD INTO THE                  *
368900* WORKING HAND                                                  *
369000* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
369100* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
369200* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
369300* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
369400* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
369500* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
369600*****************************************************************
369700 5534-COPY-CAND-SLOT-BACK.
369800     SET AWX TO WS-J
369900     COMPUTE WS-K = WS-J + 8
370000     MOVE CD-CARD(CDX, WS-K) TO WS-AW-CARD(AWX).
370100 5534-EXIT.
370200     EXIT.
370300*
370400* STEP 4.  FIRST STRICT MAXIMUM WINS.  IF NONE SCORES ABOVE
370500* ZERO (CANNOT HAPPEN - AT LEAST ONE CANDIDATE ALWAYS EXISTS)
370600* THE LAST CANDIDATE IS KEPT, MATCHING THE SOURCE'S OWN QUIRK.
370700*****************************************************************
370800* PARA 5540-PICK-WINNER             MAINT NOTE DLH 1995         *
370900* PICKS THE BEST-SCORING CANDIDATE AMONG ALL THOSE              *
371000* COLLECTED AS THE BALANCED ARRANGEMENT WINNER                  *
371100* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
371200* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
371300* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
371400* WORKING-STORAGE COMMENT                                       *
371500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
371600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
371700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
371800*****************************************************************
371900 5540-PICK-WINNER.
372000     MOVE 1 TO WS-BAL-WIN-IDX
372100     MOVE 0 TO WS-BAL-HI-SCORE
372200     PERFORM 5541-TEST-ONE-CAND THRU 5541-EXIT
372300         VARYING CDX FROM 1 BY 1 UNTIL CDX > WS-CAND-COUNT.
372400 5540-EXIT.
372500     EXIT.
372600*
372700*****************************************************************
372800* PARA 5541-TEST-ONE-CAND           MAINT NOTE CPW 1997         *
372900* TESTS ONE CANDIDATE'S SCORE AGAINST THE BEST FOUND            *
373000* SO FAR                                                        *
373100* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
373200* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
373300* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
373400* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
373500* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
373600* WHOLE HUNDRED SERIES                                          *
373700*****************************************************************
373800 5541-TEST-ONE-CAND.
373900     IF CD-SCORE(CDX) > WS-BAL-HI-SCORE
374000         MOVE CD-SCORE(CDX) TO WS-BAL-HI-SCORE
374100         SET WS-BAL-WIN-IDX TO CDX
374200     END-IF.
374300 5541-EXIT.
374400     EXIT.
374500*
374600*****************************************************************
374700* PARA 5550-RESTORE-CANDIDATE       MAINT NOTE RJT 1998         *
374800* RESTORES THE WINNING CANDIDATE'S CARDS BACK TO                *
374900* THE LIVE ARRANGEMENT ROWS                                     *
375000* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
375100* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
375200* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
375300* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
375400* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
375500* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
375600* ROOM IN THIS HUNDRED SERIES                                   *
375700*****************************************************************
375800 5550-RESTORE-CANDIDATE.
375900     SET CDX TO WS-BAL-WIN-IDX
376000     MOVE CD-BEST-HAND(CDX) TO WS-BEST-COUNT
376100     MOVE 13 TO WS-ARRANGE-COUNT
376200     PERFORM 5551-RESTORE-ONE-CARD THRU 5551-EXIT
376300         VARYING WAX FROM 1 BY 1 UNTIL WAX > 13.
376400 5550-EXIT.
376500     EXIT.
376600*
376700*****************************************************************
376800* PARA 5551-RESTORE-ONE-CARD        MAINT NOTE DLH 1999         *
376900* MOVES ONE ARRANGED CARD BACK TO THE PLAYER TABLE              *
377000* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
377100* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
377200* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
377300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
377400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
377500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
377600*****************************************************************
377700 5551-RESTORE-ONE-CARD.
377800     MOVE CD-CARD(CDX, WAX) TO WS-ARRANGE-CARD(WAX).
377900 5551-EXIT.
378000     EXIT.
378100*
378200*****************************************************************
378300* HAND ANALYZER.  WS-AW-CARD/WS-AW-SIZE MUST ALREADY HOLD        *
378400* THE 3 OR 5 CARDS TO CLASSIFY.  TRIES CATEGORIES IN SPEC ORDER  *
378500* AND FILLS WS-HAND-INFO-1 WITH THE FIRST MATCH.                 *
378600*****************************************************************
378700*****************************************************************
378800* PARA 5600-ANALYZE-HAND            MAINT NOTE CPW 2001         *
378900* DISPATCHES DOWN THE HAND-TYPE LADDER FROM ROYAL               *
379000* FLUSH TO HIGH CARD, TAKING THE FIRST TYPE THAT                *
379100* MATCHES; ORDER OF THE HAS-* CHAIN MUST NEVER CHANGE           *
379200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
379300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
379400* WHOLE HUNDRED SERIES                                          *
379500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
379600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
379700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
379800*****************************************************************
379900 5600-ANALYZE-HAND.
380000     MOVE 'N' TO WS-AH-FOUND-SW
380100     PERFORM 5610-HAS-ROYAL-FLUSH THRU 5610-EXIT
380200     IF NOT WS-AH-FOUND
380300         PERFORM 5615-HAS-STRAIGHT-FLUSH THRU 5615-EXIT
380400     END-IF
380500     IF NOT WS-AH-FOUND AND WS-AW-SIZE = 5
380600         PERFORM 5620-HAS-FOUR-OF-A-KIND THRU 5620-EXIT
380700     END-IF
380800     IF NOT WS-AH-FOUND AND WS-AW-SIZE = 5
380900         PERFORM 5625-HAS-FULL-HOUSE THRU 5625-EXIT
381000     END-IF
381100     IF NOT WS-AH-FOUND
381200         PERFORM 5630-HAS-FLUSH THRU 5630-EXIT
381300     END-IF
381400     IF NOT WS-AH-FOUND
381500         PERFORM 5635-HAS-ROYAL-STRAIGHT THRU 5635-EXIT
381600     END-IF
381700     IF NOT WS-AH-FOUND
381800         PERFORM 5640-HAS-STRAIGHT THRU 5640-EXIT
381900     END-IF
382000     IF NOT WS-AH-FOUND
382100         PERFORM 5645-HAS-THREE-OF-A-KIND THRU 5645-EXIT
382200     END-IF
382300     IF NOT WS-AH-FOUND AND WS-AW-SIZE = 5
382400         PERFORM 5650-HAS-TWO-PAIR THRU 5650-EXIT
382500     END-IF
382600     IF NOT WS-AH-FOUND
382700         PERFORM 5655-HAS-ONE-PAIR THRU 5655-EXIT
382800     END-IF
382900     IF NOT WS-AH-FOUND
383000         PERFORM 5660-HAS-HIGH-CARD THRU 5660-EXIT
383100     END-IF
383200     PERFORM 6200-FILL-HAND-STATS THRU 6200-EXIT.
383300 5600-EXIT.
383400     EXIT.
383500*
383600*****************************************************************
383700* PARA 5601-COPY-HI1-TO-HI2         MAINT NOTE RJT 2003         *
383800* COPIES THE FIRST HAND-INFO RESULT INTO THE SECOND             *
383900* SLOT FOR A TWO-HAND COMPARISON                                *
384000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
384100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
384200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
384300* ROOM IN THIS HUNDRED SERIES                                   *
384400* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
384500* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
384600* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
384700* WORKING-STORAGE COMMENT                                       *
384800*****************************************************************
384900 5601-COPY-HI1-TO-HI2.
385000     MOVE WS-HAND-INFO-1 TO WS-HAND-INFO-2.
385100 5601-EXIT.
385200     EXIT.
385300*
385400* LOADS WS-AH-START THRU WS-AH-START+WS-AW-SIZE-1 OF THE WORKING
385500* ARRANGEMENT (FRONT 1-3 / MIDDLE 4-8 / BACK 9-13) INTO WS-AW-CARD.
385600*****************************************************************
385700* PARA 5605-LOAD-HAND-ROW           MAINT NOTE DLH 2006         *
385800* LOADS ONE ROW OUT OF THE ARRANGEMENT TABLE INTO               *
385900* THE CLASSIFIER'S WORKING HAND                                 *
386000* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
386100* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
386200* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
386300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
386400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
386500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
386600*****************************************************************
386700 5605-LOAD-HAND-ROW.
386800     PERFORM 5606-COPY-ROW-SLOT THRU 5606-EXIT
386900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-AW-SIZE.
387000 5605-EXIT.
387100     EXIT.
387200*
387300*****************************************************************
387400* PARA 5606-COPY-ROW-SLOT           MAINT NOTE CPW 2010         *
387500* COPIES ONE CARD OF THE ROW BEING LOADED                       *
387600* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
387700* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
387800* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
387900* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
388000* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
388100* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
388200*****************************************************************
388300 5606-COPY-ROW-SLOT.
388400     SET AWX TO WS-I
388500     COMPUTE WS-J = WS-AH-START + WS-I - 1
388600     SET WAX TO WS-J
388700     MOVE WS-ARRANGE-CARD(WAX) TO WS-AW-CARD(AWX).
388800 5606-EXIT.
388900     EXIT.
389000*
389100* SORT PRIMITIVES FOR THE HAND BEING ANALYZED - SAME STABLE
389200* INSERTION SORT AS THE OTHER POOL SORTS, BOUNDED BY WS-AW-SIZE.
389300*****************************************************************
389400* PARA 5602-SORT-HAND-BY-VALUE      MAINT NOTE RJT 2013         *
389500* SORTS THE WORKING HAND BY FACE VALUE BEFORE                   *
389600* CLASSIFICATION BEGINS                                         *
389700* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
389800* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
389900* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
390000* WORKING-STORAGE COMMENT                                       *
390100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
390200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
390300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
390400*****************************************************************
390500 5602-SORT-HAND-BY-VALUE.
390600     PERFORM 5602A-VALUE-PASS THRU 5602A-EXIT
390700         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-AW-SIZE.
390800 5602-EXIT.
390900     EXIT.
391000*
391100*****************************************************************
391200* PARA 5602A-VALUE-PASS             MAINT NOTE DLH 2014         *
391300* ONE INSERTION PASS OF THE VALUE SORT                          *
391400* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
391500* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
391600* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
391700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
391800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
391900* WHOLE HUNDRED SERIES                                          *
392000*****************************************************************
392100 5602A-VALUE-PASS.
392200     SET AWX TO WS-I
392300     MOVE WS-AW-CARD(AWX) TO WS-SCRATCH-CARD
392400     MOVE WS-I TO WS-J
392500     PERFORM 5602B-VALUE-SHIFT THRU 5602B-EXIT
392600         UNTIL WS-J < 2
392700            OR AW-VALUE(WS-J - 1) NOT GREATER SC-VALUE
392800     SET AWX TO WS-J
392900     MOVE WS-SCRATCH-CARD TO WS-AW-CARD(AWX).
393000 5602A-EXIT.
393100     EXIT.
393200*
393300*****************************************************************
393400* PARA 5602B-VALUE-SHIFT            MAINT NOTE CPW 2015         *
393500* SHIFTS ONE ENTRY UP DURING THE VALUE SORT PASS                *
393600* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
393700* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
393800* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
393900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
394000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
394100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
394200* ROOM IN THIS HUNDRED SERIES                                   *
394300*****************************************************************
394400 5602B-VALUE-SHIFT.
394500     SET AWX TO WS-J
394600     MOVE WS-AW-CARD(WS-J - 1) TO WS-AW-CARD(AWX)
394700     SUBTRACT 1 FROM WS-J.
394800 5602B-EXIT.
394900     EXIT.
395000*
395100*****************************************************************
395200* PARA 5603-SORT-HAND-BY-ALTVAL     MAINT NOTE RJT 1987         *
395300* SORTS THE WORKING HAND BY ALTVALUE SO ACE-HIGH                *
395400* STRAIGHT AND FLUSH CHECKS NEED NO SPECIAL CASE                *
395500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
395600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
395700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
395800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
395900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
396000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
396100*****************************************************************
396200 5603-SORT-HAND-BY-ALTVAL.
396300     PERFORM 5603A-ALTVAL-PASS THRU 5603A-EXIT
396400         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-AW-SIZE.
396500 5603-EXIT.
396600     EXIT.
396700*
396800*****************************************************************
396900* PARA 5603A-ALTVAL-PASS            MAINT NOTE DLH 1988         *
397000* ONE INSERTION PASS OF THE ALTVALUE SORT                       *
397100* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
397200* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
397300* WHOLE HUNDRED SERIES                                          *
397400* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
397500* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
397600* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
397700*****************************************************************
397800 5603A-ALTVAL-PASS.
397900     SET AWX TO WS-I
398000     MOVE WS-AW-CARD(AWX) TO WS-SCRATCH-CARD
398100     MOVE WS-I TO WS-J
398200     PERFORM 5603B-ALTVAL-SHIFT THRU 5603B-EXIT
398300         UNTIL WS-J < 2
398400            OR AW-ALTVAL(WS-J - 1) NOT GREATER SC-ALTVAL
398500     SET AWX TO WS-J
398600     MOVE WS-SCRATCH-CARD TO WS-AW-CARD(AWX).
398700 5603A-EXIT.
398800     EXIT.
398900*
399000*****************************************************************
399100* PARA 5603B-ALTVAL-SHIFT           MAINT NOTE CPW 1989         *
399200* SHIFTS ONE ENTRY UP DURING THE ALTVALUE SORT PASS             *
399300* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
399400* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
399500* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
399600* ROOM IN THIS HUNDRED SERIES                                   *
399700* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
399800* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
399900* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
400000* WORKING-STORAGE COMMENT                                       *
400100*****************************************************************
400200 5603B-ALTVAL-SHIFT.
400300     SET AWX TO WS-J
400400     MOVE WS-AW-CARD(WS-J - 1) TO WS-AW-CARD(AWX)
400500     SUBTRACT 1 FROM WS-J.
400600 5603B-EXIT.
400700     EXIT.
400800*
400900* ROYAL FLUSH - SUITED CONSECUTIVE ALTVALUE RUN STARTING AT THE
401000* QUEEN (3-CARD) OR THE TEN (5-CARD).
401100*****************************************************************
401200* PARA 5610-HAS-ROYAL-FLUSH         MAINT NOTE RJT 1990         *
401300* TEST 1, THE HIGHEST HAND TYPE IN THE GAME                     *
401400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
401500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
401600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
401700* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
401800* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
401900* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
402000*****************************************************************
402100 5610-HAS-ROYAL-FLUSH.
402200     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
402300     IF WS-AW-SIZE = 3
402400         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
402500            AND AW-ALTVAL(2) = AW-ALTVAL(1) + 1
402600            AND AW-ALTVAL(3) = AW-ALTVAL(2) + 1
402700            AND AW-ALTVAL(1) = 12
402800             MOVE 7 TO HI1-HAND-TYPE
402900             MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
403000             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
403100                       HI1-VALUES(5)
403200             SET WS-AH-FOUND TO TRUE
403300         END-IF
403400     ELSE
403500         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
403600            AND AW-SUIT(3) = AW-SUIT(4) AND AW-SUIT(4) = AW-SUIT(5)
403700            AND AW-ALTVAL(2) = AW-ALTVAL(1) + 1
403800            AND AW-ALTVAL(3) = AW-ALTVAL(2) + 1
403900            AND AW-ALTVAL(4) = AW-ALTVAL(3) + 1
404000            AND AW-ALTVAL(5) = AW-ALTVAL(4) + 1
404100            AND AW-ALTVAL(1) = 10
404200             MOVE 17 TO HI1-HAND-TYPE
404300             MOVE AW-ALTVAL(5) TO HI1-VALUES(1)
404400             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
404500                       HI1-VALUES(5)
404600             SET WS-AH-FOUND TO TRUE
404700         END-IF
404800     END-IF.
404900 5610-EXIT.
405000     EXIT.
405100*
405200* STRAIGHT FLUSH - SUITED CONSECUTIVE FACE-VALUE RUN, ANY START
405300* (THIS IS WHERE THE ACE-LOW A-2-3-4-5 SUITED RUN LANDS).
405400*****************************************************************
405500* PARA 5615-HAS-STRAIGHT-FLUSH      MAINT NOTE DLH 1991         *
405600* TEST 2                                                        *
405700* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
405800* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
405900* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
406000* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
406100* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
406200* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
406300*****************************************************************
406400 5615-HAS-STRAIGHT-FLUSH.
406500     PERFORM 5602-SORT-HAND-BY-VALUE THRU 5602-EXIT
406600     IF WS-AW-SIZE = 3
406700         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
406800            AND AW-VALUE(2) = AW-VALUE(1) + 1
406900            AND AW-VALUE(3) = AW-VALUE(2) + 1
407000             MOVE 6 TO HI1-HAND-TYPE
407100             MOVE AW-VALUE(3) TO HI1-VALUES(1)
407200             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
407300                       HI1-VALUES(5)
407400             SET WS-AH-FOUND TO TRUE
407500         END-IF
407600     ELSE
407700         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
407800            AND AW-SUIT(3) = AW-SUIT(4) AND AW-SUIT(4) = AW-SUIT(5)
407900            AND AW-VALUE(2) = AW-VALUE(1) + 1
408000            AND AW-VALUE(3) = AW-VALUE(2) + 1
408100            AND AW-VALUE(4) = AW-VALUE(3) + 1
408200            AND AW-VALUE(5) = AW-VALUE(4) + 1
408300             MOVE 16 TO HI1-HAND-TYPE
408400             MOVE AW-VALUE(5) TO HI1-VALUES(1)
408500             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
408600                       HI1-VALUES(5)
408700             SET WS-AH-FOUND TO TRUE
408800         END-IF
408900     END-IF.
409000 5615-EXIT.
409100     EXIT.
409200*
409300* FOUR OF A KIND - 5-CARD ONLY.  C1..C4 OR C2..C5 EQUAL ALTVALUE.
409400*****************************************************************
409500* PARA 5620-HAS-FOUR-OF-A-KIND      MAINT NOTE CPW 1992         *
409600* TEST 3                                                        *
409700* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
409800* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
409900* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
410000* WORKING-STORAGE COMMENT                                       *
410100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
410200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
410300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
410400*****************************************************************
410500 5620-HAS-FOUR-OF-A-KIND.
410600     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
410700     IF AW-ALTVAL(1) = AW-ALTVAL(2) AND AW-ALTVAL(2) = AW-ALTVAL(3)
410800        AND AW-ALTVAL(3) = AW-ALTVAL(4)
410900         MOVE 15 TO HI1-HAND-TYPE
411000         MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
411100         MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
411200                   HI1-VALUES(5)
411300         SET WS-AH-FOUND TO TRUE
411400     ELSE
411500         IF AW-ALTVAL(2) = AW-ALTVAL(3) AND AW-ALTVAL(3) = AW-ALTVAL(4)
411600            AND AW-ALTVAL(4) = AW-ALTVAL(5)
411700             MOVE 15 TO HI1-HAND-TYPE
411800             MOVE AW-ALTVAL(2) TO HI1-VALUES(1)
411900             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
412000                       HI1-VALUES(5)
412100             SET WS-AH-FOUND TO TRUE
412200         END-IF
412300     END-IF.
412400 5620-EXIT.
412500     EXIT.
412600*
412700* FULL HOUSE - 5-CARD ONLY.  (C1=C2=C3 AND C4=C5) OR
412800* (C1=C2 AND C3=C4=C5).
412900*****************************************************************
413000* PARA 5625-HAS-FULL-HOUSE          MAINT NOTE RJT 1994         *
413100* TEST 4                                                        *
413200* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
413300* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
413400* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
413500* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
413600* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
413700* WHOLE HUNDRED SERIES                                          *
413800*****************************************************************
413900 5625-HAS-FULL-HOUSE.
414000     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
414100     IF AW-ALTVAL(1) = AW-ALTVAL(2) AND AW-ALTVAL(2) = AW-ALTVAL(3)
414200        AND AW-ALTVAL(4) = AW-ALTVAL(5)
414300         MOVE 14 TO HI1-HAND-TYPE
414400         MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
414500         MOVE AW-ALTVAL(4) TO HI1-VALUES(2)
414600         MOVE 0 TO HI1-VALUES(3) HI1-VALUES(4) HI1-VALUES(5)
414700         SET WS-AH-FOUND TO TRUE
414800     ELSE
414900         IF AW-ALTVAL(1) = AW-ALTVAL(2)
415000            AND AW-ALTVAL(3) = AW-ALTVAL(4)
415100            AND AW-ALTVAL(4) = AW-ALTVAL(5)
415200             MOVE 14 TO HI1-HAND-TYPE
415300             MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
415400             MOVE AW-ALTVAL(1) TO HI1-VALUES(2)
415500             MOVE 0 TO HI1-VALUES(3) HI1-VALUES(4) HI1-VALUES(5)
415600             SET WS-AH-FOUND TO TRUE
415700         END-IF
415800     END-IF.
415900 5625-EXIT.
416000     EXIT.
416100*
416200* FLUSH - ALL CARDS SAME SUIT.
416300*****************************************************************
416400* PARA 5630-HAS-FLUSH               MAINT NOTE DLH 1995         *
416500* TEST 5                                                        *
416600* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
416700* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
416800* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
416900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
417000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
417100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
417200* ROOM IN THIS HUNDRED SERIES                                   *
417300*****************************************************************
417400 5630-HAS-FLUSH.
417500     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
417600     IF WS-AW-SIZE = 3
417700         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
417800             MOVE 3 TO HI1-HAND-TYPE
417900             MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
418000             MOVE AW-ALTVAL(2) TO HI1-VALUES(2)
418100             MOVE AW-ALTVAL(1) TO HI1-VALUES(3)
418200             MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
418300             SET WS-AH-FOUND TO TRUE
418400         END-IF
418500     ELSE
418600         IF AW-SUIT(1) = AW-SUIT(2) AND AW-SUIT(2) = AW-SUIT(3)
418700            AND AW-SUIT(3) = AW-SUIT(4) AND AW-SUIT(4) = AW-SUIT(5)
418800             MOVE 13 TO HI1-HAND-TYPE
418900             MOVE AW-ALTVAL(5) TO HI1-VALUES(1)
419000             MOVE AW-ALTVAL(4) TO HI1-VALUES(2)
419100             MOVE AW-ALTVAL(3) TO HI1-VALUES(3)
419200             MOVE AW-ALTVAL(2) TO HI1-VALUES(4)
419300             MOVE AW-ALTVAL(1) TO HI1-VALUES(5)
419400             SET WS-AH-FOUND TO TRUE
419500         END-IF
419600     END-IF.
419700 5630-EXIT.
419800     EXIT.
419900*
420000* ROYAL STRAIGHT - MIXED-SUIT CONSECUTIVE ALTVALUE RUN STARTING
420100* AT THE QUEEN (3-CARD) OR THE TEN (5-CARD); SAME TYPE CODE AS
420200* THE PLAIN STRAIGHT BELOW.
420300*****************************************************************
420400* PARA 5635-HAS-ROYAL-STRAIGHT      MAINT NOTE CPW 1997         *
420500* TEST 6.  ORDERING AGAINST PLAIN STRAIGHT WAS                  *
420600* CORRECTED PER THE 1989 CHANGE LOG ENTRY                       *
420700* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
420800* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
420900* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
421000* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
421100* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
421200* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
421300*****************************************************************
421400 5635-HAS-ROYAL-STRAIGHT.
421500     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
421600     IF WS-AW-SIZE = 3
421700         IF AW-ALTVAL(2) = AW-ALTVAL(1) + 1
421800            AND AW-ALTVAL(3) = AW-ALTVAL(2) + 1
421900            AND AW-ALTVAL(1) = 12
422000             MOVE 4 TO HI1-HAND-TYPE
422100             MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
422200             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
422300                       HI1-VALUES(5)
422400             SET WS-AH-FOUND TO TRUE
422500         END-IF
422600     ELSE
422700         IF AW-ALTVAL(2) = AW-ALTVAL(1) + 1
422800            AND AW-ALTVAL(3) = AW-ALTVAL(2) + 1
422900            AND AW-ALTVAL(4) = AW-ALTVAL(3) + 1
423000            AND AW-ALTVAL(5) = AW-ALTVAL(4) + 1
423100            AND AW-ALTVAL(1) = 10
423200             MOVE 12 TO HI1-HAND-TYPE
423300             MOVE AW-ALTVAL(5) TO HI1-VALUES(1)
423400             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
423500                       HI1-VALUES(5)
423600             SET WS-AH-FOUND TO TRUE
423700         END-IF
423800     END-IF.
423900 5635-EXIT.
424000     EXIT.
424100*
424200* STRAIGHT - CONSECUTIVE FACE VALUES, ANY START (CATCHES THE
424300* ACE-LOW A-2-3-4-5 RUN SINCE THE ACE SORTS AS A FACE VALUE 1).
424400*****************************************************************
424500* PARA 5640-HAS-STRAIGHT            MAINT NOTE RJT 1998         *
424600* TEST 7                                                        *
424700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
424800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
424900* WHOLE HUNDRED SERIES                                          *
425000* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
425100* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
425200* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
425300*****************************************************************
425400 5640-HAS-STRAIGHT.
425500     PERFORM 5602-SORT-HAND-BY-VALUE THRU 5602-EXIT
425600     IF WS-AW-SIZE = 3
425700         IF AW-VALUE(2) = AW-VALUE(1) + 1
425800            AND AW-VALUE(3) = AW-VALUE(2) + 1
425900             MOVE 4 TO HI1-HAND-TYPE
426000             MOVE AW-VALUE(3) TO HI1-VALUES(1)
426100             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
426200                       HI1-VALUES(5)
426300             SET WS-AH-FOUND TO TRUE
426400         END-IF
426500     ELSE
426600         IF AW-VALUE(2) = AW-VALUE(1) + 1
426700            AND AW-VALUE(3) = AW-VALUE(2) + 1
426800            AND AW-VALUE(4) = AW-VALUE(3) + 1
426900            AND AW-VALUE(5) = AW-VALUE(4) + 1
427000             MOVE 12 TO HI1-HAND-TYPE
427100             MOVE AW-VALUE(5) TO HI1-VALUES(1)
427200             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
427300                       HI1-VALUES(5)
427400             SET WS-AH-FOUND TO TRUE
427500         END-IF
427600     END-IF.
427700 5640-EXIT.
427800     EXIT.
427900*
428000* THREE OF A KIND - 3-CARD: C1=C2=C3.  5-CARD: HIGHEST RUN OF
428100* THREE AMONG C3C4C5, C2C3C4, C1C2C3 (CHECKED IN THAT ORDER).
428200*****************************************************************
428300* PARA 5645-HAS-THREE-OF-A-KIND     MAINT NOTE DLH 1999         *
428400* TEST 8                                                        *
428500* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
428600* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
428700* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
428800* ROOM IN THIS HUNDRED SERIES                                   *
428900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
429000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
429100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
429200* WORKING-STORAGE COMMENT                                       *
429300*****************************************************************
429400 5645-HAS-THREE-OF-A-KIND.
429500     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
429600     IF WS-AW-SIZE = 3
429700         IF AW-ALTVAL(1) = AW-ALTVAL(2) AND AW-ALTVAL(2) = AW-ALTVAL(3)
429800             MOVE 5 TO HI1-HAND-TYPE
429900             MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
430000             MOVE 0 TO HI1-VALUES(2) HI1-VALUES(3) HI1-VALUES(4)
430100                       HI1-VALUES(5)
430200             SET WS-AH-FOUND TO TRUE
430300         END-IF
430400     ELSE
430500         IF AW-ALTVAL(3) = AW-ALTVAL(4) AND AW-ALTVAL(4) = AW-ALTVAL(5)
430600             MOVE 11 TO HI1-HAND-TYPE
430700             MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
430800             MOVE AW-ALTVAL(2) TO HI1-VALUES(2)
430900             MOVE AW-ALTVAL(1) TO HI1-VALUES(3)
431000             MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
431100             SET WS-AH-FOUND TO TRUE
431200         ELSE
431300             IF AW-ALTVAL(2) = AW-ALTVAL(3)
431400                AND AW-ALTVAL(3) = AW-ALTVAL(4)
431500                 MOVE 11 TO HI1-HAND-TYPE
431600                 MOVE AW-ALTVAL(2) TO HI1-VALUES(1)
431700                 MOVE AW-ALTVAL(5) TO HI1-VALUES(2)
431800                 MOVE AW-ALTVAL(1) TO HI1-VALUES(3)
431900                 MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
432000                 SET WS-AH-FOUND TO TRUE
432100             ELSE
432200                 IF AW-ALTVAL(1) = AW-ALTVAL(2)
432300                    AND AW-ALTVAL(2) = AW-ALTVAL(3)
432400                     MOVE 11 TO HI1-HAND-TYPE
432500                     MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
432600                     MOVE AW-ALTVAL(5) TO HI1-VALUES(2)
432700                     MOVE AW-ALTVAL(4) TO HI1-VALUES(3)
432800                     MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
432900                     SET WS-AH-FOUND TO TRUE
433000                 END-IF
433100             END-IF
433200         END-IF
433300     END-IF.
433400 5645-EXIT.
433500     EXIT.
433600*
433700* TWO PAIR - 5-CARD ONLY.  TRIES C1C2+C3C4, THEN C1C2+C4C5, THEN
433800* C2C3+C4C5, FIRST MATCH WINS.
433900*****************************************************************
434000* PARA 5650-HAS-TWO-PAIR            MAINT NOTE CPW 2001         *
434100* TEST 9                                                        *
434200* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
434300* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
434400* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
434500* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
434600* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
434700* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
434800*****************************************************************
434900 5650-HAS-TWO-PAIR.
435000     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
435100     IF AW-ALTVAL(1) = AW-ALTVAL(2) AND AW-ALTVAL(3) = AW-ALTVAL(4)
435200         MOVE 10 TO HI1-HAND-TYPE
435300         MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
435400         MOVE AW-ALTVAL(1) TO HI1-VALUES(2)
435500         MOVE AW-ALTVAL(5) TO HI1-VALUES(3)
435600         MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
435700         SET WS-AH-FOUND TO TRUE
435800     ELSE
435900         IF AW-ALTVAL(1) = AW-ALTVAL(2) AND AW-ALTVAL(4) = AW-ALTVAL(5)
436000             MOVE 10 TO HI1-HAND-TYPE
436100             MOVE AW-ALTVAL(4) TO HI1-VALUES(1)
436200             MOVE AW-ALTVAL(1) TO HI1-VALUES(2)
436300             MOVE AW-ALTVAL(3) TO HI1-VALUES(3)
436400             MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
436500             SET WS-AH-FOUND TO TRUE
436600         ELSE
436700             IF AW-ALTVAL(2) = AW-ALTVAL(3)
436800                AND AW-ALTVAL(4) = AW-ALTVAL(5)
436900                 MOVE 10 TO HI1-HAND-TYPE
437000                 MOVE AW-ALTVAL(4) TO HI1-VALUES(1)
437100                 MOVE AW-ALTVAL(2) TO HI1-VALUES(2)
437200                 MOVE AW-ALTVAL(1) TO HI1-VALUES(3)
437300                 MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
437400                 SET WS-AH-FOUND TO TRUE
437500             END-IF
437600         END-IF
437700     END-IF.
437800 5650-EXIT.
437900     EXIT.
438000*
438100* ONE PAIR - 3-CARD: C1=C2 OR C2=C3.  5-CARD: FIRST ADJACENT
438200* PAIR SCANNING C1C2, C2C3, C3C4, C4C5.
438300*****************************************************************
438400* PARA 5655-HAS-ONE-PAIR            MAINT NOTE RJT 2003         *
438500* TEST 10                                                       *
438600* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
438700* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
438800* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
438900* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
439000* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
439100* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
439200*****************************************************************
439300 5655-HAS-ONE-PAIR.
439400     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
439500     IF WS-AW-SIZE = 3
439600         IF AW-ALTVAL(1) = AW-ALTVAL(2)
439700             MOVE 2 TO HI1-HAND-TYPE
439800             MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
439900             MOVE AW-ALTVAL(3) TO HI1-VALUES(2)
440000             MOVE 0 TO HI1-VALUES(3) HI1-VALUES(4) HI1-VALUES(5)
440100             SET WS-AH-FOUND TO TRUE
440200         ELSE
440300             IF AW-ALTVAL(2) = AW-ALTVAL(3)
440400                 MOVE 2 TO HI1-HAND-TYPE
440500                 MOVE AW-ALTVAL(2) TO HI1-VALUES(1)
440600                 MOVE AW-ALTVAL(1) TO HI1-VALUES(2)
440700                 MOVE 0 TO HI1-VALUES(3) HI1-VALUES(4) HI1-VALUES(5)
440800                 SET WS-AH-FOUND TO TRUE
440900             END-IF
441000         END-IF
441100     ELSE
441200         IF AW-ALTVAL(1) = AW-ALTVAL(2)
441300             MOVE 9 TO HI1-HAND-TYPE
441400             MOVE AW-ALTVAL(1) TO HI1-VALUES(1)
441500             MOVE AW-ALTVAL(5) TO HI1-VALUES(2)
441600             MOVE AW-ALTVAL(4) TO HI1-VALUES(3)
441700             MOVE AW-ALTVAL(3) TO HI1-VALUES(4)
441800             MOVE 0 TO HI1-VALUES(5)
441900             SET WS-AH-FOUND TO TRUE
442000         ELSE
442100             IF AW-ALTVAL(2) = AW-ALTVAL(3)
442200                 MOVE 9 TO HI1-HAND-TYPE
442300                 MOVE AW-ALTVAL(2) TO HI1-VALUES(1)
442400                 MOVE AW-ALTVAL(5) TO HI1-VALUES(2)
442500                 MOVE AW-ALTVAL(4) TO HI1-VALUES(3)
442600                 MOVE AW-ALTVAL(1) TO HI1-VALUES(4)
442700                 MOVE 0 TO HI1-VALUES(5)
442800                 SET WS-AH-FOUND TO TRUE
442900             ELSE
443000                 IF AW-ALTVAL(3) = AW-ALTVAL(4)
443100                     MOVE 9 TO HI1-HAND-TYPE
443200                     MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
443300                     MOVE AW-ALTVAL(5) TO HI1-VALUES(2)
443400                     MOVE AW-ALTVAL(2) TO HI1-VALUES(3)
443500                     MOVE AW-ALTVAL(1) TO HI1-VALUES(4)
443600                     MOVE 0 TO HI1-VALUES(5)
443700                     SET WS-AH-FOUND TO TRUE
443800                 ELSE
443900                     IF AW-ALTVAL(4) = AW-ALTVAL(5)
444000                         MOVE 9 TO HI1-HAND-TYPE
444100                         MOVE AW-ALTVAL(4) TO HI1-VALUES(1)
444200                         MOVE AW-ALTVAL(3) TO HI1-VALUES(2)
444300                         MOVE AW-ALTVAL(2) TO HI1-VALUES(3)
444400                         MOVE AW-ALTVAL(1) TO HI1-VALUES(4)
444500                         MOVE 0 TO HI1-VALUES(5)
444600                         SET WS-AH-FOUND TO TRUE
444700                     END-IF
444800                 END-IF
444900             END-IF
445000         END-IF
445100     END-IF.
445200 5655-EXIT.
445300     EXIT.
445400*
445500* HIGH CARD - FALLBACK, ALWAYS MATCHES.
445600*****************************************************************
445700* PARA 5660-HAS-HIGH-CARD           MAINT NOTE DLH 2006         *
445800* TEST 11, THE FALLBACK WHEN NOTHING ELSE MATCHED               *
445900* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
446000* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
446100* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
446200* WORKING-STORAGE COMMENT                                       *
446300* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
446400* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
446500* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
446600*****************************************************************
446700 5660-HAS-HIGH-CARD.
446800     PERFORM 5603-SORT-HAND-BY-ALTVAL THRU 5603-EXIT
446900     IF WS-AW-SIZE = 3
447000         MOVE 1 TO HI1-HAND-TYPE
447100         MOVE AW-ALTVAL(3) TO HI1-VALUES(1)
447200         MOVE AW-ALTVAL(2) TO HI1-VALUES(2)
447300         MOVE AW-ALTVAL(1) TO HI1-VALUES(3)
447400         MOVE 0 TO HI1-VALUES(4) HI1-VALUES(5)
447500     ELSE
447600         MOVE 8 TO HI1-HAND-TYPE
447700         MOVE AW-ALTVAL(5) TO HI1-VALUES(1)
447800         MOVE AW-ALTVAL(4) TO HI1-VALUES(2)
447900         MOVE AW-ALTVAL(3) TO HI1-VALUES(3)
448000         MOVE AW-ALTVAL(2) TO HI1-VALUES(4)
448100         MOVE AW-ALTVAL(1) TO HI1-VALUES(5)
448200     END-IF
448300     SET WS-AH-FOUND TO TRUE.
448400 5660-EXIT.
448500     EXIT.
448600*
448700*****************************************************************
448800* COMBINATION(N,K), ITERATIVE EXACT METHOD.                     *
448900*****************************************************************
449000*****************************************************************
449100* PARA 6100-COMBINATION             MAINT NOTE CPW 2010         *
449200* COMPUTES AN EXACT BINOMIAL COEFFICIENT FOR THE                *
449300* HAND-STATISTIC FORMULAS; NO FACTORIAL OVERFLOW GUARD          *
449400* IS NEEDED AT THESE SMALL N AND K VALUES                       *
449500* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
449600* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
449700* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
449800* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
449900* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
450000* WHOLE HUNDRED SERIES                                          *
450100*****************************************************************
450200 6100-COMBINATION.
450300     IF WS-COMB-K > WS-COMB-N
450400         MOVE 0 TO WS-COMB-R
450500     ELSE
450600         MOVE 1 TO WS-COMB-R
450700         PERFORM 6101-COMB-STEP THRU 6101-EXIT
450800             VARYING WS-COMB-D FROM 1 BY 1 UNTIL WS-COMB-D > WS-COMB-K
450900     END-IF.
451000 6100-EXIT.
451100     EXIT.
451200*
451300*****************************************************************
451400* PARA 6101-COMB-STEP               MAINT NOTE RJT 2013         *
451500* ONE MULTIPLY/DIVIDE STEP OF THE COMBINATION                   *
451600* CALCULATION                                                   *
451700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
451800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
451900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
452000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
452100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
452200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
452300* ROOM IN THIS HUNDRED SERIES                                   *
452400*****************************************************************
452500 6101-COMB-STEP.
452600     COMPUTE WS-COMB-R = WS-COMB-R * WS-COMB-N
452700     SUBTRACT 1 FROM WS-COMB-N
452800     DIVIDE WS-COMB-D INTO WS-COMB-R.
452900 6101-EXIT.
453000     EXIT.
453100*
453200*****************************************************************
453300* HANDS-BEATEN / PERCENTILE / FREQUENCY / PROBABILITY.           *
453400* OPERATES ON THE JUST-CLASSIFIED WS-HAND-INFO-1.                *
453500*****************************************************************
453600*****************************************************************
453700* PARA 6200-FILL-HAND-STATS         MAINT NOTE DLH 2014         *
453800* ONE EVALUATE DISPATCHER FILLS HANDS-BEATEN,                   *
453900* PERCENTILE AND PROBABILITY PER THE STAT MEMO ST-3             *
454000* FORMULAS FOR EVERY HAND TYPE IN ONE PLACE                     *
454100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
454200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
454300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
454400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
454500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
454600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
454700*****************************************************************
454800 6200-FILL-HAND-STATS.
454900     EVALUATE HI1-HAND-TYPE
455000         WHEN 17
455100             MOVE WS-ROYAL-FLUSH-BEATS TO HI1-HANDS-BEATEN
455200             MOVE WS-ROYAL-FLUSH-HANDS TO HI1-FREQUENCY
455300         WHEN 7
455400             MOVE WS-RF-TRIPLE-BEATS TO HI1-HANDS-BEATEN
455500             MOVE WS-ROYAL-FLUSH-TRIPLES TO HI1-FREQUENCY
455600         WHEN 16
455700             COMPUTE HI1-HANDS-BEATEN =
455800                 WS-STRAIGHT-FLUSH-BEATS + 4 * (HI1-VALUES(1) - 5)
455900             MOVE WS-STRAIGHT-FLUSH-HANDS TO HI1-FREQUENCY
456000         WHEN 6
456100             COMPUTE HI1-HANDS-BEATEN =
456200                 WS-SF-TRIPLE-BEATS + 4 * (HI1-VALUES(1) - 3)
456300             MOVE WS-STR-FLUSH-TRIPLES TO HI1-FREQUENCY
456400         WHEN 15
456500             COMPUTE HI1-HANDS-BEATEN =
456600                 WS-FOUR-KIND-BEATS + 48 * (HI1-VALUES(1) - 2)
456700             MOVE WS-FOUR-KIND-HANDS TO HI1-FREQUENCY
456800         WHEN 14
456900             COMPUTE HI1-HANDS-BEATEN =
457000                 WS-FULL-HOUSE-BEATS + 72 * (HI1-VALUES(1) - 2)
457100             MOVE WS-FULL-HOUSE-HANDS TO HI1-FREQUENCY
457200         WHEN 13
457300             COMPUTE WS-HB-A = (HI1-VALUES(1) - 2)
457400                 * (HI1-VALUES(2) - 2) * (HI1-VALUES(3) - 2)
457500             COMPUTE WS-HB-B = WS-HB-A
457600                 * (HI1-VALUES(4) - 2) * (HI1-VALUES(5) - 2) * 4
457700             DIVIDE 120 INTO WS-HB-B
457800             COMPUTE HI1-HANDS-BEATEN = WS-FLUSH-BEATS + WS-HB-B
457900             MOVE WS-FLUSH-HANDS TO HI1-FREQUENCY
458000         WHEN 3
458100             COMPUTE WS-HB-A = (HI1-VALUES(3) - 2)
458200                 * (HI1-VALUES(2) - 2) * (HI1-VALUES(1) - 2) * 4
458300             DIVIDE 6 INTO WS-HB-A
458400             COMPUTE HI1-HANDS-BEATEN = WS-FLUSH-TRIPLE-BEATS + WS-HB-A
458500             MOVE WS-FLUSH-TRIPLES TO HI1-FREQUENCY
458600         WHEN 12
458700             COMPUTE HI1-HANDS-BEATEN =
458800                 WS-STRAIGHT-BEATS + 1020 * (HI1-VALUES(1) - 5)
458900             MOVE WS-STRAIGHT-HANDS TO HI1-FREQUENCY
459000         WHEN 4
459100             COMPUTE HI1-HANDS-BEATEN =
459200                 WS-STR-TRIPLE-BEATS + 60 * (HI1-VALUES(1) - 3)
459300             MOVE WS-STRAIGHT-TRIPLES TO HI1-FREQUENCY
459400         WHEN 11
459500             COMPUTE HI1-HANDS-BEATEN =
459600                 WS-THREE-KIND-BEATS + 4224 * (HI1-VALUES(1) - 2)
459700             MOVE WS-THREE-KIND-HANDS TO HI1-FREQUENCY
459800         WHEN 5
459900             COMPUTE HI1-HANDS-BEATEN =
460000                 WS-3KIND-TRIPLE-BEATS + 4 * (HI1-VALUES(1) - 2)
460100             MOVE WS-THREE-KIND-TRIPLES TO HI1-FREQUENCY
460200         WHEN 10
460300             IF HI1-VALUES(1) > 3
460400                 COMPUTE WS-COMB-N = HI1-VALUES(1) - 2
460500                 MOVE 2 TO WS-COMB-K
460600                 PERFORM 6100-COMBINATION THRU 6100-EXIT
460700                 COMPUTE HI1-HANDS-BEATEN = WS-TWO-PAIR-BEATS
460800                     + 1584 * (WS-COMB-R + HI1-VALUES(2) - 2)
460900                     + (HI1-VALUES(3) - 2)
461000             ELSE
461100                 COMPUTE HI1-HANDS-BEATEN =
461200                     WS-TWO-PAIR-BEATS + HI1-VALUES(3) - 2
461300             END-IF
461400             MOVE WS-TWO-PAIR-HANDS TO HI1-FREQUENCY
461500         WHEN 9
461600             COMPUTE WS-HB-A = (HI1-VALUES(2) - 2)
461700                 * (HI1-VALUES(3) - 2) * (HI1-VALUES(4) - 2)
461800             COMPUTE HI1-HANDS-BEATEN = WS-ONE-PAIR-BEATS
461900                 + 84480 * (HI1-VALUES(1) - 2) + 320 * WS-HB-A
462000             MOVE WS-ONE-PAIR-HANDS TO HI1-FREQUENCY
462100         WHEN 2
462200             COMPUTE HI1-HANDS-BEATEN = WS-PAIR-BEATS
462300                 + 284 * (HI1-VALUES(1) - 2) + 4 * HI1-VALUES(2)
462400             MOVE WS-PAIR-TRIPLES TO HI1-FREQUENCY
462500         WHEN 8
462600             COMPUTE WS-COMB-N = HI1-VALUES(1) - 2
462700             MOVE 5 TO WS-COMB-K
462800             PERFORM 6100-COMBINATION THRU 6100-EXIT
462900             COMPUTE HI1-HANDS-BEATEN =
463000                 1020 * (WS-COMB-R - (HI1-VALUES(1) - 5))
463100             MOVE WS-HIGH-CARD-HANDS TO HI1-FREQUENCY
463200         WHEN 1
463300             COMPUTE WS-COMB-N = HI1-VALUES(1) - 2
463400             MOVE 3 TO WS-COMB-K
463500             PERFORM 6100-COMBINATION THRU 6100-EXIT
463600             COMPUTE HI1-HANDS-BEATEN = 64 * WS-COMB-R
463700             MOVE WS-HIGH-TRIPLES TO HI1-FREQUENCY
463800     END-EVALUATE
463900     IF HI1-HAND-TYPE < 8
464000         COMPUTE HI1-PERCENTILE = HI1-HANDS-BEATEN / WS-ALL-TRIPLES
464100         COMPUTE HI1-PROBABILITY = HI1-FREQUENCY / WS-ALL-TRIPLES
464200     ELSE
464300         COMPUTE HI1-PERCENTILE =
464400             HI1-HANDS-BEATEN / WS-ALL-POKER-HANDS
464500         COMPUTE HI1-PROBABILITY =
464600             HI1-FREQUENCY / WS-ALL-POKER-HANDS
464700     END-IF.
464800 6200-EXIT.
464900     EXIT.
465000*
465100*****************************************************************
465200* MATCH-HANDS.  COMPARES WS-HAND-INFO-2 (LEFT) AGAINST           *
465300* WS-HAND-INFO-1 (RIGHT).  CALLERS ANALYZE THE LEFT HAND FIRST,  *
465400* COPY IT TO HI2 VIA 5601, THEN ANALYZE THE RIGHT HAND INTO HI1  *
465500* BEFORE PERFORMING THIS PARAGRAPH.  RESULT IN WS-MATCH-RESULT:  *
465600* +1 LEFT WINS, -1 RIGHT WINS, 0 EQUAL.                          *
465700*****************************************************************
465800*****************************************************************
465900* PARA 5700-MATCH-HANDS             MAINT NOTE CPW 2015         *
466000* COMPARES TWO HAND-INFO VALUE LISTS POSITION BY                *
466100* POSITION; FIRST DIFFERENCE DECIDES THE COMPARISON             *
466200* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
466300* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
466400* WHOLE HUNDRED SERIES                                          *
466500* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
466600* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
466700* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
466800*****************************************************************
466900 5700-MATCH-HANDS.
467000     IF HI2-HAND-TYPE > HI1-HAND-TYPE
467100         MOVE 1 TO WS-MATCH-RESULT
467200     ELSE
467300         IF HI2-HAND-TYPE < HI1-HAND-TYPE
467400             MOVE -1 TO WS-MATCH-RESULT
467500         ELSE
467600             MOVE 0 TO WS-MATCH-RESULT
467700             MOVE 'N' TO WS-MH-DONE-SW
467800             PERFORM 5705-COMPARE-ONE-VALUE THRU 5705-EXIT
467900                 VARYING WS-MH-N FROM 1 BY 1
468000                 UNTIL WS-MH-N > 5 OR WS-MH-DONE
468100         END-IF
468200     END-IF.
468300 5700-EXIT.
468400     EXIT.
468500*
468600*****************************************************************
468700* PARA 5705-COMPARE-ONE-VALUE       MAINT NOTE RJT 1987         *
468800* COMPARES ONE VALUE POSITION BETWEEN TWO HANDS                 *
468900* DURING MATCH-HANDS                                            *
469000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
469100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
469200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
469300* ROOM IN THIS HUNDRED SERIES                                   *
469400* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
469500* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
469600* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
469700* WORKING-STORAGE COMMENT                                       *
469800*****************************************************************
469900 5705-COMPARE-ONE-VALUE.
470000     IF HI2-VALUES(WS-MH-N) > HI1-VALUES(WS-MH-N)
470100         MOVE 1 TO WS-MATCH-RESULT
470200         SET WS-MH-DONE TO TRUE
470300     ELSE
470400         IF HI2-VALUES(WS-MH-N) < HI1-VALUES(WS-MH-N)
470500             MOVE -1 TO WS-MATCH-RESULT
470600             SET WS-MH-DONE TO TRUE
470700         END-IF
470800     END-IF.
470900 5705-EXIT.
471000     EXIT.
471100*
471200*****************************************************************
471300* MATCH-FRONT-MIDDLE.  HI2 HOLDS THE FRONT (3-CARD), HI1         *
471400* HOLDS THE MIDDLE (5-CARD), LOADED THE SAME WAY AS 5700 ABOVE.  *
471500*****************************************************************
471600*****************************************************************
471700* PARA 5750-MATCH-FRONT-MIDDLE      MAINT NOTE DLH 1988         *
471800* SPECIAL-CASES THE FRONT-VS-MIDDLE COMPARISON                  *
471900* PER THE 1988 CORRECTION IN THE CHANGE LOG                     *
472000* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
472100* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
472200* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
472300* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
472400* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
472500* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
472600*****************************************************************
472700 5750-MATCH-FRONT-MIDDLE.
472800     MOVE 0 TO WS-MATCH-RESULT
472900     EVALUATE HI2-HAND-TYPE
473000         WHEN 1
473100             IF HI1-HAND-TYPE = 8
473200                 MOVE 'N' TO WS-MH-DONE-SW
473300                 PERFORM 5705-COMPARE-ONE-VALUE THRU 5705-EXIT
473400                     VARYING WS-MH-N FROM 1 BY 1
473500                     UNTIL WS-MH-N > 5 OR WS-MH-DONE
473600             ELSE
473700                 MOVE -1 TO WS-MATCH-RESULT
473800             END-IF
473900         WHEN 2
474000             IF HI1-HAND-TYPE = 9
474100                 IF HI2-VALUES(1) > HI1-VALUES(1)
474200                     MOVE 1 TO WS-MATCH-RESULT
474300                 ELSE
474400                     IF HI2-VALUES(1) < HI1-VALUES(1)
474500                         MOVE -1 TO WS-MATCH-RESULT
474600                     ELSE
474700                         IF HI2-VALUES(2) > HI1-VALUES(2)
474800                             MOVE 1 TO WS-MATCH-RESULT
474900                         ELSE
475000                             MOVE -1 TO WS-MATCH-RESULT
475100                         END-IF
475200                     END-IF
475300                 END-IF
475400             ELSE
475500                 IF HI1-HAND-TYPE < 9
475600                     MOVE 1 TO WS-MATCH-RESULT
475700                 ELSE
475800                     MOVE -1 TO WS-MATCH-RESULT
475900                 END-IF
476000             END-IF
476100         WHEN 5
476200             IF HI1-HAND-TYPE = 11
476300                 IF HI2-VALUES(1) > HI1-VALUES(1)
476400                     MOVE 1 TO WS-MATCH-RESULT
476500                 ELSE
476600                     IF HI2-VALUES(1) < HI1-VALUES(1)
476700                         MOVE -1 TO WS-MATCH-RESULT
476800                     END-IF
476900                 END-IF
477000             ELSE
477100                 IF HI1-HAND-TYPE < 11
477200                     MOVE 1 TO WS-MATCH-RESULT
477300                 ELSE
477400                     MOVE -1 TO WS-MATCH-RESULT
477500                 END-IF
477600             END-IF
477700     END-EVALUATE.
477800 5750-EXIT.
477900     EXIT.
478000*
478100*****************************************************************
478200* ARRANGEMENT VALIDITY.  WS-ARRANGE-TBL/WS-ARRANGE-COUNT         *
478300* MUST ALREADY HOLD THE CANDIDATE 13-CARD ARRANGEMENT.           *
478400*****************************************************************
478500*****************************************************************
478600* PARA 5800-CHECK-VALIDITY          MAINT NOTE CPW 1989         *
478700* AN ARRANGEMENT IS VALID ONLY IF BACK IS NOT                   *
478800* OUTRANKED BY MIDDLE AND MIDDLE IS NOT OUTRANKED BY            *
478900* FRONT; USED BY BOTH BENCH-SIM AND THE BALANCED                *
479000* ARRANGER'S CANDIDATE SCORING                                  *
479100* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
479200* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
479300* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
479400* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
479500* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
479600* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
479700*****************************************************************
479800 5800-CHECK-VALIDITY.
479900     SET WS-ARRANGE-VALID TO TRUE
480000     IF WS-ARRANGE-COUNT NOT = 13
480100         MOVE 'N' TO WS-ARRANGE-VALID-SW
480200     ELSE
480300         MOVE 1 TO WS-AH-START
480400         MOVE 3 TO WS-AW-SIZE
480500         PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
480600         PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
480700         PERFORM 5601-COPY-HI1-TO-HI2 THRU 5601-EXIT
480800         MOVE 4 TO WS-AH-START
480900         MOVE 5 TO WS-AW-SIZE
481000         PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
481100         PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
481200         PERFORM 5750-MATCH-FRONT-MIDDLE THRU 5750-EXIT
481300         IF WS-MATCH-RESULT = 1
481400             MOVE 'N' TO WS-ARRANGE-VALID-SW
481500         ELSE
481600             MOVE 4 TO WS-AH-START
481700             MOVE 5 TO WS-AW-SIZE
481800             PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
481900             PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
482000             PERFORM 5601-COPY-HI1-TO-HI2 THRU 5601-EXIT
482100             MOVE 9 TO WS-AH-START
482200             MOVE 5 TO WS-AW-SIZE
482300             PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
482400             PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
482500             PERFORM 5700-MATCH-HANDS THRU 5700-EXIT
482600             IF WS-MATCH-RESULT = 1
482700                 MOVE 'N' TO WS-ARRANGE-VALID-SW
482800             END-IF
482900         END-IF
483000     END-IF.
483100 5800-EXIT.
483200     EXIT.
483300*
483400*****************************************************************
483500* SCORE ONE GAME.  EVERY SEAT'S PL-ARRANGED MUST ALREADY         *
483600* HOLD A VALID 13-CARD ARRANGEMENT.  COMPARES EACH SEAT AGAINST  *
483700* EVERY OTHER SEAT, ROW BY ROW, WITH THE GENERIC MATCH-HANDS     *
483800* (THE FRONT ROW IS SCORED FRONT-VS-FRONT HERE, NOT BY THE       *
483900* FRONT/MIDDLE RULE, WHICH IS FOR VALIDITY ONLY).                *
484000*****************************************************************
484100*****************************************************************
484200* PARA 5900-SCORE-GAME              MAINT NOTE RJT 1990         *
484300* SCORES ALL FOUR SEATS HEAD TO HEAD ACROSS ALL                 *
484400* THREE ROWS; REWRITTEN IN 2013 TO USE DEDICATED                *
484500* COUNTERS AFTER A SUBSCRIPT STOMP DEFECT -- SEE CHANGE         *
484600* LOG                                                           *
484700* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
484800* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
484900* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
485000* WORKING-STORAGE COMMENT                                       *
485100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
485200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
485300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
485400*****************************************************************
485500 5900-SCORE-GAME.
485600     PERFORM 5910-RESET-ONE-PLAYER THRU 5910-EXIT
485700         VARYING WS-SG-SELF FROM 1 BY 1 UNTIL WS-SG-SELF > 4
485800     PERFORM 5920-SCORE-ONE-SELF THRU 5920-EXIT
485900         VARYING WS-SG-SELF FROM 1 BY 1 UNTIL WS-SG-SELF > 4.
486000 5900-EXIT.
486100     EXIT.
486200*
486300*****************************************************************
486400* PARA 5910-RESET-ONE-PLAYER        MAINT NOTE DLH 1991         *
486500* CLEARS ONE SEAT'S SCORE FIELDS BEFORE SCORING                 *
486600* BEGINS                                                        *
486700* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
486800* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
486900* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
487000* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
487100* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
487200* WHOLE HUNDRED SERIES                                          *
487300*****************************************************************
487400 5910-RESET-ONE-PLAYER.
487500     SET PLX TO WS-SG-SELF
487600     MOVE 0 TO PL-SCORE(PLX)
487700     MOVE 0 TO PL-HAND-SCORE(PLX, 1)
487800     MOVE 0 TO PL-HAND-SCORE(PLX, 2)
487900     MOVE 0 TO PL-HAND-SCORE(PLX, 3).
488000 5910-EXIT.
488100     EXIT.
488200*
488300*****************************************************************
488400* PARA 5920-SCORE-ONE-SELF          MAINT NOTE CPW 1992         *
488500* SCORES ONE SEAT AGAINST EACH OF THE OTHER THREE               *
488600* SEATS IN TURN                                                 *
488700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
488800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
488900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
489000* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
489100* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
489200* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
489300* ROOM IN THIS HUNDRED SERIES                                   *
489400*****************************************************************
489500 5920-SCORE-ONE-SELF.
489600     PERFORM 5930-SCORE-ONE-OPPONENT THRU 5930-EXIT
489700         VARYING WS-SG-OPP FROM 1 BY 1 UNTIL WS-SG-OPP > 4.
489800 5920-EXIT.
489900     EXIT.
490000*
490100*****************************************************************
490200* PARA 5930-SCORE-ONE-OPPONENT      MAINT NOTE RJT 1994         *
490300* SCORES ONE SEAT PAIR'S THREE ROW COMPARISONS AND              *
490400* POSTS ROYALTY POINTS TO BOTH SEATS                            *
490500* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
490600* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
490700* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
490800* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
490900* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
491000* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
491100*****************************************************************
491200 5930-SCORE-ONE-OPPONENT.
491300     IF WS-SG-OPP NOT = WS-SG-SELF
491400         PERFORM 5940-SCORE-ONE-ROW THRU 5940-EXIT
491500             VARYING WS-SG-ROW FROM 1 BY 1 UNTIL WS-SG-ROW > 3
491600     END-IF.
491700 5930-EXIT.
491800     EXIT.
491900*
492000*****************************************************************
492100* PARA 5940-SCORE-ONE-ROW           MAINT NOTE DLH 1995         *
492200* COMPARES ONE ROW (FRONT, MIDDLE OR BACK) BETWEEN              *
492300* TWO SEATS AND POSTS THE POINT TO THE WINNER                   *
492400* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
492500* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
492600* WHOLE HUNDRED SERIES                                          *
492700* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
492800* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
492900* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
493000*****************************************************************
493100 5940-SCORE-ONE-ROW.
493200     SET PLX TO WS-SG-SELF
493300     PERFORM 5310-LOAD-ARRANGE-FROM-PLAYER THRU 5310-EXIT
493400     PERFORM 5945-SET-ROW-BOUNDS THRU 5945-EXIT
493500     PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
493600     PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
493700     PERFORM 5601-COPY-HI1-TO-HI2 THRU 5601-EXIT
493800     SET PLX TO WS-SG-OPP
493900     PERFORM 5310-LOAD-ARRANGE-FROM-PLAYER THRU 5310-EXIT
494000     PERFORM 5945-SET-ROW-BOUNDS THRU 5945-EXIT
494100     PERFORM 5605-LOAD-HAND-ROW THRU 5605-EXIT
494200     PERFORM 5600-ANALYZE-HAND THRU 5600-EXIT
494300     PERFORM 5700-MATCH-HANDS THRU 5700-EXIT
494400     MOVE WS-MATCH-RESULT TO WS-SG-RESULT
494500     SET PLX TO WS-SG-SELF
494600     MOVE WS-SG-RESULT TO PL-RAW-ROW(PLX, WS-SG-OPP, WS-SG-ROW)
494700     IF WS-SG-RESULT = 1
494800         ADD 1 TO PL-HAND-SCORE(PLX, WS-SG-ROW)
494900         ADD 1 TO PL-SCORE(PLX)
495000     ELSE
495100         IF WS-SG-RESULT = -1
495200             SUBTRACT 1 FROM PL-HAND-SCORE(PLX, WS-SG-ROW)
495300             SUBTRACT 1 FROM PL-SCORE(PLX)
495400         END-IF
495500     END-IF
495600     IF WS-SG-ROW = 3
495700         MOVE HI2-PERCENTILE TO PL-BEST-HAND(PLX)
495800     END-IF.
495900 5940-EXIT.
496000     EXIT.
496100*
496200*****************************************************************
496300* PARA 5945-SET-ROW-BOUNDS          MAINT NOTE CPW 1997         *
496400* SETS THE START/SIZE SUBSCRIPTS FOR WHICHEVER ROW              *
496500* IS BEING SCORED THIS PASS                                     *
496600* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
496700* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
496800* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
496900* ROOM IN THIS HUNDRED SERIES                                   *
497000* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
497100* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
497200* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
497300* WORKING-STORAGE COMMENT                                       *
497400*****************************************************************
497500 5945-SET-ROW-BOUNDS.
497600     EVALUATE WS-SG-ROW
497700         WHEN 1
497800             MOVE 1 TO WS-AH-START
497900             MOVE 3 TO WS-AW-SIZE
498000         WHEN 2
498100             MOVE 4 TO WS-AH-START
498200             MOVE 5 TO WS-AW-SIZE
498300         WHEN 3
498400             MOVE 9 TO WS-AH-START
498500             MOVE 5 TO WS-AW-SIZE
498600     END-EVALUATE.
498700 5945-EXIT.
498800     EXIT.
498900*
499000*****************************************************************
499100* ONE-GAME DRIVER'S SEAT-ORDER TIEBREAK.  SORTS A SCRATCH       *
499200* COPY OF THE FOUR SEATS ASCENDING BY (DID-FOLD, SCORE,         *
499300* BEST-HAND) AND KEEPS THE LAST ENTRY'S SEAT NUMBER AS THE      *
499400* GAME'S LEADER.  PL-DID-FOLD IS ALWAYS ZERO TODAY SO THE       *
499500* SORT RESOLVES ON SCORE, THEN ON BEST-HAND TO BREAK A TIED     *
499600* SCORE, BUT ALL THREE KEYS ARE CARRIED SO THE RANKING          *
499700*****************************************************************
499800*****************************************************************
499900* PARA 5950-RANK-PLAYERS            MAINT NOTE RJT 1998         *
500000* SEAT-ORDER TIEBREAK.  SORTS A SCRATCH COPY OF THE FOUR        *
500100* SEATS AND KEEPS THE LAST ENTRY'S SEAT AS THE LEADER;          *
500200* NEVER REORDERS THE LIVE PLAYER TABLE ITSELF                   *
500300* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
500400* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
500500* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
500600* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
500700* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
500800* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
500900*****************************************************************
501000 5950-RANK-PLAYERS.
501100     PERFORM 5951-LOAD-RANK-ENTRY THRU 5951-EXIT
501200         VARYING PLX FROM 1 BY 1 UNTIL PLX > 4
501300     PERFORM 5953-RANK-PASS THRU 5953-EXIT
501400         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 4
501500     SET RKX TO 4
501600     MOVE RK-SEAT(RKX) TO WS-GAME-LEADER-SEAT.
501700 5950-EXIT.
501800     EXIT.
501900*
502000*****************************************************************
502100* PARA 5951-LOAD-RANK-ENTRY         MAINT NOTE DLH 1999         *
502200* COPIES ONE SEAT'S THREE RANKING KEYS OUT OF THE LIVE          *
502300* PLAYER TABLE INTO THE SCRATCH RANK TABLE                      *
502400* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
502500* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
502600* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
502700* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
502800* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
502900* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
503000*****************************************************************
503100 5951-LOAD-RANK-ENTRY.
503200     SET RKX TO PLX
503300     MOVE PLX TO RK-SEAT(RKX)
503400     MOVE PL-DID-FOLD(PLX) TO RK-DID-FOLD(RKX)
503500     MOVE PL-SCORE(PLX) TO RK-SCORE(RKX)
503600     MOVE PL-BEST-HAND(PLX) TO RK-BEST-HAND(RKX).
503700 5951-EXIT.
503800     EXIT.
503900*
504000*****************************************************************
504100* PARA 5953-RANK-PASS               MAINT NOTE CPW 2001         *
504200* ONE INSERTION-SORT PASS OVER THE SCRATCH RANK TABLE,          *
504300* SAME SHAPE AS THE SUIT/VALUE SORTS ABOVE BUT CARRYING         *
504400* THREE COMPARE KEYS INSTEAD OF TWO                             *
504500* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
504600* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
504700* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
504800* WORKING-STORAGE COMMENT                                       *
504900* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
505000* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
505100* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
505200*****************************************************************
505300 5953-RANK-PASS.
505400     SET RKX TO WS-I
505500     MOVE WS-RANK-TBL(RKX) TO WS-SCRATCH-RANK
505600     MOVE WS-I TO WS-J
505700     PERFORM 5954-RANK-SHIFT THRU 5954-EXIT
505800         UNTIL WS-J < 2
505900            OR RK-DID-FOLD(WS-J - 1) < SR-DID-FOLD
506000            OR (RK-DID-FOLD(WS-J - 1) = SR-DID-FOLD
506100                AND RK-SCORE(WS-J - 1) < SR-SCORE)
506200            OR (RK-DID-FOLD(WS-J - 1) = SR-DID-FOLD
506300                AND RK-SCORE(WS-J - 1) = SR-SCORE
506400                AND RK-BEST-HAND(WS-J - 1) NOT GREATER SR-BEST-HAND)
506500     SET RKX TO WS-J
506600     MOVE WS-SCRATCH-RANK TO WS-RANK-TBL(RKX).
506700 5953-EXIT.
506800     EXIT.
506900*
507000*****************************************************************
507100* PARA 5954-RANK-SHIFT              MAINT NOTE RJT 2003         *
507200* SHIFTS ONE RANK TABLE ENTRY UP DURING THE INSERTION           *
507300* SORT PASS; MIRRORS 5212-SUIT-SHIFT                            *
507400* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
507500* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
507600* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
507700* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
507800* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
507900* WHOLE HUNDRED SERIES                                          *
508000*****************************************************************
508100 5954-RANK-SHIFT.
508200     SET RKX TO WS-J
508300     MOVE WS-RANK-TBL(WS-J - 1) TO WS-RANK-TBL(RKX)
508400     SUBTRACT 1 FROM WS-J.
508500 5954-EXIT.
508600     EXIT.
508700*
508800*****************************************************************
508900* 8000 SERIES - SUMMARY-RPT WRITER.  ONE SECTION PER LINEUP,     *
509000* TWO STRATEGY LINES (GREEDY THEN BALANCED) PLUS A TOTALS LINE.  *
509100* CALLER SETS WS-LINEUP-NAME AND WS-RPT-BASE-SMX (THE SM-ENTRY   *
509200* SUBSCRIPT OF THE LINEUP'S GREEDY ROW; THE BALANCED ROW IS THE  *
509300* NEXT ENTRY) BEFORE PERFORMING THIS PARAGRAPH.                  *
509400*****************************************************************
509500*****************************************************************
509600* PARA 8000-WRITE-SUMMARY-SECTION   MAINT NOTE DLH 2006         *
509700* WRITES ONE LINEUP'S SECTION OF SUMMARY-RPT:                   *
509800* HEADER, GREEDY LINE, BALANCED LINE, TOTALS LINE               *
509900* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
510000* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
510100* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
510200* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
510300* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
510400* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
510500* ROOM IN THIS HUNDRED SERIES                                   *
510600*****************************************************************
510700 8000-WRITE-SUMMARY-SECTION.
510800     PERFORM 8100-WRITE-LINEUP-HEADER THRU 8100-EXIT
510900     SET SMX TO WS-RPT-BASE-SMX
511000     PERFORM 8200-WRITE-STRATEGY-LINE THRU 8200-EXIT
511100     SET SMX UP BY 1
511200     PERFORM 8200-WRITE-STRATEGY-LINE THRU 8200-EXIT
511300     PERFORM 8300-WRITE-TOTALS-LINE THRU 8300-EXIT.
511400 8000-EXIT.
511500     EXIT.
511600*
511700*****************************************************************
511800* PARA 8100-WRITE-LINEUP-HEADER     MAINT NOTE CPW 2010         *
511900* WRITES THE LINEUP-NAME HEADER LINE THAT OPENS                 *
512000* EACH SUMMARY-RPT SECTION                                      *
512100* THIS PARAGRAPH'S LOGIC HAS NOT CHANGED SINCE ORIGINAL         *
512200* CODING; ONLY THE SURROUNDING COMMENTARY HAS BEEN BROUGHT      *
512300* UP TO CURRENT SHOP DOCUMENTATION STANDARD                     *
512400* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
512500* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
512600* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
512700*****************************************************************
512800 8100-WRITE-LINEUP-HEADER.
512900     MOVE WS-LINEUP-NAME TO RL1-LINEUP
513000     MOVE WS-N-GAMES TO RL1-GAMES
513100     MOVE WS-BASE-SEED TO RL1-SEED
513200     MOVE WS-RPT-LINE-1R TO SUMMARY-RPT-REC
513300     WRITE SUMMARY-RPT-REC
513400     MOVE WS-RPT-LINE-2R TO SUMMARY-RPT-REC
513500     WRITE SUMMARY-RPT-REC.
513600 8100-EXIT.
513700     EXIT.
513800*
513900* FORMATS ONE STRATEGY ROW.  WIN-RATE IS CARRIED AS A 9-DECIMAL
514000* FRACTION IN SM-WIN-RATE; THE REPORT WANTS A PERCENTAGE WITH
514100* ONE DECIMAL, SO THE FRACTION IS SCALED BY 100 FIRST.
514200*****************************************************************
514300* PARA 8200-WRITE-STRATEGY-LINE     MAINT NOTE RJT 2013         *
514400* WRITES ONE STRATEGY'S DETAIL LINE (GREEDY OR                  *
514500* BALANCED) FOR THE CURRENT LINEUP                              *
514600* NUMBERED AT THE SHOP'S USUAL TENS GRAIN SO A FUTURE           *
514700* INSERTION CAN SLOT IN BETWEEN WITHOUT RENUMBERING THE         *
514800* WHOLE HUNDRED SERIES                                          *
514900* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
515000* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
515100* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
515200*****************************************************************
515300 8200-WRITE-STRATEGY-LINE.
515400     MOVE SM-STRATEGY(SMX) TO RL3-STRATEGY
515500     MOVE SM-GAMES(SMX) TO RL3-HANDS
515600     MOVE SM-MEAN-SCORE(SMX) TO RL3-MEAN-SCORE
515700     MOVE SM-WIN-COUNT(SMX) TO RL3-WINS
515800     COMPUTE WS-WINRATE-PCT = SM-WIN-RATE(SMX) * 100
515900     MOVE WS-WINRATE-PCT TO RL3-WIN-RATE
516000     MOVE WS-RPT-LINE-3R TO SUMMARY-RPT-REC
516100     WRITE SUMMARY-RPT-REC.
516200 8200-EXIT.
516300     EXIT.
516400*
516500*****************************************************************
516600* PARA 8300-WRITE-TOTALS-LINE       MAINT NOTE DLH 2014         *
516700* WRITES THE TOTALS LINE CLOSING OUT A LINEUP'S                 *
516800* SUMMARY-RPT SECTION                                           *
516900* CALLED ONLY FROM WITHIN THIS PROGRAM; NO OTHER LOAD MODULE    *
517000* REFERENCES THIS PARAGRAPH BY NAME, SO THE PERFORM RANGE       *
517100* BELOW MAY BE RENUMBERED FREELY IF A FUTURE CHANGE NEEDS       *
517200* ROOM IN THIS HUNDRED SERIES                                   *
517300* NO OUTSTANDING DEFECTS AGAINST THIS PARAGRAPH AS OF THE       *
517400* LAST WALKTHROUGH; IF ONE TURNS UP, LOG IT AGAINST THIS        *
517500* PARAGRAPH NAME IN THE CHANGE LOG ABOVE, NOT AS A LOOSE        *
517600* WORKING-STORAGE COMMENT                                       *
517700*****************************************************************
517800 8300-WRITE-TOTALS-LINE.
517900     SET SMX TO WS-RPT-BASE-SMX
518000     MOVE SM-GREEDY-INVALID(SMX) TO RL4-GREEDY-INV
518100     SET SMX UP BY 1
518200     MOVE SM-BALANCED-OOO(SMX) TO RL4-BALANCED-OOO
518300     MOVE WS-RPT-LINE-4R TO SUMMARY-RPT-REC
518400     WRITE SUMMARY-RPT-REC
518500     MOVE WS-RPT-BLANK-LINE TO SUMMARY-RPT-REC
518600     WRITE SUMMARY-RPT-REC.
518700 8300-EXIT.
518800     EXIT.
518900*
519000* BSTAT MODE - ONE LINE PER SCORE LINEUP, NO HEADER/TOTALS BLOCK.
519100* AVERAGES ARE CANDIDATE COUNTS PER HAND ARRANGED, 3 DECIMALS.
519200*****************************************************************
519300* PARA 8400-WRITE-BSTAT-LINE        MAINT NOTE CPW 2015         *
519400* DRIVES THE BALANCED-CANDIDATE-COUNT STATISTICS MODE           *
519500* REQUESTED BY THE UPSI-0 SWITCH; COUNTS HOW MANY CEILING       *
519600* CANDIDATES THE BALANCED ARRANGER CONSIDERS PER SEAT           *
519700* PARAGRAPH BOUNDARIES HERE FOLLOW THE SHOP'S ONE-JOB-PER-      *
519800* PARAGRAPH GUIDELINE WHERE PRACTICAL; SPLIT FURTHER ONLY IF    *
519900* A FUTURE CHANGE GENUINELY NEEDS A SEPARATE ENTRY POINT        *
520000* USES ONLY FIELDS FROM ITS OWN WORKING-STORAGE GROUP AND       *
520100* WHATEVER SUBSCRIPTS THE CALLING PARAGRAPH HAS ALREADY SET;    *
520200* DOES NOT RESET ANY SUBSCRIPT ON ITS OWN ENTRY                 *
520300*****************************************************************
520400 8400-WRITE-BSTAT-LINE.
520500     MOVE BS-LINEUP(SLX) TO RL5-LINEUP
520600     IF BS-HANDS(SLX) > 0
520700         COMPUTE WS-BSTAT-AVG = BS-VALID-TOTAL(SLX) / BS-HANDS(SLX)
520800         MOVE WS-BSTAT-AVG TO RL5-VALID-AVG
520900         COMPUTE WS-BSTAT-AVG = BS-PRUNED-TOTAL(SLX) / BS-HANDS(SLX)
521000         MOVE WS-BSTAT-AVG TO RL5-PRUNED-AVG
521100     ELSE
521200         MOVE 0 TO RL5-VALID-AVG
521300         MOVE 0 TO RL5-PRUNED-AVG
521400     END-IF
521500     MOVE WS-RPT-LINE-5R TO SUMMARY-RPT-REC
521600     WRITE SUMMARY-RPT-REC.
521700 8400-EXIT.
521800     EXIT.
521900*
522000*****************************************************************
522100* 9000 - END OF RUN.  GRAND TOTAL LINE, THEN CLOSE WHATEVER THIS *
522200* RUN'S MODE LEFT OPEN.                                          *
522300*****************************************************************
522400*****************************************************************
522500* PARA 9000-TERMINATE               MAINT NOTE RJT 1987         *
522600* CLOSES WHATEVER FILES THIS RUN OPENED, WRITES THE             *
522700* GRAND-TOTAL LINE, AND STOPS THE RUN                           *
522800* REVIEWED DURING THE 1997 DANGLING-PERFORM CLEANUP (SEE        *
522900* CHANGE LOG) AND FOUND TO ALREADY CLOSE ITS OWN THRU RANGE     *
523000* CORRECTLY; NO CHANGE WAS NEEDED HERE AT THAT TIME             *
523100* KEEP ANY FUTURE EDIT TO THIS PARAGRAPH INSIDE ITS OWN         *
523200* PERFORM RANGE; THE NEXT PARAGRAPH IN SEQUENCE ASSUMES THIS    *
523300* ONE FALLS THROUGH CLEANLY TO ITS OWN EXIT                     *
523400*****************************************************************
523500 9000-TERMINATE.
523600     MOVE WS-RPT-TOTAL-GAMES TO RL6-TOTAL-GAMES
523700     MOVE WS-RPT-LINE-6R TO SUMMARY-RPT-REC
523800     WRITE SUMMARY-RPT-REC
523900     CLOSE SUMMARY-RPT
524000     IF WS-MODE-SCORE
524100         CLOSE GAME-RESULTS
524200     END-IF.
524300 9000-EXIT.
524400     EXIT.
